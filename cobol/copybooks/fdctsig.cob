000010*******************************************                             
000020*  FD - Signal Output File                *                             
000030*     Record Size 96 fixed                *                             
000040*******************************************                             
000050* 17/11/25 vc  - Created.                                               
000060* 23/11/25 vc  - Widened Buy/Sell-Weight to S9(11)v99 - a single        
000065*                mega-cap disclosure can run that high.                 
000080* 09/12/25 vc  - Added trailing filler pad.                             
000090*                                                                       
000100 fd  CT-Signal-File                                                     
000110     record contains 96 characters                                      
000120     label records are standard.                                        
000130 01  CT-Signal-Record.                                                  
000140     03  CT-Sg-Ticker           pic x(6).                               
000150     03  CT-Sg-Signal           pic x(4).                               
000160     03  CT-Sg-Confidence       pic v9(4).                              
000170     03  CT-Sg-Buy-Weight       pic s9(11)v99.                          
000180     03  CT-Sg-Sell-Weight      pic s9(11)v99.                          
000190     03  CT-Sg-Buy-Count        pic 9(4).                               
000200     03  CT-Sg-Sell-Count       pic 9(4).                               
000210     03  CT-Sg-Reason           pic x(40).                              
000220     03  filler                 pic x(08).                              
