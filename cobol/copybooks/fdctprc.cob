000010*******************************************                             
000020*  FD - Historical Price File             *                             
000030*     Record Size 25 fixed, sorted        *                             
000040*     ticker + date ascending             *                             
000050*******************************************                             
000060* 18/11/25 vc  - Created.                                               
000070* 09/12/25 vc  - Added trailing filler pad.                             
000080*                                                                       
000090 fd  CT-Price-File                                                      
000100     record contains 25 characters                                      
000110     label records are standard.                                        
000120 01  CT-Price-Record.                                                   
000130     03  CT-Pr-Ticker           pic x(6).                               
000140     03  CT-Pr-Date             pic 9(8).                               
000150     03  CT-Pr-Close            pic 9(7)v99.                            
000160     03  filler                 pic x(04).                              
