000010*******************************************                             
000020*  FD - Disclosure Raw Input File         *                             
000030*     Record Size 160 fixed               *                             
000040*******************************************                             
000050* 17/11/25 vc  - Created.                                               
000060* 20/11/25 vc  - Amount range text widened to x(25) - compliance        
000065*                 wanted room for the higher disclosure brackets.       
000070*                                                                       
000080 fd  CT-Disclosure-Raw-File                                             
000090     record contains 160 characters                                     
000100     label records are standard.                                        
000110 01  CT-Disc-Raw-Record.                                                
000120     03  CTR-Filer-Name        pic x(30).                               
000130     03  CTR-Party              pic x.                                  
000140     03  CTR-Ticker             pic x(6).                               
000150     03  CTR-Trans-Type         pic x.                                  
000160     03  CTR-Amount-Range       pic x(25).                              
000170     03  CTR-Est-Amount         pic s9(9)v99.                           
000180     03  CTR-Trans-Date         pic 9(8).                               
000190     03  CTR-Disc-Date          pic 9(8).                               
000200     03  CTR-Asset-Desc         pic x(40).                              
000210     03  filler                 pic x(30).                              
