000010*******************************************                             
000020*                                          *                            
000030*  File Status Registry                   *                             
000040*     One field per file used anywhere    *                             
000050*     in the CT suite - copy into         *                             
000060*     WORKING-STORAGE of any ctNNN that   *                             
000070*     opens the matching file.            *                             
000080*                                          *                            
000090*  Files used in the suite:               *                             
000100*    DISCLOSE.RAW    - ct010 (in)         *                             
000110*    DISCLOSE.CLEAN  - ct010 (out),       *                             
000120*                       ct020/ct040 (in)  *                             
000130*    PRICES.DAT      - ct030/ct040 (in)  *                              
000140*    POSITION.DAT    - ct030 (in)        *                              
000150*    EXECTRD.DAT     - ct070 (in)        *                              
000160*    SIGNALS.OUT     - ct020 (out),      *                              
000170*                       ct030/ct070 (in)  *                             
000180*    BTRESULT.OUT    - ct040 (out),      *                              
000190*                       ct050 (in)        *                             
000200*    REPORT.PRT      - ct020/ct030/ct050/ *                             
000210*                       ct060/ct070 (out) *                             
000220*    CTPARAM1.DAT    - ct020/ct030/ct040/ *                             
000230*                       ct050/ct060 (in)  *                             
000240*******************************************                             
000250* 17/11/25 vc  - Created.                                               
000260*                                                                       
000270 01  CT-File-Status-Block.                                              
000280     03  CT-Disc-Raw-Status     pic xx     value "00".                  
000290     03  CT-Disc-Clean-Status   pic xx     value "00".                  
000300     03  CT-Price-Status        pic xx     value "00".                  
000310     03  CT-Position-Status     pic xx     value "00".                  
000320     03  CT-Etr-Status          pic xx     value "00".                  
000330     03  CT-Sig-Status          pic xx     value "00".                  
000340     03  CT-Btr-Status          pic xx     value "00".                  
000350     03  CT-Prt-Status          pic xx     value "00".                  
000360     03  CT-Pm1-Status          pic xx     value "00".                  
000370     03  filler                 pic x(06).                              
