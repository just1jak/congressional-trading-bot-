000010*******************************************                             
000020*                                          *                            
000030*  Working Storage For Run Control        *                             
000040*     Totals - read/written/dropped/      *                             
000050*     simulated/skipped counts printed    *                             
000060*     at EOJ on every ctNNN program.      *                             
000070*                                          *                            
000080*******************************************                             
000090* 17/11/25 vc  - Created, cut down from wsfinal style.                  
000100*                                                                       
000110 01  CT-Final-Record.                                                   
000120     03  CT-Fin-Read-Cnt        pic 9(7)    comp.                       
000130     03  CT-Fin-Written-Cnt     pic 9(7)    comp.                       
000140     03  CT-Fin-Dropped-Cnt     pic 9(7)    comp.                       
000150     03  CT-Fin-Simulated-Cnt   pic 9(7)    comp.                       
000160     03  CT-Fin-Skipped-Cnt     pic 9(7)    comp.                       
000170     03  filler                 pic x(16).                              
