000010*******************************************                             
000020*  FD - 132-Col Print File (plain write)  *                             
000030*     Used by programs that do not run    *                             
000040*     Report Writer (ct030/ct060/ct070) - *                             
000050*     ct020 & ct050 declare their own FD  *                             
000060*     inline with "reports are" for RW.   *                             
000070*******************************************                             
000080* 17/11/25 vc  - Created.                                               
000090*                                                                       
000100 fd  CT-Print-File                                                      
000110     record contains 132 characters                                     
000120     label records are standard.                                        
000130 01  CT-Print-Line              pic x(132).                             
