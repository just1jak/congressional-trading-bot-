000010*******************************************                             
000020*  FD - CT Param1 File                    *                             
000030*******************************************                             
000040* 18/11/25 vc  - Created.                                               
000050*                                                                       
000060 fd  CT-Param1-File                                                     
000070     label records are standard.                                        
000080 copy "wsctpm1.cob".                                                    
