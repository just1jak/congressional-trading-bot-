000010*******************************************                             
000020*  Select - Disclosure Clean File         *                             
000030*     out of ct010, in to ct020 / ct040   *                             
000040*******************************************                             
000050* 17/11/25 vc  - Created.                                               
000060*                                                                       
000070     select  CT-Disclosure-Clean-File                                   
000080             assign                  "DISCLOSE.CLEAN"                   
000090             organization            line sequential                    
000100             status                  CT-Disc-Clean-Status.              
