000010*******************************************                             
000020*  Select - Disclosure Raw Input File     *                             
000030*******************************************                             
000040* 17/11/25 vc  - Created.                                               
000050*                                                                       
000060     select  CT-Disclosure-Raw-File                                     
000070             assign                  "DISCLOSE.RAW"                     
000080             organization            line sequential                    
000090             status                  CT-Disc-Raw-Status.                
