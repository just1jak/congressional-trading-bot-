000010*******************************************                             
000020*                                          *                            
000030*  Working Storage For CT-SQRT-PARA       *                             
000040*     Copy this into WORKING-STORAGE      *                             
000050*     wherever ctsqrt.cpy is copied into  *                             
000060*     the PROCEDURE DIVISION.             *                             
000070*                                          *                            
000080*******************************************                             
000090* 28/11/25 vc  - Created alongside ctsqrt.cpy.                          
000100*                                                                       
000110 01  CT-Sqrt-Work-Area.                                                 
000120     03  CT-Sqrt-Arg            pic s9(7)v9(4) comp-3.                  
000130     03  CT-Sqrt-Ans            pic s9(7)v9(4) comp-3.                  
000140     03  CT-Sqrt-Guess          pic s9(7)v9(4) comp-3.                  
000150     03  CT-Sqrt-Next           pic s9(7)v9(4) comp-3.                  
000160     03  CT-Sqrt-Delta          pic s9(7)v9(4) comp-3.                  
000170     03  CT-Sqrt-Iters          pic 9(2)       comp.                    
000180     03  CT-Sqrt-Tolerance      pic s9(3)v9(4) comp-3 value 0.0001.     
000190     03  filler                 pic x(06).                              
