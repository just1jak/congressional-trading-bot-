000010*******************************************                             
000020*                                          *                            
000030*  Record Definition For CT Param1 File    *                            
000040*     Uses RRN = 1                         *                            
000050*                                          *                            
000060*  Run-control parameters for the whole    *                            
000070*  Congressional Trade suite - signal,     *                            
000080*  risk, backtest & scoring thresholds.    *                            
000090*******************************************                             
000100*  File size 512 bytes padded to 1024 by filler.                        
000110*                                                                       
000120*  CT-PR1-As-Of-Date ......... run date, ccyymmdd.                      
000130*  CT-PR1-Buy-Mult ............ M (dollar-weighted), default 1.50.      
000140*  CT-PR1-Lookback-Days ....... default 030.                            
000150*  CT-PR1-Min-Confidence ...... default .6000.                          
000160*  CT-PR1-Method .............. DOLLAR-WEIGHTED or UNANIMOUS-ONLY.      
000170*  CT-PR1-Top-N ............... default 10.                             
000180*  CT-PR1-Profit-Target ....... default .2000.                          
000190*  CT-PR1-Stop-Loss ........... default -.1000.                         
000200*  CT-PR1-Max-Pos-Fraction .... default .0500.                          
000210*  CT-PR1-Max-Positions ....... default 10.                             
000220*  CT-PR1-Min-Pos-Value ....... default 1000.00.                        
000230*  CT-PR1-Balance ............. simulated account balance.              
000240*  CT-PR1-Strategy ............ FOLLOW-ALL or LARGE-TRADES.             
000250*  CT-PR1-Strat-Min-Value ..... follow-all floor, zero means off.       
000260*  CT-PR1-Large-Threshold ..... default 50000.00.                       
000270*  CT-PR1-Weight-Return ....... default .3000.                          
000280*  CT-PR1-Weight-Sharpe ....... default .2500.                          
000290*  CT-PR1-Weight-Winrate ...... default .2000.                          
000300*  CT-PR1-Weight-Drawdown ..... default .1500.                          
000310*  CT-PR1-Weight-Pf ........... default .1000.                          
000320*  CT-PR1-Baseline-Score ...... prior-run composite, for degrade test.  
000330*  CT-PR1-Degrade-Threshold ... default -.1000.                         
000340*                                                                       
000350* 18/11/25 vc  - Created.                                               
000360* 21/11/25 vc  - Added strategy threshold group for ct040.              
000370* 29/11/25 vc  - Added composite weight group for ct060.                
000380* 05/12/25 vc  - Baseline score & degrade threshold added for ct060.    
000390* 09/12/25 vc  - As-of date moved up front, was buried after risk grp.  
000400* 09/12/25 vc  - Dropped the trailing *> remarks off each line - not    
000410*                 this shop's comment style, moved them up top instead. 
000420*                                                                       
000430 01  CT-Param1-Record.                                                  
000440     03  CT-PR1-As-Of-Date         pic 9(8)       comp.                 
000450*                                                                       
000460*    --- U4 signal generation ---                                       
000470     03  CT-PR1-Buy-Mult           pic 9v99       comp-3.               
000480     03  CT-PR1-Lookback-Days      pic 999        comp.                 
000490     03  CT-PR1-Min-Confidence     pic v9999      comp-3.               
000500     03  CT-PR1-Method             pic x(15).                           
000510     03  CT-PR1-Top-N              pic 99         comp.                 
000520*                                                                       
000530*    --- U5 risk management ---                                         
000540     03  CT-PR1-Profit-Target      pic v9999      comp-3.               
000550     03  CT-PR1-Stop-Loss          pic s9v9999    comp-3.               
000560     03  CT-PR1-Max-Pos-Fraction   pic v9999      comp-3.               
000570     03  CT-PR1-Max-Positions      pic 99         comp.                 
000580     03  CT-PR1-Min-Pos-Value      pic 9(7)v99    comp-3.               
000590     03  CT-PR1-Balance            pic 9(9)v99    comp-3.               
000600*                                                                       
000610*    --- U6 strategy filters ---                                        
000620     03  CT-PR1-Strategy           pic x(15).                           
000630     03  CT-PR1-Strat-Min-Value    pic 9(9)v99    comp-3.               
000640     03  CT-PR1-Large-Threshold    pic 9(9)v99    comp-3.               
000650*                                                                       
000660*    --- U9 composite scoring ---                                       
000670     03  CT-PR1-Weight-Return      pic v9999      comp-3.               
000680     03  CT-PR1-Weight-Sharpe      pic v9999      comp-3.               
000690     03  CT-PR1-Weight-Winrate     pic v9999      comp-3.               
000700     03  CT-PR1-Weight-Drawdown    pic v9999      comp-3.               
000710     03  CT-PR1-Weight-Pf          pic v9999      comp-3.               
000720     03  CT-PR1-Baseline-Score     pic v9999      comp-3.               
000730     03  CT-PR1-Degrade-Threshold  pic s9v9999    comp-3.               
000740*                                                                       
000750     03  filler                    pic x(20).                           
