000010*******************************************                             
000020*                                          *                            
000030*  In-Memory Price Table                  *                             
000040*     Loaded from PRICES.DAT once at      *                             
000050*     start-of-run, searched with         *                             
000060*     SEARCH ALL (binary search) as       *                             
000070*     the file itself is already sorted   *                             
000080*     ticker + date ascending.            *                             
000090*                                          *                            
000100*******************************************                             
000110* 18/11/25 vc  - Created.                                               
000120* 24/11/25 vc  - Sized to 20,000 rows - call WS-Price-Max if this is    
000130*                 ever too small for a production load.                 
000140*                                                                       
000150 01  CT-Price-Tab.                                                      
000160     03  CT-Price-Count         pic 9(5)       comp.                    
000170     03  filler                 pic x(03).                              
000180     03  CT-Price-Row           occurs 1 to 20000 times                 
000190                                 depending on CT-Price-Count            
000200                                 ascending key CT-Pt-Ticker CT-Pt-Date  
000210                                 indexed by CT-Pt-Idx.                  
000220         05  CT-Pt-Ticker       pic x(6).                               
000230         05  CT-Pt-Date         pic 9(8)       comp.                    
000240         05  CT-Pt-Close        pic 9(7)v99    comp-3.                  
