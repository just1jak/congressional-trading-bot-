000010*******************************************                             
000020*                                          *                            
000030*  CT Ticker Resolution Table (U2)         *                            
000040*     Curated asset-description to         *                            
000050*     ticker lookup, ascending on name      *                           
000060*     for SEARCH ALL (binary search).       *                           
000070*******************************************                             
000080* Source text is one long literal, 36 bytes per                         
000090* entry (30 name + 6 ticker), broken over                               
000100* continuation lines the way the old rate-table                         
000105* copybooks always held their source literals -                         
000110* redefined below into the occurs                                       
000120* table proper.  Keep entries in ascending                              
000130* alpha order on name or SEARCH ALL will misfire.                       
000140*                                                                       
000150* 19/11/25 vc  - Created, 114 entries.                                  
000160* 27/11/25 vc  - Added crypto/meme-era names (COIN, MARA, RIOT).        
000170*                                                                       
000180 01  CT-Tkr-Source.                                                     
000190     03  CT-Tkr-Text       pic x(4104) value                            
000200              "3M                            MMM   ABBVIE              "
000210-     "          ABBV  ACTIVISION BLIZZARD           ATVI  ADOB"        
000220-     "E                         ADBE  ADVANCE AUTO PARTS      "        
000230-     "      AAP   ADVANCED MICRO DEVICES        AMD   AIR PROD"        
000240-     "UCTS AND CHEMICALS    APD   AIRBNB                      "        
000250-     "  ABNB  ALBERTSONS                    ACI   ALCOA       "        
000260-     "                  AA    ALPHABET                      GO"        
000270-     "OGL ALTRIA GROUP                  MO    AMAZON          "        
000280-     "              AMZN  AMERICAN ELECTRIC POWER       AEP   "        
000290-     "AMERICAN EXPRESS              AXP   APPLE               "        
000300-     "          AAPL  ARCHER DANIELS MIDLAND        ADM   AT&T"        
000310-     "                          T     AUTOZONE                "        
000320-     "      AZO   BANK OF AMERICA               BAC   BERKSHIR"        
000330-     "E HATHAWAY            BRK.B BLACKROCK                   "        
000340-     "  BLK   BOEING                        BA    BUNGE GLOBAL"        
000350-     "                  BG    CATERPILLAR                   CA"        
000360-     "T   CHARLES SCHWAB                SCHW  CHEVRON         "        
000370-     "              CVX   CISCO SYSTEMS                 CSCO  "        
000380-     "CITIGROUP                     C     COCA COLA           "        
000390-     "          KO    COINBASE GLOBAL               COIN  COMC"        
000400-     "AST                       CMCSA CONOCOPHILLIPS          "        
000410-     "      COP   COSTCO WHOLESALE              COST  CVS HEAL"        
000420-     "TH                    CVS   DEERE                       "        
000430-     "  DE    DOMINION ENERGY               D     DOW         "        
000440-     "                  DOW   DUKE ENERGY                   DU"        
000450-     "K   DUPONT DE NEMOURS             DD    ELECTRONIC ARTS "        
000460-     "              EA    ELI LILLY                     LLY   "        
000470-     "EMERSON ELECTRIC              EMR   EXXON MOBIL         "        
000480-     "          XOM   FEDEX                         FDX   FIRS"        
000490-     "T REPUBLIC BANK           FRC   FORD MOTOR              "        
000500-     "      F     FREEPORT MCMORAN              FCX   GENERAL "        
000510-     "DYNAMICS              GD    GENERAL ELECTRIC            "        
000520-     "  GE    GENERAL MOTORS                GM    GOLDMAN SACH"        
000530-     "S                 GS    GOOGLE                        GO"        
000540-     "OGL HALLIBURTON                   HAL   HOME DEPOT      "        
000550-     "              HD    HONEYWELL INTERNATIONAL       HON   "        
000560-     "IBM                           IBM   ILLINOIS TOOL WORKS "        
000570-     "          ITW   INTEL                         INTC  JOHN"        
000580-     "SON & JOHNSON             JNJ   JPMORGAN CHASE          "        
000590-     "      JPM   KROGER                        KR    LINDE   "        
000600-     "                      LIN   LOCKHEED MARTIN             "        
000610-     "  LMT   LOWES COMPANIES               LOW   MARATHON DIG"        
000620-     "ITAL HOLDINGS     MARA  MARATHON OIL                  MR"        
000630-     "O   MASTERCARD                    MA    MCDONALDS       "        
000640-     "              MCD   MERCK                         MRK   "        
000650-     "META PLATFORMS                META  MICROSOFT           "        
000660-     "          MSFT  MORGAN STANLEY                MS    NETF"        
000670-     "LIX                       NFLX  NEWMONT                 "        
000680-     "      NEM   NEXTERA ENERGY                NEE   NIKE    "        
000690-     "                      NKE   NORTHROP GRUMMAN            "        
000700-     "  NOC   NUCOR                         NUE   NVIDIA      "        
000710-     "                  NVDA  O'REILLY AUTOMOTIVE           OR"        
000720-     "LY  OCCIDENTAL PETROLEUM          OXY   ORACLE          "        
000730-     "              ORCL  PALANTIR TECHNOLOGIES         PLTR  "        
000740-     "PARKER HANNIFIN               PH    PAYPAL HOLDINGS     "        
000750-     "          PYPL  PEPSICO                       PEP   PFIZ"        
000760-     "ER                        PFE   PHILIP MORRIS INTERNATIO"        
000770-     "NAL   PM    PROCTER & GAMBLE              PG    QUALCOMM"        
000780-     "                      QCOM  RAYTHEON TECHNOLOGIES       "        
000790-     "  RTX   RIOT PLATFORMS                RIOT  ROPER TECHNO"        
000800-     "LOGIES            ROP   SALESFORCE                    CR"        
000810-     "M   SCHLUMBERGER                  SLB   SIGNATURE BANK  "        
000820-     "              SBNY  SNOWFLAKE                     SNOW  "        
000830-     "SOUTHERN COMPANY              SO    STARBUCKS           "        
000840-     "          SBUX  SYSCO                         SYY   T-MO"        
000850-     "BILE US                   TMUS  TARGET                  "        
000860-     "      TGT   TESLA                         TSLA  UBER TEC"        
000870-     "HNOLOGIES             UBER  UNION PACIFIC               "        
000880-     "  UNP   UNITED PARCEL SERVICE         UPS   UNITED STATE"        
000890-     "S STEEL           X     UNITEDHEALTH                  UN"        
000900-     "H   VERIZON COMMUNICATIONS        VZ    VISA            "        
000910-     "              V     WALMART                       WMT   "        
000920-     "WALT DISNEY                   DIS   WELLS FARGO         "        
000930-     "          WFC   ".                                               
000940*                                                                       
000950 01  CT-Tkr-Table redefines CT-Tkr-Source.                              
000960     03  CT-Tkr-Entry           occurs 114                              
000970                                ascending key CT-Tkr-Name               
000980                                indexed by CT-Tkr-Idx.                  
000990         05  CT-Tkr-Name        pic x(30).                              
001000         05  CT-Tkr-Sym         pic x(6).                               
001010*                                                                       
