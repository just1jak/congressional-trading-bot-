000010*******************************************                             
000020*                                          *                            
000030*  Square Root By Newton's Method         *                             
000040*     Copied into the PROCEDURE DIVISION  *                             
000050*     of any ctNNN program that needs a   *                             
000060*     standard deviation (ct050, ct070).  *                             
000070*     No SQRT verb on this compiler, so   *                             
000080*     we iterate same as the old          *                             
000090*     actuarial routines did on the       *                             
000100*     mainframe.                          *                             
000110*                                          *                            
000120*     On entry CT-Sqrt-Arg holds the      *                             
000130*     radicand (must be zero or positive  *                             
000140*     -- caller's job to check).  On      *                             
000150*     exit CT-Sqrt-Ans holds the root.    *                             
000160*                                          *                            
000170*******************************************                             
000180* 28/11/25 vc  - Created, lifted from the old interest-calc             
000190*                 sqrt paragraph this shop carried in the retired       
000195*                 COBINT04 rate-tables module.                          
000200*                                                                       
000210 CT-SQRT-PARA.                                                          
000220     if CT-Sqrt-Arg not > zero                                          
000230         move zero             to CT-Sqrt-Ans                           
000240         go to CT-SQRT-PARA-EXIT                                        
000250     end-if.                                                            
000260     move CT-Sqrt-Arg          to CT-Sqrt-Guess.                        
000270     if CT-Sqrt-Guess = zero                                            
000280         move 1                to CT-Sqrt-Guess                         
000290     end-if.                                                            
000300     move zero                 to CT-Sqrt-Iters.                        
000310 CT-SQRT-LOOP.                                                          
000320     add 1                     to CT-Sqrt-Iters.                        
000330     compute CT-Sqrt-Next rounded =                                     
000340             (CT-Sqrt-Guess + (CT-Sqrt-Arg / CT-Sqrt-Guess)) / 2.       
000350     compute CT-Sqrt-Delta rounded =                                    
000360             CT-Sqrt-Next - CT-Sqrt-Guess.                              
000370     if CT-Sqrt-Delta < zero                                            
000380         compute CT-Sqrt-Delta rounded = zero - CT-Sqrt-Delta           
000390     end-if.                                                            
000400     move CT-Sqrt-Next         to CT-Sqrt-Guess.                        
000410     if CT-Sqrt-Delta > CT-Sqrt-Tolerance                               
000420         if CT-Sqrt-Iters < 40                                          
000430             go to CT-SQRT-LOOP                                         
000440         end-if                                                         
000450     end-if.                                                            
000460     move CT-Sqrt-Guess         to CT-Sqrt-Ans.                         
000470 CT-SQRT-PARA-EXIT.                                                     
000480     exit.                                                              
