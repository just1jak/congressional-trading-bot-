000010*******************************************                             
000020*  FD - Executed Trade File                *                            
000030*     Record Size 60 fixed                 *                            
000040*******************************************                             
000050* 20/11/25 vc  - Created.                                               
000060* 09/12/25 vc  - Added trailing filler pad.                             
000070*                                                                       
000080 fd  CT-Exec-Trade-File                                                 
000090     record contains 60 characters                                      
000100     label records are standard.                                        
000110 01  CT-Exec-Trade-Record.                                              
000120     03  CT-Et-Ticker           pic x(6).                               
000130     03  CT-Et-Action           pic x.                                  
000140     03  CT-Et-Quantity         pic 9(7).                               
000150     03  CT-Et-Entry-Price      pic 9(7)v99.                            
000160     03  CT-Et-Exit-Price       pic 9(7)v99.                            
000170     03  CT-Et-Status           pic x.                                  
000180     03  CT-Et-Pl-Dollars       pic s9(9)v99.                           
000190     03  CT-Et-Pl-Pct           pic s9(3)v9(4).                         
000200     03  filler                 pic x(09).                              
