000010*******************************************                             
000020*  Select - CT Param1 File                *                             
000030*******************************************                             
000040* 18/11/25 vc  - Created.                                               
000050*                                                                       
000060     select  CT-Param1-File                                             
000070             assign                  "CTPARAM1.DAT"                     
000080             organization            line sequential                    
000090             status                  CT-Pm1-Status.                     
