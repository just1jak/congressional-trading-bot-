000010*******************************************                             
000020*  FD - Open Position File                *                             
000030*     Record Size 36 fixed                *                             
000040*******************************************                             
000050* 19/11/25 vc  - Created.                                               
000060* 20/11/25 vc  - Added Current-Price, missed off first cut.             
000070* 09/12/25 vc  - Added trailing filler pad, was laid out flush to       
000080*                 the byte with no room to grow.                        
000090*                                                                       
000100 fd  CT-Position-File                                                   
000110     record contains 36 characters                                      
000120     label records are standard.                                        
000130 01  CT-Position-Record.                                                
000140     03  CT-Ps-Ticker           pic x(6).                               
000150     03  CT-Ps-Quantity         pic 9(7).                               
000160     03  CT-Ps-Avg-Entry-Price  pic 9(7)v99.                            
000170     03  CT-Ps-Current-Price    pic 9(7)v99.                            
000180     03  filler                 pic x(05).                              
