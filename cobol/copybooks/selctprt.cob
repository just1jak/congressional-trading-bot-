000010*******************************************                             
000020*  Select - 132-Col Print File            *                             
000030*******************************************                             
000040* 17/11/25 vc  - Created.                                               
000050*                                                                       
000060     select  CT-Print-File                                              
000070             assign                  "REPORT.PRT"                       
000080             organization            line sequential                    
000090             status                  CT-Prt-Status.                     
