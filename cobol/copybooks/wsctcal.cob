000010*******************************************                             
000020*                                          *                            
000030*  CT Calling Data                        *                             
000040*     Passed on the LINKAGE of every      *                             
000045*     ctNNN program, same role the old    *                             
000050*     payroll suite's run-control record  *                             
000055*     always played.                      *                             
000070*                                          *                            
000080*******************************************                             
000090* 17/11/25 vc  - Created.                                               
000100* 26/11/25 vc  - Added CT-Run-Batch-No, cron runs like to log it.       
000110*                                                                       
000120 01  CT-Calling-Data.                                                   
000130     03  CT-Called              pic x(8).                               
000140     03  CT-Caller              pic x(8).                               
000150     03  CT-Term-Code           pic 99.                                 
000160     03  CT-Run-Batch-No        pic 9(6)    comp.                       
000170     03  filler                 pic x(04).                              
