000010*******************************************                             
000020*                                          *                            
000030*  Metrics Working Block                  *                             
000040*     One block per grouping - overall,   *                             
000050*     per holding-period, per ticker,     *                             
000060*     per filer (ct050), or per closed-   *                             
000070*     trade window (ct070).  Not a file   *                             
000080*     record, built fresh for each        *                             
000090*     control break the way the old       *                             
000095*     commission registers used to carry  *                             
000098*     repeated QTD/YTD groups.             *                            
000110*                                          *                            
000120*******************************************                             
000130* 21/11/25 vc  - Created.                                               
000140* 28/11/25 vc  - Sentinel value for profit-factor-no-losses pulled out  
000150*                 to its own 77 so ct050 & ct070 can differ (U10 uses 0 
000160*                 not the U8 sentinel of 99999.9999).                   
000170*                                                                       
000180 01  CT-Metrics-Blk.                                                    
000190     03  CT-Met-Total-Trades    pic 9(5)       comp.                    
000200     03  CT-Met-Total-Return    pic s9(5)v9(4) comp-3.                  
000210     03  CT-Met-Avg-Return      pic s9(5)v9(4) comp-3.                  
000220     03  CT-Met-Win-Rate        pic v9(4)      comp-3.                  
000230     03  CT-Met-Sharpe          pic s9(3)v9(4) comp-3.                  
000240     03  CT-Met-Max-Drawdown    pic s9(5)v9(4) comp-3.                  
000250     03  CT-Met-Best            pic s9(3)v9(4) comp-3.                  
000260     03  CT-Met-Worst           pic s9(3)v9(4) comp-3.                  
000270     03  CT-Met-Profit-Factor   pic s9(5)v9(4) comp-3.                  
000280     03  CT-Met-Avg-Win         pic s9(3)v9(4) comp-3.                  
000290     03  CT-Met-Avg-Loss        pic s9(3)v9(4) comp-3.                  
000300     03  CT-Met-Total-Wins      pic 9(5)       comp.                    
000310     03  CT-Met-Total-Losses    pic 9(5)       comp.                    
000320     03  filler                 pic x(08).                              
000330*                                                                       
000340 77  CT-Met-Pf-Sentinel         pic s9(5)v9(4) comp-3  value 99999.9999.
