000010*******************************************                             
000020*  Select - Historical Price File         *                             
000030*******************************************                             
000040* 18/11/25 vc  - Created.                                               
000050*                                                                       
000060     select  CT-Price-File                                              
000070             assign                  "PRICES.DAT"                       
000080             organization            line sequential                    
000090             status                  CT-Price-Status.                   
