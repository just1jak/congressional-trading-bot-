000010*******************************************                             
000020*                                          *                            
000030*  In-Memory Backtest Result Table         *                            
000040*     Loaded from BTRESULT.OUT once at    *                             
000050*     start-of-run so ct050 can print the *                             
000060*     report grouped by holding period    *                             
000070*     without a SORT step - the file      *                             
000080*     itself carries each trade's three   *                             
000090*     periods interleaved exactly as      *                             
000100*     ct040 wrote them.                   *                             
000110*                                          *                            
000120*******************************************                             
000130* 10/12/25 vc  - Created.                                               
000140* 10/12/25 vc  - Sized to 20,000 rows same as wsctprc.cob - call        
000150*                 WS-Price-Max's cousin here if ever too small.         
000160*                                                                       
000170 01  CT-Bt-Tab.                                                         
000180     03  CT-Bt-Count            pic 9(5)       comp.                    
000190     03  filler                 pic x(03).                              
000200     03  CT-Bt-Row              occurs 1 to 20000 times                 
000210                                  depending on CT-Bt-Count              
000220                                  indexed by CT-Bt-Idx.                 
000230         05  CT-Btw-Ticker       pic x(6).                              
000240         05  CT-Btw-Filer-Name   pic x(30).                             
000250         05  CT-Btw-Entry-Date   pic 9(8).                              
000260         05  CT-Btw-Exit-Date    pic 9(8).                              
000270         05  CT-Btw-Entry-Price  pic 9(7)v99.                           
000280         05  CT-Btw-Exit-Price   pic 9(7)v99.                           
000290         05  CT-Btw-Return-Pct   pic s9(3)v9(4).                        
000300         05  CT-Btw-Hold-Days    pic 9(3).                              
000310         05  CT-Btw-Est-Amount   pic s9(9)v99.                          
