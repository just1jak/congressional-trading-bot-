000010*******************************************                             
000020*                                          *                            
000030*  Linkage For CTD09 - Ticker Resolver    *                             
000040*     Subprogram.                         *                             
000050*                                          *                            
000060*******************************************                             
000070* 23/11/25 vc  - Created.                                               
000080*                                                                       
000090 01  CT-Ticker09-WS.                                                    
000100     03  CT-D9-Raw-Desc         pic x(40).                              
000110     03  CT-D9-Ticker-Out       pic x(6).                               
000120     03  CT-D9-Resolved         pic x.                                  
000130     03  filler                 pic x(05).                              
