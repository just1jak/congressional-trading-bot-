000010*******************************************                             
000020*  FD - Backtest Result Output File       *                             
000030*     Record Size 100 fixed               *                             
000040*******************************************                             
000050* 21/11/25 vc  - Created.                                               
000060* 09/12/25 vc  - Added trailing filler pad.                             
000070*                                                                       
000080 fd  CT-Backtest-File                                                   
000090     record contains 100 characters                                     
000100     label records are standard.                                        
000110 01  CT-Backtest-Record.                                                
000120     03  CT-Br-Ticker           pic x(6).                               
000130     03  CT-Br-Filer-Name       pic x(30).                              
000140     03  CT-Br-Entry-Date       pic 9(8).                               
000150     03  CT-Br-Exit-Date        pic 9(8).                               
000160     03  CT-Br-Entry-Price      pic 9(7)v99.                            
000170     03  CT-Br-Exit-Price       pic 9(7)v99.                            
000180     03  CT-Br-Return-Pct       pic s9(3)v9(4).                         
000190     03  CT-Br-Hold-Days        pic 9(3).                               
000200     03  CT-Br-Est-Amount       pic s9(9)v99.                           
000210     03  filler                 pic x(09).                              
