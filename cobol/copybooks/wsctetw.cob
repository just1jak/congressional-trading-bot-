000010*******************************************                             
000020*                                          *                            
000030*  In-Memory Closed-Trade Table           *                             
000040*     Loaded from EXECTRD.DAT once so     *                             
000050*     ct070 can match each SIGNALS.OUT    *                             
000060*     row to its closed-out outcome by    *                             
000070*     ticker without re-reading the       *                             
000080*     trade file once per signal.         *                             
000090*                                          *                            
000100*******************************************                             
000110* 12/12/25 vc  - Created.                                               
000120* 12/12/25 vc  - Sized to 20,000 rows same as the other ctNNN tables -  
000130*                 call WS-Price-Max's cousin here if ever too small.    
000140*                                                                       
000150 01  CT-Etw-Tab.                                                        
000160     03  CT-Etw-Count            pic 9(5)       comp.                   
000170     03  filler                 pic x(03).                              
000180     03  CT-Etw-Row              occurs 1 to 20000 times                
000190                                  depending on CT-Etw-Count             
000200                                  indexed by CT-Etw-Idx.                
000210         05  CT-Etw-Ticker       pic x(6).                              
000220         05  CT-Etw-Status       pic x.                                 
000230         05  CT-Etw-Pl-Dollars   pic s9(9)v99.                          
000240         05  CT-Etw-Pl-Pct       pic s9(3)v9(4).                        
