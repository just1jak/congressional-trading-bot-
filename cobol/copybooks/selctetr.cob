000010*******************************************                             
000020*  Select - Closed/Open Executed Trade    *                             
000030*     File                                *                             
000040*******************************************                             
000050* 20/11/25 vc  - Created.                                               
000060*                                                                       
000070     select  CT-Exec-Trade-File                                         
000080             assign                  "EXECTRD.DAT"                      
000090             organization            line sequential                    
000100             status                  CT-Etr-Status.                     
