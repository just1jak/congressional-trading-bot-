000010*******************************************                             
000020*  Select - Open Position File            *                             
000030*******************************************                             
000040* 19/11/25 vc  - Created.                                               
000050*                                                                       
000060     select  CT-Position-File                                           
000070             assign                  "POSITION.DAT"                     
000080             organization            line sequential                    
000090             status                  CT-Position-Status.                
