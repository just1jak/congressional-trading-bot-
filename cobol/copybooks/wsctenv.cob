000010*******************************************                             
000020*                                          *                            
000030* Shared Environment Division Block       *                             
000040*    For The Congressional Trade           *                            
000050*    Signal & Backtest Suite               *                            
000060*******************************************                             
000070* Copied into every ctNNN program right after                           
000080* the ENVIRONMENT DIVISION header, same as every                        
000090* other shared SPECIAL-NAMES block this shop runs.                      
000100*                                                                       
000110* 24/11/25 vc  - Created for ct0nn suite.                               
000120* 02/12/25 vc  - Added Upsi-0 run-mode switch for as-of-date override.  
000130*                                                                       
000140 configuration           section.                                       
000150 source-computer.        GENERIC.                                       
000160 object-computer.        GENERIC.                                       
000170 special-names.                                                         
000180     class   CT-Alpha-Class   is "A" thru "Z"                           
000190     class   CT-Digit-Class   is "0" thru "9"                           
000200     c01     is   top-of-form                                           
000210     Upsi-0.                                                            
000220*    bit 0 on = force test as-of date from param rec.                   
