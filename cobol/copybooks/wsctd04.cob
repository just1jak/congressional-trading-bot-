000010*******************************************                             
000020*                                          *                            
000030*  Linkage For CTD04 - Date Arithmetic    *                             
000040*     Subprogram.  Copied into the        *                             
000050*     LINKAGE SECTION of CTD04 itself     *                             
000060*     and into the WORKING-STORAGE of     *                             
000070*     any ctNNN program that CALLs it.    *                             
000080*                                          *                            
000090*******************************************                             
000100* 22/11/25 vc  - Created.                                               
000110*                                                                       
000120 01  CT-Date04-WS.                                                      
000130     03  CT-D4-Function         pic x.                                  
000140*                                  "D" = difference in days             
000150*                                  "A" = add/subtract days              
000160*                                  "V" = validate CCYYMMDD              
000170     03  CT-D4-Date-1           pic 9(8).                               
000180     03  CT-D4-Date-2           pic 9(8).                               
000190     03  CT-D4-Add-Days         pic s9(5)      comp.                    
000200     03  CT-D4-Result-Date      pic 9(8).                               
000210     03  CT-D4-Diff-Days        pic s9(7)      comp-3.                  
000220     03  CT-D4-Valid            pic x.                                  
000230     03  filler                 pic x(04).                              
