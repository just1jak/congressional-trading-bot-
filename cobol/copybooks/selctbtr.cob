000010*******************************************                             
000020*  Select - Backtest Result Output File   *                             
000030*******************************************                             
000040* 21/11/25 vc  - Created.                                               
000050*                                                                       
000060     select  CT-Backtest-File                                           
000070             assign                  "BTRESULT.OUT"                     
000080             organization            line sequential                    
000090             status                  CT-Btr-Status.                     
