000010*******************************************                             
000020*  Select - Signal Output File            *                             
000030*******************************************                             
000040* 17/11/25 vc  - Created.                                               
000050*                                                                       
000060     select  CT-Signal-File                                             
000070             assign                  "SIGNALS.OUT"                      
000080             organization            line sequential                    
000090             status                  CT-Sig-Status.                     
