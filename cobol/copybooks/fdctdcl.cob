000010*******************************************                             
000020*  FD - Disclosure Clean File             *                             
000030*     Record Size 160 fixed, normalized   *                             
000040*     & estimate-amount-filled            *                             
000050*******************************************                             
000060* 17/11/25 vc  - Created.                                               
000070* 22/11/25 vc  - Confirmed same 160 layout as raw - only content differs
000080*                                                                       
000090 fd  CT-Disclosure-Clean-File                                           
000100     record contains 160 characters                                     
000110     label records are standard.                                        
000120 01  CT-Disc-Clean-Record.                                              
000130     03  CT-Filer-Name          pic x(30).                              
000140     03  CT-Party               pic x.                                  
000150     03  CT-Ticker              pic x(6).                               
000160     03  CT-Trans-Type          pic x.                                  
000170     03  CT-Amount-Range        pic x(25).                              
000180     03  CT-Est-Amount          pic s9(9)v99.                           
000190     03  CT-Trans-Date          pic 9(8).                               
000200     03  CT-Disc-Date           pic 9(8).                               
000210     03  CT-Asset-Desc          pic x(40).                              
000220     03  filler                 pic x(30).                              
