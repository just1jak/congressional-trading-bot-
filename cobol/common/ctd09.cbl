000010identification           division.                                      
000020*===============================                                        
000030*                                                                       
000040     program-id.         ctd09.                                         
000050*                                                                       
000060     author.             V Carmody.                                     
000070     installation.       Applewood Computers - Trade Signal Suite.      
000080     date-written.       23/11/1985.                                    
000090     date-compiled.                                                     
000100     security.           Confidential - internal batch use only.        
000110*                                                                       
000120*    remarks.            Ticker Resolution Subprogram.                  
000130*                        Given the raw asset description text off a     
000140*                        disclosure line, tries in order to settle      
000150*                        on a market ticker symbol:                     
000160*                          1. strip known corporate suffixes and        
000170*                             look the cleaned name up in the           
000180*                             curated name table (wsctkr.cob),          
000190*                          2. pull a 1-5 letter token out of a          
000200*                             bracketed "(XXXX)" or "[XXXX]" aside,     
000210*                          3. accept the raw text itself if it is       
000220*                             already ticker-shaped, once a leading     
000230*                             "TICKER:" or "SYMBOL:" tag is peeled      
000240*                             off,                                      
000250*                          4. else give up and answer unresolved -      
000260*                             ct010 drops the line.                     
000270*                                                                       
000280*                        Fuzzy/approximate name matching is NOT done    
000290*                        here - exact lookup on the normalised name     
000300*                        only, same restriction noted for the old       
000310*                        supplier-code lookup this was modelled on.     
000320*                                                                       
000330*    Changes:                                                           
000340*    23/11/85 vc  -      Created for the trade-signal suite.            
000350*    05/12/85 vc  -      Added bracketed-token extraction (step 2).     
000360*    18/01/86 klm -      Added TICKER:/SYMBOL: prefix strip.            
000370*    09/06/98 vc  -      Y2K review - no date fields in this one,       
000380*                         no change required.                           
000390*    22/07/03 rjp -      Ticket TS-118: second suffix pass added so     
000400*                         "XYZ HOLDINGS INC" resolves - single pass     
000410*                         only caught the last suffix in the list.      
000420*                                                                       
000430 environment              division.                                     
000440*===============================                                        
000450*                                                                       
000460 copy "wsctenv.cob".                                                    
000470*                                                                       
000480 input-output              section.                                     
000490*------------------------------                                         
000500*                                                                       
000510 data                      division.                                    
000520*===============================                                        
000530*                                                                       
000540 working-storage            section.                                    
000550*-----------------------                                                
000560*                                                                       
000570 copy "wsctkr.cob".                                                     
000580*                                                                       
000590 01  CT-D9-Suffix-Group.                                                
000600     03  CT-D9-Suffix-Lit       pic x(210)     value                    
000610         " INC            CORP           CORPORATION   "                
000620      && " COMPANY        CO             LTD           "                
000630      && " LLC            PLC            HOLDINGS      "                
000640      && " GROUP          CLASS A        CLASS B       "                
000650      && " CLASS C        COMMON STOCK  ".                              
000660     03  filler  redefines  CT-D9-Suffix-Lit.                           
000670         05  CT-D9-Suffix-Tab   pic x(15)  occurs 14                    
000680                                  indexed by CT-D9-Suf-Idx.             
000690*                                                                       
000700 01  CT-D9-Work-Desc.                                                   
000710     03  CT-D9-W-Desc           pic x(40).                              
000720     03  filler  redefines  CT-D9-W-Desc.                               
000730         05  CT-D9-W-Char       pic x  occurs 40                        
000740                                  indexed by CT-D9-C-Idx.               
000750*                                                                       
000760 01  CT-D9-Scan-Area.                                                   
000770     03  CT-D9-Scan-Field       pic x(40).                              
000780     03  filler  redefines  CT-D9-Scan-Field.                           
000790         05  CT-D9-Scan-Char    pic x  occurs 40.                       
000800     03  CT-D9-Len              pic s9(3)      comp.                    
000810     03  CT-D9-Suf-Len          pic s9(3)      comp.                    
000820     03  CT-D9-Start            pic s9(3)      comp.                    
000830     03  CT-D9-Passes           pic s9(1)      comp.                    
000840     03  CT-D9-B-Start          pic s9(3)      comp.                    
000850     03  CT-D9-B-End            pic s9(3)      comp.                    
000860     03  CT-D9-B-Len            pic s9(3)      comp.                    
000870     03  CT-D9-B-Tok            pic x(05).                              
000880     03  CT-D9-OK               pic x.                                  
000890     03  filler                 pic x(03).                              
000900*                                                                       
000910 linkage                   section.                                     
000920*--------------                                                         
000930*                                                                       
000940*********                                                               
000950* ctd09 *                                                               
000960*********                                                               
000970*                                                                       
000980 copy "wsctd09.cob".                                                    
000990*                                                                       
001000 procedure division  using  CT-Ticker09-WS.                             
001010*=========================================                              
001020*                                                                       
001030 CT-D09-MAIN.                                                           
001040     move     "N"  to  CT-D9-Resolved.                                  
001050     move     spaces  to  CT-D9-Ticker-Out.                             
001060     move     CT-D9-Raw-Desc  to  CT-D9-W-Desc.                         
001070     inspect  CT-D9-W-Desc converting                                   
001080              "abcdefghijklmnopqrstuvwxyz"                              
001090           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
001100     inspect  CT-D9-W-Desc replacing all "." by space.                  
001110*                                                                       
001120     perform  CT-D09-NAME-LOOKUP  thru  CT-D09-NAME-LOOKUP-EXIT.        
001130     if       CT-D9-Resolved = "Y"                                      
001140              go to  CT-D09-MAIN-EXIT.                                  
001150*                                                                       
001160     perform  CT-D09-BRACKET  thru  CT-D09-BRACKET-EXIT.                
001170     if       CT-D9-Resolved = "Y"                                      
001180              go to  CT-D09-MAIN-EXIT.                                  
001190*                                                                       
001200     perform  CT-D09-RAW-TICKER  thru  CT-D09-RAW-TICKER-EXIT.          
001210     go       to  CT-D09-MAIN-EXIT.                                     
001220*                                                                       
001230*    Step 1 - strip known corporate suffixes (two passes to catch       
001240*    the odd double one, e.g. "... HOLDINGS INC") then exact-match      
001250*    the curated name table with a binary search.                       
001260*                                                                       
001270 CT-D09-NAME-LOOKUP.                                                    
001280     perform  CT-D09-TRIM  thru  CT-D09-TRIM-EXIT.                      
001290     move     zero  to  CT-D9-Passes.                                   
001300 CT-D09-SUFFIX-PASS.                                                    
001310     add      1  to  CT-D9-Passes.                                      
001320     perform  CT-D09-SUFFIX-ONE  thru  CT-D09-SUFFIX-ONE-EXIT           
001330              varying CT-D9-Suf-Idx from 1 by 1                         
001340              until CT-D9-Suf-Idx > 14.                                 
001350     if       CT-D9-Passes < 2                                          
001360              go to CT-D09-SUFFIX-PASS.                                 
001370*                                                                       
001380     move     spaces  to  CT-D9-Scan-Field.                             
001390     move     CT-D9-W-Desc (1:CT-D9-Len)  to  CT-D9-Scan-Field.         
001400     search   all  CT-Tkr-Entry                                         
001410              at end                                                    
001420                   continue                                             
001430              when CT-Tkr-Name (CT-Tkr-Idx) = CT-D9-Scan-Field (1:30)   
001440                   move CT-Tkr-Sym (CT-Tkr-Idx)  to  CT-D9-Ticker-Out   
001450                   move "Y"  to  CT-D9-Resolved.                        
001460 CT-D09-NAME-LOOKUP-EXIT.                                               
001470     exit.                                                              
001480*                                                                       
001490*    One suffix against the current description - called once per       
001500*    table entry by the out-of-line PERFORM in CT-D09-SUFFIX-PASS.      
001510*                                                                       
001520 CT-D09-SUFFIX-ONE.                                                     
001530     move     CT-D9-Suffix-Tab (CT-D9-Suf-Idx)  to  CT-D9-Scan-Field.   
001540     perform  CT-D09-TRIM  thru  CT-D09-TRIM-EXIT.                      
001550     move     CT-D9-Len  to  CT-D9-Suf-Len.                             
001560     move     CT-D9-W-Desc  to  CT-D9-Scan-Field.                       
001570     perform  CT-D09-TRIM  thru  CT-D09-TRIM-EXIT.                      
001580     if       CT-D9-Len not > CT-D9-Suf-Len                             
001590              go to  CT-D09-SUFFIX-ONE-EXIT.                            
001600     compute  CT-D9-Start = CT-D9-Len - CT-D9-Suf-Len + 1.              
001610     if       CT-D9-W-Desc (CT-D9-Start:CT-D9-Suf-Len)                  
001620                   not = CT-D9-Suffix-Tab (CT-D9-Suf-Idx) (1:CT-D9-Suf-L
001630              go to  CT-D09-SUFFIX-ONE-EXIT.                            
001640     move     spaces  to  CT-D9-W-Desc (CT-D9-Start:CT-D9-Suf-Len).     
001650 CT-D09-SUFFIX-ONE-EXIT.                                                
001660     exit.                                                              
001670*                                                                       
001680*    Step 2 - 1-5 letter token inside ( ) or [ ].                       
001690*                                                                       
001700 CT-D09-BRACKET.                                                        
001710     move     zero  to  CT-D9-B-Start  CT-D9-B-End.                     
001720     perform  CT-D09-BRACKET-SCAN  thru  CT-D09-BRACKET-SCAN-EXIT       
001730              varying CT-D9-C-Idx from 1 by 1                           
001740              until CT-D9-C-Idx > 40.                                   
001750     if       CT-D9-B-Start = zero  or  CT-D9-B-End = zero              
001760              go to CT-D09-BRACKET-EXIT.                                
001770     compute  CT-D9-B-Len = CT-D9-B-End - CT-D9-B-Start - 1.            
001780     if       CT-D9-B-Len < 1  or  > 5                                  
001790              go to CT-D09-BRACKET-EXIT.                                
001800     move     spaces  to  CT-D9-B-Tok.                                  
001810     move     CT-D9-W-Desc (CT-D9-B-Start + 1 : CT-D9-B-Len)            
001820              to  CT-D9-B-Tok.                                          
001830     perform  CT-D09-ALPHA-CHECK  thru  CT-D09-ALPHA-CHECK-EXIT.        
001840     if       CT-D9-OK = "Y"                                            
001850              move CT-D9-B-Tok  to  CT-D9-Ticker-Out                    
001860              move "Y"          to  CT-D9-Resolved.                     
001870 CT-D09-BRACKET-EXIT.                                                   
001880     exit.                                                              
001890*                                                                       
001900*    One character of the scan for CT-D09-BRACKET.                      
001910*                                                                       
001920 CT-D09-BRACKET-SCAN.                                                   
001930     if       (CT-D9-W-Char (CT-D9-C-Idx) = "(" or "[")                 
001940              and CT-D9-B-Start = zero                                  
001950              set CT-D9-B-Start to CT-D9-C-Idx.                         
001960     if       (CT-D9-W-Char (CT-D9-C-Idx) = ")" or "]")                 
001970              and CT-D9-B-Start not = zero                              
001980              and CT-D9-B-End = zero                                    
001990              set CT-D9-B-End to CT-D9-C-Idx.                           
002000 CT-D09-BRACKET-SCAN-EXIT.                                              
002010     exit.                                                              
002020*                                                                       
002030*    Step 3 - raw text is already ticker-shaped, once a                 
002040*    TICKER: or SYMBOL: tag is peeled off the front.                    
002050*                                                                       
002060 CT-D09-RAW-TICKER.                                                     
002070     move     CT-D9-W-Desc  to  CT-D9-Scan-Field.                       
002080     if       CT-D9-W-Desc (1:7) = "TICKER:"                            
002090              move  CT-D9-W-Desc (8:33)  to  CT-D9-Scan-Field.          
002100     if       CT-D9-W-Desc (1:7) = "SYMBOL:"                            
002110              move  CT-D9-W-Desc (8:33)  to  CT-D9-Scan-Field.          
002120     move     spaces  to  CT-D9-B-Tok.                                  
002130     perform  CT-D09-SPACE-SCAN  thru  CT-D09-SPACE-SCAN-EXIT           
002140              varying CT-D9-C-Idx from 1 by 1                           
002150              until CT-D9-C-Idx > 6                                     
002160              or CT-D9-Scan-Field (CT-D9-C-Idx:1) = space.              
002170     compute  CT-D9-B-Len = CT-D9-C-Idx - 1.                            
002180     if       CT-D9-B-Len < 1  or  > 6                                  
002190              go to CT-D09-RAW-TICKER-EXIT.                             
002200     move     CT-D9-Scan-Field (1:CT-D9-B-Len)  to  CT-D9-B-Tok.        
002210     move     CT-D9-B-Tok  to  CT-D9-W-Desc (1:6).                      
002220     perform  CT-D09-ALPHA-CHECK  thru  CT-D09-ALPHA-CHECK-EXIT.        
002230     if       CT-D9-OK = "Y"                                            
002240              move CT-D9-B-Tok  to  CT-D9-Ticker-Out                    
002250              move "Y"          to  CT-D9-Resolved.                     
002260 CT-D09-RAW-TICKER-EXIT.                                                
002270     exit.                                                              
002280*                                                                       
002290*    One character of the scan for CT-D09-RAW-TICKER - body is          
002300*    empty, the PERFORM's own UNTIL test does the real work, the        
002305*    same trick this shop has always used to walk a char array.         
002320*                                                                       
002330 CT-D09-SPACE-SCAN.                                                     
002340     continue.                                                          
002350 CT-D09-SPACE-SCAN-EXIT.                                                
002360     exit.                                                              
002370*                                                                       
002380*    Is CT-D9-B-Tok 1-5 uppercase letters, with an optional             
002390*    ".X" single-letter suffix?  Used by steps 2 and 3.                 
002400*                                                                       
002410 CT-D09-ALPHA-CHECK.                                                    
002420     move     "Y"  to  CT-D9-OK.                                        
002430     if       CT-D9-B-Tok = spaces                                      
002440              move "N"  to  CT-D9-OK                                    
002450              go to  CT-D09-ALPHA-CHECK-EXIT.                           
002460     perform  CT-D09-ALPHA-ONE  thru  CT-D09-ALPHA-ONE-EXIT             
002470              varying CT-D9-C-Idx from 1 by 1                           
002480              until CT-D9-C-Idx > 5.                                    
002490 CT-D09-ALPHA-CHECK-EXIT.                                               
002500     exit.                                                              
002510*                                                                       
002520 CT-D09-ALPHA-ONE.                                                      
002530     if       CT-D9-B-Tok (CT-D9-C-Idx:1) not = space                   
002540              and CT-D9-B-Tok (CT-D9-C-Idx:1) not = "."                 
002550              and CT-D9-B-Tok (CT-D9-C-Idx:1) not alphabetic-upper      
002560              move "N"  to  CT-D9-OK.                                   
002570 CT-D09-ALPHA-ONE-EXIT.                                                 
002580     exit.                                                              
002590*                                                                       
002600*    General purpose trailing-space trim - works on whatever is         
002610*    sitting in CT-D9-Scan-Field, answer in CT-D9-Len.                  
002620*                                                                       
002630 CT-D09-TRIM.                                                           
002640     move     40  to  CT-D9-Len.                                        
002650 CT-D09-TRIM-LOOP.                                                      
002660     if       CT-D9-Len = zero                                          
002670              go to  CT-D09-TRIM-EXIT.                                  
002680     if       CT-D9-Scan-Field (CT-D9-Len:1) = space                    
002690              subtract 1 from CT-D9-Len                                 
002700              go to  CT-D09-TRIM-LOOP.                                  
002710 CT-D09-TRIM-EXIT.                                                      
002720     exit.                                                              
002730*                                                                       
002740 CT-D09-MAIN-EXIT.                                                      
002750     exit  program.                                                     
