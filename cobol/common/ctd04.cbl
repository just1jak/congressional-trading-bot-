000010identification           division.                                      
000020*===============================                                        
000030*                                                                       
000040     program-id.         ctd04.                                         
000050*                                                                       
000060     author.             V Carmody.                                     
000070     installation.       Applewood Computers - Trade Signal Suite.      
000080     date-written.       22/11/1985.                                    
000090     date-compiled.                                                     
000100     security.           Confidential - internal batch use only.        
000110*                                                                       
000120*    remarks.            Date Arithmetic Subprogram.                    
000130*                        Given two dates in CCYYMMDD does one of:       
000140*                          - returns the whole day difference           
000150*                            between them (holding-period calc          
000160*                            for the backtest engine),                  
000170*                          - adds (or subtracts) a signed count         
000180*                            of days to a date,                         
000190*                          - validates that a CCYYMMDD value is         
000200*                            a real calendar date.                      
000210*                                                                       
000220*                        No intrinsic FUNCTIONs are used on this        
000230*                        shop's compiler - all date/day-number          
000240*                        conversion is done longhand with the           
000250*                        civil calendar algorithm kept on file          
000260*                        with the old interest-table programs.          
000270*                                                                       
000280*    Changes:                                                           
000290*    22/11/85 vc  -      Created for the trade-signal suite.            
000300*    03/12/85 vc  -      Added "V" validate function, ct010 needs       
000310*                         it for bad disclosure dates.                  
000320*    14/01/86 klm -      Fixed leap-day boundary in the reverse         
000330*                         unpack - was one day out for Feb 29.          
000340*    09/06/98 vc  -      Y2K review - CCYYMMDD already carries full     
000350*                         century here, no windowing needed.            
000360*    19/02/02 vc  -      Tightened range check on CT-D4-Date-1/2 so     
000370*                         a zero date does not blow up the calc.        
000380*    30/08/06 rjp -      Ticket TS-441: subtract function (negative     
000390*                         CT-D4-Add-Days) now exercised by ct040's      
000400*                         "no price on exact exit date" retry.          
000410*    11/03/14 vc  -      Minor tidy of paragraph names, no logic        
000420*                         change.                                       
000430*                                                                       
000440 environment              division.                                     
000450*===============================                                        
000460*                                                                       
000470 configuration            section.                                      
000480 source-computer.         GENERIC.                                      
000490 object-computer.         GENERIC.                                      
000500 special-names.                                                         
000510     class   CT-Digit-Class   is "0" thru "9"                           
000520     Upsi-0.                                                            
000530*    bit 0 unused in this subprogram.                                   
000540*                                                                       
000550 input-output              section.                                     
000560*------------------------------                                         
000570*                                                                       
000580 data                      division.                                    
000590*===============================                                        
000600*                                                                       
000610 working-storage            section.                                    
000620*-----------------------                                                
000630*                                                                       
000640 01  CT-D4-Unpack-1.                                                    
000650     03  CT-D4-U-Date           pic 9(8).                               
000660     03  filler  redefines  CT-D4-U-Date.                               
000670         05  CT-D4-U-Yr         pic 9(4).                               
000680         05  CT-D4-U-Mo         pic 9(2).                               
000690         05  CT-D4-U-Dy         pic 9(2).                               
000700*                                                                       
000710 01  CT-D4-Unpack-2.                                                    
000720     03  CT-D4-U2-Date          pic 9(8).                               
000730     03  filler  redefines  CT-D4-U2-Date.                              
000740         05  CT-D4-U2-Yr        pic 9(4).                               
000750         05  CT-D4-U2-Mo        pic 9(2).                               
000760         05  CT-D4-U2-Dy        pic 9(2).                               
000770*                                                                       
000780 01  CT-D4-Result-Work.                                                 
000790     03  CT-D4-R-Date           pic 9(8).                               
000800     03  filler  redefines  CT-D4-R-Date.                               
000810         05  CT-D4-R-Yr         pic 9(4).                               
000820         05  CT-D4-R-Mo         pic 9(2).                               
000830         05  CT-D4-R-Dy         pic 9(2).                               
000840*                                                                       
000850 01  CT-D4-Calc-Area.                                                   
000860     03  CT-D4-Jdn-1            pic s9(9)      comp.                    
000870     03  CT-D4-Jdn-2            pic s9(9)      comp.                    
000880     03  CT-D4-Jdn-R            pic s9(9)      comp.                    
000890     03  CT-D4-L                pic s9(9)      comp.                    
000900     03  CT-D4-N                pic s9(9)      comp.                    
000910     03  CT-D4-I                pic s9(9)      comp.                    
000920     03  CT-D4-J                pic s9(9)      comp.                    
000930     03  CT-D4-T1               pic s9(9)      comp.                    
000940     03  CT-D4-T2               pic s9(9)      comp.                    
000950     03  filler                 pic x(08).                              
000960*                                                                       
000970 linkage                   section.                                     
000980*--------------                                                         
000990*                                                                       
001000*********                                                               
001010* ctd04 *                                                               
001020*********                                                               
001030*                                                                       
001040 copy "wsctd04.cob".                                                    
001050*                                                                       
001060 procedure division  using  CT-Date04-WS.                               
001070*=========================================                              
001080*                                                                       
001090 CT-D04-MAIN.                                                           
001100     if       CT-D4-Function = "V"                                      
001110              go to  CT-D04-VALIDATE.                                   
001120     if       CT-D4-Function = "A"                                      
001130              go to  CT-D04-ADD-DAYS.                                   
001140     if       CT-D4-Function = "D"                                      
001150              go to  CT-D04-DIFF-DAYS.                                  
001160     move     "N"  to  CT-D4-Valid.                                     
001170     go       to  CT-D04-MAIN-EXIT.                                     
001180*                                                                       
001190*    Validate a single CCYYMMDD - CT-D4-Date-1 carries it.              
001200*                                                                       
001210 CT-D04-VALIDATE.                                                       
001220     move     "Y"  to  CT-D4-Valid.                                     
001230     if       CT-D4-Date-1  =  zero                                     
001240              move  "N"  to  CT-D4-Valid                                
001250              go to  CT-D04-MAIN-EXIT.                                  
001260     move     CT-D4-Date-1  to  CT-D4-U-Date.                           
001270     if       CT-D4-U-Mo  <  01  or  >  12                              
001280              move  "N"  to  CT-D4-Valid                                
001290              go to  CT-D04-MAIN-EXIT.                                  
001300     if       CT-D4-U-Dy  <  01  or  >  31                              
001310              move  "N"  to  CT-D4-Valid                                
001320              go to  CT-D04-MAIN-EXIT.                                  
001330     perform  CT-D04-TO-JDN  thru  CT-D04-TO-JDN-EXIT.                  
001340     move     CT-D4-Jdn-R  to  CT-D4-Jdn-1.                             
001350     perform  CT-D04-FROM-JDN  thru  CT-D04-FROM-JDN-EXIT.              
001360     if       CT-D4-R-Date  not =  CT-D4-Date-1                         
001370              move  "N"  to  CT-D4-Valid.                               
001380     go       to  CT-D04-MAIN-EXIT.                                     
001390*                                                                       
001400*    Whole-day difference, CT-D4-Date-2 minus CT-D4-Date-1.             
001410*                                                                       
001420 CT-D04-DIFF-DAYS.                                                      
001430     move     CT-D4-Date-1  to  CT-D4-U-Date.                           
001440     perform  CT-D04-TO-JDN  thru  CT-D04-TO-JDN-EXIT.                  
001450     move     CT-D4-Jdn-R   to  CT-D4-Jdn-1.                            
001460     move     CT-D4-Date-2  to  CT-D4-U-Date.                           
001470     perform  CT-D04-TO-JDN  thru  CT-D04-TO-JDN-EXIT.                  
001480     move     CT-D4-Jdn-R   to  CT-D4-Jdn-2.                            
001490     compute  CT-D4-Diff-Days  =  CT-D4-Jdn-2  -  CT-D4-Jdn-1.          
001500     go       to  CT-D04-MAIN-EXIT.                                     
001510*                                                                       
001520*    Add (or, when negative, subtract) CT-D4-Add-Days to                
001530*    CT-D4-Date-1, answer back in CT-D4-Result-Date.                    
001540*                                                                       
001550 CT-D04-ADD-DAYS.                                                       
001560     move     CT-D4-Date-1  to  CT-D4-U-Date.                           
001570     perform  CT-D04-TO-JDN  thru  CT-D04-TO-JDN-EXIT.                  
001580     compute  CT-D4-Jdn-R  =  CT-D4-Jdn-R  +  CT-D4-Add-Days.           
001590     perform  CT-D04-FROM-JDN  thru  CT-D04-FROM-JDN-EXIT.              
001600     move     CT-D4-R-Date  to  CT-D4-Result-Date.                      
001610     go       to  CT-D04-MAIN-EXIT.                                     
001620*                                                                       
001630*    Civil date (CT-D4-U-Yr/Mo/Dy) to Julian day number, result         
001640*    left in CT-D4-Jdn-R.  Fliegel & Van Flandern, all integer          
001650*    arithmetic so COMPUTE truncates same as a DIVIDE GIVING            
001660*    would to an integer field.                                         
001670*                                                                       
001680 CT-D04-TO-JDN.                                                         
001690     compute  CT-D4-T1  =  (CT-D4-U-Mo - 14) / 12.                      
001700     compute  CT-D4-Jdn-R  rounded  =                                   
001710              CT-D4-U-Dy  -  32075                                      
001720              +  1461 * (CT-D4-U-Yr + 4800 + CT-D4-T1) / 4              
001730              +  367  * (CT-D4-U-Mo - 2 - CT-D4-T1 * 12) / 12           
001740              -  3    * ((CT-D4-U-Yr + 4900 + CT-D4-T1) / 100) / 4.     
001750 CT-D04-TO-JDN-EXIT.                                                    
001760     exit.                                                              
001770*                                                                       
001780*    Julian day number (CT-D4-Jdn-R) back to civil date, left           
001790*    in CT-D4-R-Yr/Mo/Dy and CT-D4-R-Date.                              
001800*                                                                       
001810 CT-D04-FROM-JDN.                                                       
001820     compute  CT-D4-L  =  CT-D4-Jdn-R  +  68569.                        
001830     compute  CT-D4-N  =  4 * CT-D4-L / 146097.                         
001840     compute  CT-D4-L  =  CT-D4-L  -  (146097 * CT-D4-N + 3) / 4.       
001850     compute  CT-D4-I  =  4000 * (CT-D4-L + 1) / 1461001.               
001860     compute  CT-D4-L  =  CT-D4-L  -  1461 * CT-D4-I / 4  +  31.        
001870     compute  CT-D4-J  =  80 * CT-D4-L / 2447.                          
001880     compute  CT-D4-R-Dy  =  CT-D4-L  -  2447 * CT-D4-J / 80.           
001890     compute  CT-D4-T2  =  CT-D4-J / 11.                                
001900     compute  CT-D4-R-Mo  =  CT-D4-J  +  2  -  12 * CT-D4-T2.           
001910     compute  CT-D4-R-Yr  =  100 * (CT-D4-N - 49)  +  CT-D4-I  +  CT-D4-
001920 CT-D04-FROM-JDN-EXIT.                                                  
001930     exit.                                                              
001940*                                                                       
001950 CT-D04-MAIN-EXIT.                                                      
001960     exit  program.                                                     
