000010 identification           division.                                     
000020*===============================                                        
000030*                                                                       
000040     program-id.         ct020.                                         
000050*                                                                       
000060     author.             V Carmody.                                     
000070     installation.       Applewood Computers - Trade Signal Suite.      
000080     date-written.       28/11/1985.                                    
000090     date-compiled.                                                     
000100     security.           Confidential - internal batch use only.        
000110*                                                                       
000120*    remarks.            Signal Generation & Top-Picks Report.          
000130*                        Reads the clean disclosure file (already       
000140*                        sorted ticker ascending by the SORT step       
000150*                        ahead of this job in the run), accumulates     
000160*                        buy/sell dollars and counts per ticker over    
000170*                        the configured lookback window, applies the    
000180*                        conflict-resolution rule from CTPARAM1 at      
000190*                        every ticker break, and writes one signal      
000200*                        record per ticker to SIGNALS.OUT.  The         
000210*                        actionable signals (not HOLD, confidence at    
000220*                        or above the floor) are then ranked and the    
000230*                        top N printed as the recommendations report.   
000240*                                                                       
000250*    Called modules.     ctd04.  (date difference for window test)      
000260*                                                                       
000270*    Changes:                                                           
000280*    28/11/85 vc  -      Created for the trade-signal suite.            
000290*    05/12/85 vc  -      Added unanimous-only method, bb012.            
000300*    17/01/86 klm -      Recommendation table bubble-sort was stable    
000310*                         on ties in the wrong direction - now holds    
000320*                         insertion order for equal confidence.         
000330*    12/06/98 vc  -      Y2K review - CCYYMMDD throughout, ctd04 does   
000340*                         the day maths, nothing else touches dates.    
000350*    03/10/03 rjp -      Ticket TS-268: zero/blank transaction date on  
000360*                         a disclosure line now skips the window test   
000370*                         instead of blowing the day-count sky high.    
000380*    15/05/09 vc  -      Widened recommendation table to 1000 tickers,  
000390*                         the old 250 limit was too tight for a busy    
000400*                         session quarter.                              
000410*                                                                       
000420 environment              division.                                     
000430*===============================                                        
000440*                                                                       
000450 copy "wsctenv.cob".                                                    
000460*                                                                       
000470 input-output              section.                                     
000480*------------------------------                                         
000490 file-control.                                                          
000500*------------                                                           
000510     copy "selctdcl.cob".                                               
000520     copy "selctsig.cob".                                               
000530     copy "selctpm1.cob".                                               
000540     copy "selctprt.cob".                                               
000550*                                                                       
000560 data                      division.                                    
000570*===============================                                        
000580*                                                                       
000590 file                       section.                                    
000600*------------------------                                               
000610     copy "fdctdcl.cob".                                                
000620     copy "fdctsig.cob".                                                
000630     copy "fdctpm1.cob".                                                
000640*                                                                       
000650*    Print-File carries the Report Writer RD below, same habit as       
000660*    the old check register - no plain FD copybook here.                
000670*                                                                       
000680 fd  CT-Print-File                                                      
000690     reports are  CT-Signal-Report.                                     
000700*                                                                       
000710 working-storage            section.                                    
000720*-----------------------                                                
000730*                                                                       
000740     copy "wsctfin.cob".                                                
000750     copy "wsctnam.cob".                                                
000760     copy "wsctd04.cob".                                                
000770*                                                                       
000780 01  CT-020-Switches.                                                   
000790     03  WS-Eof                  pic x          value "N".              
000800     03  CT-020-First-Rec        pic x          value "Y".              
000810     03  filler                  pic x(06).                             
000820*                                                                       
000830*    Ticker-break accumulators - reset at every control break, one      
000840*    ticker's worth of buy/sell dollars and counts live here.           
000850*                                                                       
000860 01  CT-020-Accum.                                                      
000870     03  CT-Acc-Ticker           pic x(6)       value spaces.           
000880     03  CT-Acc-Buy-Amt          pic s9(11)v99  comp-3  value zero.     
000890     03  CT-Acc-Sell-Amt         pic s9(11)v99  comp-3  value zero.     
000900     03  CT-Acc-Buy-Cnt          pic 9(4)       comp    value zero.     
000910     03  CT-Acc-Sell-Cnt         pic 9(4)       comp    value zero.     
000920     03  filler                  pic x(08).                             
000930*                                                                       
000940*    Char-array view of a ticker, used by BB005 to reject an all-       
000950*    spaces ticker landing in the accumulator (shouldn't happen         
000960*    after ct010's resolve/drop, but the old journal edit always        
000970*    re-checked its keys on the way in, so this does too).              
000980*                                                                       
000990 01  CT-020-Ticker-Scan.                                                
001000     03  CT-Tsc-Value            pic x(6)       value spaces.           
001010     03  filler  redefines  CT-Tsc-Value.                               
001020         05  CT-Tsc-Char        pic x  occurs 6                         
001030                                  indexed by CT-Tsc-Idx.                
001040     03  CT-Tsc-Non-Blank        pic x          value "N".              
001050     03  filler                  pic x(09).                             
001060*                                                                       
001070*    As-of date and window-start date, each unpacked the same way       
001080*    ctd04 does it, so the report heading can show the lookback         
001090*    window without another subprogram call.                            
001100*                                                                       
001110 01  CT-020-Date-Work.                                                  
001120     03  CT-020-Asof-Date        pic 9(8)       value zero.             
001130     03  filler  redefines  CT-020-Asof-Date.                           
001140         05  CT-020-As-Yr       pic 9(4).                               
001150         05  CT-020-As-Mo       pic 9(2).                               
001160         05  CT-020-As-Dy       pic 9(2).                               
001170     03  CT-020-Window-Start     pic 9(8)       value zero.             
001180     03  filler  redefines  CT-020-Window-Start.                        
001190         05  CT-020-Ws-Yr       pic 9(4).                               
001200         05  CT-020-Ws-Mo       pic 9(2).                               
001210         05  CT-020-Ws-Dy       pic 9(2).                               
001220     03  CT-020-To-Day           pic x(10)      value spaces.           
001230     03  CT-020-Window-Txt       pic x(10)      value spaces.           
001240*                                                                       
001250*    Working fields for the signal-rule arithmetic itself.              
001260*                                                                       
001270 01  CT-020-Calc-Area.                                                  
001280     03  CT-020-Bw               pic s9(11)v99  comp-3  value zero.     
001290     03  CT-020-Sw               pic s9(11)v99  comp-3  value zero.     
001300     03  CT-020-Bw-Sw            pic s9(12)v99  comp-3  value zero.     
001310     03  CT-020-Threshold        pic s9(12)v99  comp-3  value zero.     
001320*                                                                       
001330*    One integer digit wider than SG-CONFIDENCE itself so a clean       
001340*    sweep (buy dollars/count only, nothing on the sell side) can       
001350*    clamp to a true 1.0000 in here before the MOVE down to the         
001360*    V9(4) output field truncates it the way that layout has always     
001365*    held - SG-CONFIDENCE (and the table's copy of it) simply cannot    
001380*    hold a whole 1, it was laid out for "a fraction" only.             
001390*                                                                       
001400     03  CT-020-Confidence       pic 9v9999     comp-3  value zero.     
001410     03  CT-020-Signal           pic x(4)       value spaces.           
001420     03  CT-020-Reason           pic x(40)      value spaces.           
001430     03  filler                  pic x(08).                             
001440*                                                                       
001450*    Recommendation table - every actionable signal lands here, then    
001460*    gets bubble-sorted descending on confidence before the report      
001470*    is run.  1000 tickers is a very busy session, the old per-run      
001480*    table sizing rule (double the expected peak) covers it.            
001490*                                                                       
001500 01  CT-Rec-Tab.                                                        
001510     03  CT-Rec-Count            pic 9(4)       comp    value zero.     
001520     03  filler                  pic x(02).                             
001530     03  CT-Rec-Entry  occurs 1 to 1000 times                           
001540                        depending on CT-Rec-Count                       
001550                        indexed by CT-Rec-Idx.                          
001560         05  CT-Rec-Ticker       pic x(6).                              
001570         05  CT-Rec-Signal       pic x(4).                              
001580         05  CT-Rec-Confidence   pic v9999      comp-3.                 
001590         05  CT-Rec-Buy-Weight   pic s9(11)v99  comp-3.                 
001600         05  CT-Rec-Sell-Weight  pic s9(11)v99  comp-3.                 
001610         05  CT-Rec-Buy-Count    pic 9(4)       comp.                   
001620         05  CT-Rec-Sell-Count   pic 9(4)       comp.                   
001630         05  CT-Rec-Reason       pic x(40).                             
001640*                                                                       
001650*    Scratch holder for the bubble-sort swap - same shape as one        
001660*    table entry, same trick the old rate tables used for a temp row.   
001670*                                                                       
001680 01  CT-Rec-Swap.                                                       
001690     03  CT-Swp-Ticker           pic x(6).                              
001700     03  CT-Swp-Signal           pic x(4).                              
001710     03  CT-Swp-Confidence       pic v9999      comp-3.                 
001720     03  CT-Swp-Buy-Weight       pic s9(11)v99  comp-3.                 
001730     03  CT-Swp-Sell-Weight      pic s9(11)v99  comp-3.                 
001740     03  CT-Swp-Buy-Count        pic 9(4)       comp.                   
001750     03  CT-Swp-Sell-Count       pic 9(4)       comp.                   
001760     03  CT-Swp-Reason           pic x(40).                             
001770     03  filler                  pic x(08).                             
001780*                                                                       
001790 01  CT-020-Sort-Vars.                                                  
001800     03  CT-Srt-I                pic 9(4)       comp.                   
001810     03  CT-Srt-J                pic 9(4)       comp.                   
001820     03  CT-Srt-Last             pic 9(4)       comp.                   
001830     03  CT-Srt-Swapped          pic x          value "N".              
001840     03  filler                  pic x(05).                             
001850*                                                                       
001860 01  CT-020-Emit-Vars.                                                  
001870     03  CT-Emt-Limit            pic 9(4)       comp  value zero.       
001880     03  CT-Emt-Idx              pic 9(4)       comp  value zero.       
001890     03  filler                  pic x(04).                             
001900*                                                                       
001910*    Flat current-line area the report detail sources from - same       
001920*    habit as the old check register, which sources off flat Chk-*      
001930*    fields rather than the table row direct.                           
001940*                                                                       
001950 01  CT-020-Cur-Line.                                                   
001960     03  CT-Cl-Ticker            pic x(6).                              
001970     03  CT-Cl-Signal            pic x(4).                              
001980     03  CT-Cl-Confidence        pic 9v9999.                            
001990     03  CT-Cl-Buy-Weight        pic s9(11)v99.                         
002000     03  CT-Cl-Sell-Weight       pic s9(11)v99.                         
002010     03  CT-Cl-Buy-Count         pic 9(4).                              
002020     03  CT-Cl-Sell-Count        pic 9(4).                              
002030     03  CT-Cl-Reason            pic x(40).                             
002040     03  filler                  pic x(08).                             
002050*                                                                       
002060 77  CT-020-Prog-Name            pic x(17)      value "CT020 (1.0.00)". 
002070*                                                                       
002080 report section.                                                        
002090*---------------                                                        
002100*                                                                       
002110 RD  CT-Signal-Report                                                   
002120     control      final                                                 
002130     page  limit  45  lines                                             
002140     heading      1                                                     
002150     first detail 6                                                     
002160     last  detail 45.                                                   
002170*                                                                       
002180 01  CT-Rpt-Head    type  page  heading.                                
002190     03  line  1.                                                       
002200         05  col   1    pic x(17)    source CT-020-Prog-Name.           
002210         05  col  45    pic x(30)    value "Applewood Trade Signal Suite
002220         05  col 124    pic x(5)     value "Page ".                     
002230         05  col 129    pic zz9      source page-counter.               
002240     03  line  3.                                                       
002250         05  col  40    pic x(50)    value                              
002260             "Congressional Trade Signal Report - Top Picks".           
002270     03  line  4.                                                       
002280         05  col  40    pic x(17)    value "Lookback Window: ".         
002290         05  col  57    pic x(10)    source CT-020-Window-Txt.          
002300         05  col  68    pic x(4)     value " to ".                      
002310         05  col  72    pic x(10)    source CT-020-To-Day.              
002320     03  line  5.                                                       
002330         05  col   1                 value "Ticker".                    
002340         05  col   9                 value "Signal".                    
002350         05  col  17                 value "Confidence".                
002360         05  col  30                 value "Buy $".                     
002370         05  col  46                 value "Sell $".                    
002380         05  col  62                 value "Buys".                      
002390         05  col  69                 value "Sells".                     
002400         05  col  77                 value "Reason".                    
002410*                                                                       
002420 01  CT-Sig-Detail  type  is  detail.                                   
002430     03  line  + 1.                                                     
002440         05  col   1    pic x(6)     source CT-Cl-Ticker.               
002450         05  col   9    pic x(4)     source CT-Cl-Signal.               
002460         05  col  17    pic 9.9999   source CT-Cl-Confidence.           
002470         05  col  28    pic zz,zzz,zz9.99     source CT-Cl-Buy-Weight.  
002480         05  col  45    pic zz,zzz,zz9.99     source CT-Cl-Sell-Weight. 
002490         05  col  63    pic zzz9     source CT-Cl-Buy-Count.            
002500         05  col  70    pic zzz9     source CT-Cl-Sell-Count.           
002510         05  col  77    pic x(40)    source CT-Cl-Reason.               
002520*                                                                       
002530 01  CT-Rpt-Foot  type  control  footing  final.                        
002540     03  line  + 2.                                                     
002550         05  col   1     pic x(34)       value                          
002560             "Signals Computed............... :".                       
002570         05  col  36     pic zzz,zz9     source CT-Fin-Written-Cnt.     
002580     03  line  + 1.                                                     
002590         05  col   1     pic x(34)       value                          
002600             "Disclosures Outside Window...... :".                      
002610         05  col  36     pic zzz,zz9     source CT-Fin-Skipped-Cnt.     
002620     03  line  + 1.                                                     
002630         05  col   1     pic x(34)       value                          
002640             "Actionable Recommendations...... :".                      
002650         05  col  36     pic zzz,zz9     source CT-Fin-Simulated-Cnt.   
002660*                                                                       
002670 linkage                   section.                                     
002680*--------------                                                         
002690     copy "wsctcal.cob".                                                
002700*                                                                       
002710 procedure division  using  CT-Calling-Data.                            
002720*===========================================                            
002730*                                                                       
002740 AA010-OPEN-FILES.                                                      
002750     open     input    CT-Disclosure-Clean-File.                        
002760     open     output   CT-Signal-File.                                  
002770     open     input    CT-Param1-File.                                  
002780     open     output   CT-Print-File.                                   
002790     read     CT-Param1-File                                            
002800              at end                                                    
002810                   move  zero  to  CT-Pr1-As-Of-Date.                   
002820     move     CT-PR1-As-Of-Date  to  CT-020-Asof-Date.                  
002830     compute  CT-D4-Add-Days  =  zero  -  CT-PR1-Lookback-Days.         
002840     move     CT-PR1-As-Of-Date  to  CT-D4-Date-1.                      
002850     move     "A"  to  CT-D4-Function.                                  
002860     call     "ctd04"  using  CT-Date04-WS.                             
002870     move     CT-D4-Result-Date  to  CT-020-Window-Start.               
002880     string   CT-020-As-Mo  "/"  CT-020-As-Dy  "/"  CT-020-As-Yr        
002890              delimited by size  into  CT-020-To-Day.                   
002900     string   CT-020-Ws-Mo  "/"  CT-020-Ws-Dy  "/"  CT-020-Ws-Yr        
002910              delimited by size  into  CT-020-Window-Txt.               
002920     close    CT-Param1-File.                                           
002930*                                                                       
002940     move     zero  to  CT-Fin-Read-Cnt    CT-Fin-Written-Cnt           
002950                         CT-Fin-Dropped-Cnt  CT-Fin-Simulated-Cnt       
002960                         CT-Fin-Skipped-Cnt  CT-Rec-Count.              
002970     move     "N"   to  WS-Eof.                                         
002980     move     "Y"   to  CT-020-First-Rec.                               
002990*                                                                       
003000     perform  AA050-ACCUMULATE-BY-TICKER  thru  AA050-EXIT              
003010              until  WS-Eof = "Y".                                      
003020*                                                                       
003030*    Last ticker in the file never saw its own break - close it out     
003040*    here the same way AA050 does at every other break.                 
003050*                                                                       
003060     if       CT-Acc-Ticker not = spaces                                
003070              perform  BB010-APPLY-SIGNAL-RULE  thru  BB010-EXIT.       
003080*                                                                       
003090     perform  CC010-SORT-DESCENDING  thru  CC010-EXIT.                  
003100     perform  CC020-RANK-AND-PRINT  thru  CC020-EXIT.                   
003110*                                                                       
003120     close    CT-Disclosure-Clean-File  CT-Signal-File  CT-Print-File.  
003130     goback.                                                            
003140*                                                                       
003150*    One clean disclosure line in.  Breaks the running accumulator      
003160*    to CT-020-BB010 whenever the ticker changes, then folds the        
003170*    current line into the (possibly just-reset) accumulator if it      
003180*    falls inside the lookback window.                                  
003190*                                                                       
003200 AA050-ACCUMULATE-BY-TICKER.                                            
003210     read     CT-Disclosure-Clean-File                                  
003220              at end                                                    
003230                   move "Y" to WS-Eof                                   
003240                   go to AA050-EXIT                                     
003250              not at end                                                
003260                   add 1 to CT-Fin-Read-Cnt.                            
003270*                                                                       
003280*    Belt-and-suspenders key check - ct010 should never have let a      
003290*    blank ticker through, but the old journal edit always re-          
003300*    checked its keys on the way in rather than trust the prior         
003310*    step, and this does the same.                                      
003320*                                                                       
003330     perform  BB005-CHECK-TICKER-VALID  thru  BB005-EXIT.               
003340     if       CT-Tsc-Non-Blank = "N"                                    
003350              add  1  to  CT-Fin-Skipped-Cnt                            
003360              go to  AA050-EXIT.                                        
003370*                                                                       
003380     if       CT-020-First-Rec = "Y"                                    
003390              move  "N"       to  CT-020-First-Rec                      
003400              move  CT-Ticker to  CT-Acc-Ticker                         
003410     else                                                               
003420     if       CT-Ticker not = CT-Acc-Ticker                             
003430              perform  BB010-APPLY-SIGNAL-RULE  thru  BB010-EXIT        
003440              move     CT-Ticker  to  CT-Acc-Ticker.                    
003450*                                                                       
003460     if       CT-Trans-Date  =  zero                                    
003470              add  1  to  CT-Fin-Skipped-Cnt                            
003480              go to  AA050-EXIT.                                        
003490*                                                                       
003500     move     "D"             to  CT-D4-Function.                       
003510     move     CT-Trans-Date   to  CT-D4-Date-1.                         
003520     move     CT-PR1-As-Of-Date  to  CT-D4-Date-2.                      
003530     call     "ctd04"  using  CT-Date04-WS.                             
003540     if       CT-D4-Diff-Days  <  zero  or                              
003550              CT-D4-Diff-Days  >  CT-PR1-Lookback-Days                  
003560              add  1  to  CT-Fin-Skipped-Cnt                            
003570              go to  AA050-EXIT.                                        
003580*                                                                       
003590     if       CT-Trans-Type = "B"                                       
003600              add  CT-Est-Amount  to  CT-Acc-Buy-Amt                    
003610              add  1  to  CT-Acc-Buy-Cnt                                
003620     else                                                               
003630     if       CT-Trans-Type = "S"                                       
003640              add  CT-Est-Amount  to  CT-Acc-Sell-Amt                   
003650              add  1  to  CT-Acc-Sell-Cnt.                              
003660 AA050-EXIT.                                                            
003670     exit.                                                              
003680*                                                                       
003690*    Scan the six bytes of the current ticker for anything other        
003700*    than a space - CT-Tsc-Non-Blank comes back "Y" the moment one      
003710*    turns up.                                                          
003720*                                                                       
003730 BB005-CHECK-TICKER-VALID.                                              
003740     move     CT-Ticker  to  CT-Tsc-Value.                              
003750     move     "N"  to  CT-Tsc-Non-Blank.                                
003760     perform  BB006-SCAN-ONE-CHAR  thru  BB006-EXIT                     
003770              varying CT-Tsc-Idx from 1 by 1                            
003780              until CT-Tsc-Idx > 6.                                     
003790 BB005-EXIT.                                                            
003800     exit.                                                              
003810*                                                                       
003820 BB006-SCAN-ONE-CHAR.                                                   
003830     if       CT-Tsc-Char (CT-Tsc-Idx)  not = space                     
003840              move  "Y"  to  CT-Tsc-Non-Blank.                          
003850 BB006-EXIT.                                                            
003860     exit.                                                              
003870*                                                                       
003880*    Apply the configured conflict-resolution rule to the ticker        
003890*    just closed off, write its SIGNAL-RECORD, file it as a             
003900*    recommendation candidate if it clears the action bar, then         
003910*    reset the accumulator ready for the next ticker.                   
003920*                                                                       
003930 BB010-APPLY-SIGNAL-RULE.                                               
003940     move     spaces  to  CT-020-Reason.                                
003950     if       CT-PR1-Method = "UNANIMOUS-ONLY"                          
003960              perform  BB012-UNANIMOUS-ONLY  thru  BB012-EXIT           
003970     else                                                               
003980              perform  BB011-DOLLAR-WEIGHTED  thru  BB011-EXIT.         
003990*                                                                       
004000     move     CT-Acc-Ticker      to  CT-Sg-Ticker.                      
004010     move     CT-020-Signal      to  CT-Sg-Signal.                      
004020     move     CT-020-Confidence  to  CT-Sg-Confidence.                  
004030     move     CT-Acc-Buy-Amt     to  CT-Sg-Buy-Weight.                  
004040     move     CT-Acc-Sell-Amt    to  CT-Sg-Sell-Weight.                 
004050     move     CT-Acc-Buy-Cnt     to  CT-Sg-Buy-Count.                   
004060     move     CT-Acc-Sell-Cnt    to  CT-Sg-Sell-Count.                  
004070     move     CT-020-Reason      to  CT-Sg-Reason.                      
004080     write    CT-Signal-Record.                                         
004090     add      1  to  CT-Fin-Written-Cnt.                                
004100*                                                                       
004110     if       CT-020-Signal not = "HOLD" and                            
004120              CT-020-Confidence  >=  CT-PR1-Min-Confidence              
004130              perform  BB020-ADD-RECOMMENDATION  thru  BB020-EXIT.      
004140*                                                                       
004150     move     zero    to  CT-Acc-Buy-Amt   CT-Acc-Sell-Amt              
004160                           CT-Acc-Buy-Cnt   CT-Acc-Sell-Cnt.            
004170 BB010-EXIT.                                                            
004180     exit.                                                              
004190*                                                                       
004200*    Dollar-weighted rule - BW = buy dollars, SW = sell dollars in      
004210*    the window, M = the configured buy-threshold multiplier.           
004220*                                                                       
004230 BB011-DOLLAR-WEIGHTED.                                                 
004240     move     CT-Acc-Buy-Amt   to  CT-020-Bw.                           
004250     move     CT-Acc-Sell-Amt  to  CT-020-Sw.                           
004260     compute  CT-020-Bw-Sw  =  CT-020-Bw  +  CT-020-Sw.                 
004270     if       CT-020-Bw-Sw  =  zero                                     
004280              move  "HOLD"  to  CT-020-Signal                           
004290              move  zero    to  CT-020-Confidence                       
004300              move  "No trades in window"  to  CT-020-Reason            
004310              go to  BB011-EXIT.                                        
004320*                                                                       
004330     compute  CT-020-Threshold  =  CT-020-Sw  *  CT-PR1-Buy-Mult.       
004340     if       CT-020-Bw  >  CT-020-Threshold                            
004350              move  "BUY "  to  CT-020-Signal                           
004360              compute  CT-020-Confidence  rounded                       
004370                       =  CT-020-Bw  /  CT-020-Bw-Sw                    
004380              move  "Buy dollars outweigh sell dollars"                 
004390                            to  CT-020-Reason                           
004400              go to  BB011-CLAMP.                                       
004410*                                                                       
004420     compute  CT-020-Threshold  =  CT-020-Bw  *  CT-PR1-Buy-Mult.       
004430     if       CT-020-Sw  >  CT-020-Threshold                            
004440              move  "SELL"  to  CT-020-Signal                           
004450              compute  CT-020-Confidence  rounded                       
004460                       =  CT-020-Sw  /  CT-020-Bw-Sw                    
004470              move  "Sell dollars outweigh buy dollars"                 
004480                            to  CT-020-Reason                           
004490              go to  BB011-CLAMP.                                       
004500*                                                                       
004510     move     "HOLD"  to  CT-020-Signal.                                
004520     move     zero    to  CT-020-Confidence.                            
004530     move     "Conflicting buy/sell dollars"  to  CT-020-Reason.        
004540     go       to  BB011-EXIT.                                           
004550 BB011-CLAMP.                                                           
004560     if       CT-020-Confidence  >  1                                   
004570              move  1  to  CT-020-Confidence.                           
004580 BB011-EXIT.                                                            
004590     exit.                                                              
004600*                                                                       
004610*    Unanimous-only rule - NB = buy count, NS = sell count.             
004620*                                                                       
004630 BB012-UNANIMOUS-ONLY.                                                  
004640     if       CT-Acc-Buy-Cnt  >  zero  and  CT-Acc-Sell-Cnt  =  zero    
004650              move  "BUY "  to  CT-020-Signal                           
004660              compute  CT-020-Confidence  rounded                       
004670                       =  CT-Acc-Buy-Cnt  /  10                         
004680              move  "Unanimous buy filings"  to  CT-020-Reason          
004690              go to  BB012-CLAMP.                                       
004700*                                                                       
004710     if       CT-Acc-Sell-Cnt  >  zero  and  CT-Acc-Buy-Cnt  =  zero    
004720              move  "SELL"  to  CT-020-Signal                           
004730              compute  CT-020-Confidence  rounded                       
004740                       =  CT-Acc-Sell-Cnt  /  10                        
004750              move  "Unanimous sell filings"  to  CT-020-Reason         
004760              go to  BB012-CLAMP.                                       
004770*                                                                       
004780     move     "HOLD"  to  CT-020-Signal.                                
004790     move     zero    to  CT-020-Confidence.                            
004800     move     "Mixed buy and sell filings"  to  CT-020-Reason.          
004810     go       to  BB012-EXIT.                                           
004820 BB012-CLAMP.                                                           
004830     if       CT-020-Confidence  >  1                                   
004840              move  1  to  CT-020-Confidence.                           
004850 BB012-EXIT.                                                            
004860     exit.                                                              
004870*                                                                       
004880*    File the signal away as a recommendation candidate - table is      
004890*    capped at 1000 rows, any overflow past that is simply not          
004900*    ranked (old per-run sizing rule said that would never happen       
004910*    on a real session quarter, and the print would say so if it        
004920*    ever did start happening).                                         
004930*                                                                       
004940 BB020-ADD-RECOMMENDATION.                                              
004950     if       CT-Rec-Count  >=  1000                                    
004960              go to  BB020-EXIT.                                        
004970     add      1  to  CT-Rec-Count.                                      
004980     move     CT-Acc-Ticker      to  CT-Rec-Ticker  (CT-Rec-Count).     
004990     move     CT-020-Signal      to  CT-Rec-Signal  (CT-Rec-Count).     
005000     move     CT-020-Confidence  to  CT-Rec-Confidence  (CT-Rec-Count). 
005010     move     CT-Acc-Buy-Amt     to  CT-Rec-Buy-Weight  (CT-Rec-Count). 
005020     move     CT-Acc-Sell-Amt    to  CT-Rec-Sell-Weight (CT-Rec-Count). 
005030     move     CT-Acc-Buy-Cnt     to  CT-Rec-Buy-Count   (CT-Rec-Count). 
005040     move     CT-Acc-Sell-Cnt    to  CT-Rec-Sell-Count  (CT-Rec-Count). 
005050     move     CT-020-Reason      to  CT-Rec-Reason      (CT-Rec-Count). 
005060     add      1  to  CT-Fin-Simulated-Cnt.                              
005070 BB020-EXIT.                                                            
005080     exit.                                                              
005090*                                                                       
005100*    Bubble-sort the recommendation table descending on confidence -    
005110*    stable on ties (only swaps on a strict less-than), same style      
005120*    of in-memory sort the old rate tables used before anyone let a     
005130*    SORT verb near a parameter-sized table.                            
005140*                                                                       
005150 CC010-SORT-DESCENDING.                                                 
005160     if       CT-Rec-Count  <  2                                        
005170              go to  CC010-EXIT.                                        
005180     move     CT-Rec-Count  to  CT-Srt-Last.                            
005190 CC010-PASS.                                                            
005200     move     "N"  to  CT-Srt-Swapped.                                  
005210     perform  CC011-COMPARE-ONE  thru  CC011-EXIT                       
005220              varying CT-Srt-I from 1 by 1                              
005230              until CT-Srt-I  >=  CT-Srt-Last.                          
005240     subtract 1  from  CT-Srt-Last.                                     
005250     if       CT-Srt-Swapped = "Y"  and  CT-Srt-Last  >  1              
005260              go to  CC010-PASS.                                        
005270     go       to  CC010-EXIT.                                           
005280 CC011-COMPARE-ONE.                                                     
005290     compute  CT-Srt-J  =  CT-Srt-I  +  1.                              
005300     if       CT-Rec-Confidence (CT-Srt-J)  >  CT-Rec-Confidence (CT-Srt
005310              move  CT-Rec-Entry (CT-Srt-I)  to  CT-Rec-Swap            
005320              move  CT-Rec-Entry (CT-Srt-J)  to  CT-Rec-Entry (CT-Srt-I)
005330              move  CT-Rec-Swap              to  CT-Rec-Entry (CT-Srt-J)
005340              move  "Y"  to  CT-Srt-Swapped.                            
005350 CC011-EXIT.                                                            
005360     exit.                                                              
005370 CC010-EXIT.                                                            
005380     exit.                                                              
005390*                                                                       
005400*    Print the top N rows (or all of them, if fewer than N cleared      
005410*    the action bar) through the Report Writer RD.                      
005420*                                                                       
005430 CC020-RANK-AND-PRINT.                                                  
005440     if       CT-Rec-Count  <  CT-PR1-Top-N                             
005450              move  CT-Rec-Count  to  CT-Emt-Limit                      
005460     else                                                               
005470              move  CT-PR1-Top-N  to  CT-Emt-Limit.                     
005480*                                                                       
005490     initiate  CT-Signal-Report.                                        
005500     if       CT-Emt-Limit  >  zero                                     
005510              perform  CC021-EMIT-ONE  thru  CC021-EXIT                 
005520                       varying CT-Emt-Idx from 1 by 1                   
005530                       until CT-Emt-Idx > CT-Emt-Limit.                 
005540     terminate  CT-Signal-Report.                                       
005550 CC020-EXIT.                                                            
005560     exit.                                                              
005570*                                                                       
005580 CC021-EMIT-ONE.                                                        
005590     move     CT-Rec-Ticker      (CT-Emt-Idx)  to  CT-Cl-Ticker.        
005600     move     CT-Rec-Signal      (CT-Emt-Idx)  to  CT-Cl-Signal.        
005610     move     CT-Rec-Confidence  (CT-Emt-Idx)  to  CT-Cl-Confidence.    
005620     move     CT-Rec-Buy-Weight  (CT-Emt-Idx)  to  CT-Cl-Buy-Weight.    
005630     move     CT-Rec-Sell-Weight (CT-Emt-Idx)  to  CT-Cl-Sell-Weight.   
005640     move     CT-Rec-Buy-Count   (CT-Emt-Idx)  to  CT-Cl-Buy-Count.     
005650     move     CT-Rec-Sell-Count  (CT-Emt-Idx)  to  CT-Cl-Sell-Count.    
005660     move     CT-Rec-Reason      (CT-Emt-Idx)  to  CT-Cl-Reason.        
005670     generate  CT-Sig-Detail.                                           
005680 CC021-EXIT.                                                            
005690     exit.                                                              
