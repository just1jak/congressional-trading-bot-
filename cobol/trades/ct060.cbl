000010 identification           division.                                     
000020*===============================                                        
000030*                                                                       
000040     program-id.         ct060.                                         
000050*                                                                       
000060     author.             V Carmody.                                     
000070     installation.       Applewood Computers - Trade Signal Suite.      
000080     date-written.       12/12/1985.                                    
000090     date-compiled.                                                     
000100     security.           Confidential - internal batch use only.        
000110*                                                                       
000120*    remarks.            Performance Scoring & Degradation Check.       
000130*                        Recomputes the same overall (all-holding-      
000140*                        period) metrics block ct050 prints, then       
000150*                        normalizes each raw metric to a 0-1 scale,     
000160*                        weights and sums them into one composite       
000170*                        score, and compares that score against the     
000180*                        prior run's baseline (carried in CTPARAM1).    
000190*                        BTRESULT.OUT is read three separate times -    
000200*                        once for the count/sum/best/worst pass, once   
000210*                        for the sample-variance pass (needs the mean   
000220*                        from the first pass before it can run), once   
000230*                        for the running-peak drawdown pass - rather    
000240*                        than hold the whole file in a table the way    
000250*                        ct050 has to, since this program only ever     
000260*                        wants the one overall figure, never a per-     
000270*                        period breakdown.                              
000280*                                                                       
000290*    Called modules.     None - CT-SQRT-PARA below is a copied-in       
000300*                         paragraph, not a CALLed subprogram.           
000310*                                                                       
000320*    Changes:                                                           
000330*    12/12/85 vc  -      Created for the trade-signal suite.            
000340*    13/12/85 vc  -      Composite score now stored unsigned for the    
000350*                         report (bb030) - a negative fraction made     
000360*                         no sense once every normalized component      
000370*                         was already clamped to 0-1, carrying the      
000380*                         sign position across into the print line      
000390*                         was just one more place for a typo.           
000400*    12/06/98 vc  -      Y2K review - CCYYMMDD throughout, nothing in   
000410*                         here re-derives a date past the display       
000420*                         unpack below.                                 
000430*    21/01/02 klm -      Ticket TS-119: profit factor divide-by-zero    
000440*                         on an all-winners window now takes the        
000450*                         sentinel the way U8 always meant it to.       
000460*    15/05/09 vc  -      Baseline/threshold/weight fields now read      
000470*                         straight off CTPARAM1 instead of a private    
000480*                         set of 77-levels here - one less place to     
000490*                         forget to update when the weights change.     
000500*                                                                       
000510 environment              division.                                     
000520*===============================                                        
000530*                                                                       
000540 copy "wsctenv.cob".                                                    
000550*                                                                       
000560 input-output              section.                                     
000570*------------------------------                                         
000580 file-control.                                                          
000590*------------                                                           
000600     copy "selctbtr.cob".                                               
000610     copy "selctpm1.cob".                                               
000620     copy "selctprt.cob".                                               
000630*                                                                       
000640 data                      division.                                    
000650*===============================                                        
000660*                                                                       
000670 file                       section.                                    
000680*------------------------                                               
000690     copy "fdctbtr.cob".                                                
000700     copy "fdctpm1.cob".                                                
000710*                                                                       
000720*    Print-File carries the Report Writer RD below, same habit as       
000730*    ct020/ct030/ct050 - no plain FD copybook here.                     
000740*                                                                       
000750 fd  CT-Print-File                                                      
000760     reports are  CT-Score-Report.                                      
000770*                                                                       
000780 working-storage            section.                                    
000790*-----------------------                                                
000800*                                                                       
000810     copy "wsctnam.cob".                                                
000820     copy "wsctmet.cob".                                                
000830     copy "wsctsqt.cob".                                                
000840*                                                                       
000850 01  CT-060-Switches.                                                   
000860     03  WS-Btr-Eof              pic x          value "N".              
000870     03  filler                  pic x(07).                             
000880*                                                                       
000890*    Pass-1 accumulators - count/sum/best/worst/win-loss over every     
000900*    row on BTRESULT.OUT, same shape as ct050's pass-1 work but kept    
000910*    private here since there is only ever the one overall grouping.    
000920*                                                                       
000930 01  CT-060-Pass-Work.                                                  
000940     03  CT-060-Count            pic 9(5)       comp    value zero.     
000950     03  CT-060-Sum-Return       pic s9(7)v9(4) comp-3  value zero.     
000960     03  CT-060-Sum-Pos          pic s9(7)v9(4) comp-3  value zero.     
000970     03  CT-060-Sum-Neg          pic s9(7)v9(4) comp-3  value zero.     
000980     03  CT-060-Win-Cnt          pic 9(5)       comp    value zero.     
000990     03  CT-060-Loss-Cnt         pic 9(5)       comp    value zero.     
001000     03  CT-060-Best             pic s9(3)v9(4) comp-3  value zero.     
001010     03  CT-060-Worst            pic s9(3)v9(4) comp-3  value zero.     
001020     03  filler                  pic x(08).                             
001030*                                                                       
001040 01  CT-060-Variance-Work.                                              
001050     03  CT-060-Mean             pic s9(3)v9(4) comp-3  value zero.     
001060     03  CT-060-Dev              pic s9(3)v9(4) comp-3  value zero.     
001070     03  CT-060-Dev-Sq           pic s9(5)v9(4) comp-3  value zero.     
001080     03  CT-060-Sum-Sq-Dev       pic s9(9)v9(4) comp-3  value zero.     
001090     03  CT-060-Variance         pic s9(7)v9(4) comp-3  value zero.     
001100     03  CT-060-Std-Dev          pic s9(3)v9(4) comp-3  value zero.     
001110     03  filler                  pic x(09).                             
001120*                                                                       
001130 01  CT-060-Drawdown-Work.                                              
001140     03  CT-060-Running-Sum      pic s9(7)v9(4) comp-3  value zero.     
001150     03  CT-060-Running-Max      pic s9(7)v9(4) comp-3  value zero.     
001160     03  CT-060-Drawdown         pic s9(7)v9(4) comp-3  value zero.     
001170     03  CT-060-Max-Drawdown     pic s9(7)v9(4) comp-3  value zero.     
001180     03  filler                  pic x(09).                             
001190*                                                                       
001200*    As-of date, unpacked the same way every other ctNNN report         
001210*    heading unpacks one.                                               
001220*                                                                       
001230 01  CT-060-Asof-Date-Work.                                             
001240     03  CT-060-Asof-Date        pic 9(8)       value zero.             
001250     03  filler  redefines  CT-060-Asof-Date.                           
001260         05  CT-060-As-Yr       pic 9(4).                               
001270         05  CT-060-As-Mo       pic 9(2).                               
001280         05  CT-060-As-Dy       pic 9(2).                               
001290     03  CT-060-Asof-Txt          pic x(10)      value spaces.          
001300     03  filler                  pic x(10).                             
001310*                                                                       
001320*    Normalization working fields - CT-060-Clamp-Val is shared          
001330*    scratch, BB090 clamps whatever is sitting in it to 0-1 and the     
001340*    caller moves the result out to the named component straight        
001350*    after.  R-Frac/Dd-Frac/Clamp-Val carry 3 integer digits, not 1,    
001360*    because the pre-clamp arithmetic (sharpe up to 999.9999, a wild    
001370*    quarter's return up to 999.9999%) can run well past 9.9999 on      
001380*    the way to the clamp - truncating that down to a 1-digit field     
001390*    first would garble the high-order digits before BB090 ever got     
001400*    a chance to clamp it properly.                                     
001410*                                                                       
001420 01  CT-060-Norm-Work.                                                  
001430     03  CT-060-R-Frac           pic s9(3)v9999 comp-3  value zero.     
001440     03  CT-060-Dd-Frac          pic s9(3)v9999 comp-3  value zero.     
001450     03  CT-060-Clamp-Val        pic s9(3)v9999 comp-3  value zero.     
001460     03  CT-060-Norm-Return      pic s9v9999    comp-3  value zero.     
001470     03  CT-060-Norm-Sharpe      pic s9v9999    comp-3  value zero.     
001480     03  CT-060-Norm-Winrate     pic s9v9999    comp-3  value zero.     
001490     03  CT-060-Norm-Pf          pic s9v9999    comp-3  value zero.     
001500     03  filler                  pic x(08).                             
001510*                                                                       
001520*    Drawdown component kept in its own group - once BB020 clamps it    
001530*    to 0-1 the sign position is dead weight, so the report sources     
001540*    off the unsigned REDEFINES underneath rather than the signed       
001550*    working field itself.                                              
001560*                                                                       
001570 01  CT-060-Drawdown-Comp-Work.                                         
001580     03  CT-060-Norm-Drawdown     pic s9v9999    comp-3  value zero.    
001590     03  filler  redefines  CT-060-Norm-Drawdown.                       
001600         05  CT-060-Norm-Drawdown-U  pic 9v9999  comp-3.                
001610     03  filler                  pic x(08).                             
001620*                                                                       
001630*    Composite score, same unsigned-REDEFINES habit as the drawdown     
001640*    component above - once every input is clamped to 0-1 and the       
001650*    weights sum to 1.0, the composite itself can never go negative.    
001660*                                                                       
001670 01  CT-060-Composite-Work.                                             
001680     03  CT-060-Composite         pic s9v9999    comp-3  value zero.    
001690     03  filler  redefines  CT-060-Composite.                           
001700         05  CT-060-Composite-U  pic 9v9999      comp-3.                
001710     03  filler                  pic x(08).                             
001720*                                                                       
001730 01  CT-060-Degrade-Work.                                               
001740*    Wide integer part on purpose - a near-zero baseline score turns    
001750*    even a small absolute change into a huge relative one.             
001760     03  CT-060-Rel-Drop          pic s9(5)v9999 comp-3  value zero.    
001770     03  CT-060-Degraded          pic x          value "N".             
001780     03  CT-060-Degrade-Text      pic x(3)       value spaces.          
001790     03  filler                  pic x(08).                             
001800*                                                                       
001810 77  CT-060-Prog-Name             pic x(17)      value "CT060 (1.0.00)".
001820*                                                                       
001830 report section.                                                        
001840*---------------                                                        
001850*                                                                       
001860 RD  CT-Score-Report                                                    
001870     control      final                                                 
001880     page  limit  45  lines                                             
001890     heading      1                                                     
001900     first detail 6                                                     
001910     last  detail 45.                                                   
001920*                                                                       
001930 01  CT-060-Head    type  page  heading.                                
001940     03  line  1.                                                       
001950         05  col   1    pic x(17)    source CT-060-Prog-Name.           
001960         05  col  45    pic x(30)    value "Applewood Trade Signal Suite
001970         05  col 124    pic x(5)     value "Page ".                     
001980         05  col 129    pic zz9      source page-counter.               
001990     03  line  3.                                                       
002000         05  col  40    pic x(50)    value                              
002010             "Performance Scoring & Degradation Check".                 
002020     03  line  4.                                                       
002030         05  col  40    pic x(11)    value "As Of Date:".               
002040         05  col  52    pic x(10)    source CT-060-Asof-Txt.            
002050*                                                                       
002060 01  CT-060-Detail  type  is  detail.                                   
002070     03  line  + 2.                                                     
002080         05  col   1     pic x(34)       value                          
002090             "Backtest Results Scored......... :".                      
002100         05  col  36     pic zzz,zz9     source CT-Met-Total-Trades.    
002110     03  line  + 1.                                                     
002120         05  col   1     pic x(34)       value                          
002130             "Average Return %................ :".                      
002140         05  col  36     pic -999.9999   source CT-Met-Avg-Return.      
002150     03  line  + 1.                                                     
002160         05  col   1     pic x(34)       value                          
002170             "Sharpe Ratio..................... :".                     
002180         05  col  36     pic -999.9999   source CT-Met-Sharpe.          
002190     03  line  + 1.                                                     
002200         05  col   1     pic x(34)       value                          
002210             "Win Rate......................... :".                     
002220         05  col  36     pic  9.9999     source CT-Met-Win-Rate.        
002230     03  line  + 1.                                                     
002240         05  col   1     pic x(34)       value                          
002250             "Max Drawdown..................... :".                     
002260         05  col  36     pic -zzzzz9.9999  source CT-Met-Max-Drawdown.  
002270     03  line  + 1.                                                     
002280         05  col   1     pic x(34)       value                          
002290             "Profit Factor..................... :".                    
002300         05  col  36     pic zzzz9.9999  source CT-Met-Profit-Factor.   
002310     03  line  + 2.                                                     
002320         05  col   1     pic x(34)       value                          
002330             "Normalized Return................ :".                     
002340         05  col  36     pic  9.9999     source CT-060-Norm-Return.     
002350     03  line  + 1.                                                     
002360         05  col   1     pic x(34)       value                          
002370             "Normalized Sharpe................ :".                     
002380         05  col  36     pic  9.9999     source CT-060-Norm-Sharpe.     
002390     03  line  + 1.                                                     
002400         05  col   1     pic x(34)       value                          
002410             "Normalized Win Rate.............. :".                     
002420         05  col  36     pic  9.9999     source CT-060-Norm-Winrate.    
002430     03  line  + 1.                                                     
002440         05  col   1     pic x(34)       value                          
002450             "Normalized Drawdown Component.... :".                     
002460         05  col  36     pic  9.9999     source CT-060-Norm-Drawdown-U. 
002470     03  line  + 1.                                                     
002480         05  col   1     pic x(34)       value                          
002490             "Normalized Profit Factor......... :".                     
002500         05  col  36     pic  9.9999     source CT-060-Norm-Pf.         
002510*                                                                       
002520 01  CT-060-Foot  type  control  footing  final.                        
002530     03  line  + 2.                                                     
002540         05  col   1     pic x(34)       value                          
002550             "Composite Score (Weighted)....... :".                     
002560         05  col  36     pic  9.9999     source CT-060-Composite-U.     
002570     03  line  + 1.                                                     
002580         05  col   1     pic x(34)       value                          
002590             "Baseline Score From Prior Run.... :".                     
002600         05  col  36     pic  9.9999     source CT-PR1-Baseline-Score.  
002610     03  line  + 1.                                                     
002620         05  col   1     pic x(34)       value                          
002630             "Relative Change vs Baseline...... :".                     
002640         05  col  36     pic -zzzz9.9999 source CT-060-Rel-Drop.        
002650     03  line  + 1.                                                     
002660         05  col   1     pic x(34)       value                          
002670             "Degraded?......................... :".                    
002680         05  col  36     pic x(3)        source CT-060-Degrade-Text.    
002690*                                                                       
002700 linkage                   section.                                     
002710*--------------                                                         
002720     copy "wsctcal.cob".                                                
002730*                                                                       
002740 procedure division  using  CT-Calling-Data.                            
002750*===========================================                            
002760*                                                                       
002770 AA010-OPEN-FILES.                                                      
002780     open     input    CT-Param1-File.                                  
002790     read     CT-Param1-File                                            
002800              at end                                                    
002810                   move  zero  to  CT-Pr1-As-Of-Date.                   
002820     move     CT-PR1-As-Of-Date  to  CT-060-Asof-Date.                  
002830     string   CT-060-As-Mo  "/"  CT-060-As-Dy  "/"  CT-060-As-Yr        
002840              delimited by size  into  CT-060-Asof-Txt.                 
002850     close    CT-Param1-File.                                           
002860*                                                                       
002870     move     zero  to  CT-Met-Total-Trades  CT-Met-Total-Return        
002880                         CT-Met-Avg-Return    CT-Met-Win-Rate           
002890                         CT-Met-Sharpe        CT-Met-Max-Drawdown       
002900                         CT-Met-Best          CT-Met-Worst              
002910                         CT-Met-Profit-Factor CT-Met-Avg-Win            
002920                         CT-Met-Avg-Loss      CT-Met-Total-Wins         
002930                         CT-Met-Total-Losses.                           
002940     move     zero  to  CT-060-Count      CT-060-Sum-Return             
002950                         CT-060-Sum-Pos    CT-060-Sum-Neg               
002960                         CT-060-Win-Cnt    CT-060-Loss-Cnt              
002970                         CT-060-Best       CT-060-Worst.                
002980     move     zero  to  CT-060-Mean       CT-060-Dev                    
002990                         CT-060-Dev-Sq     CT-060-Sum-Sq-Dev            
003000                         CT-060-Variance   CT-060-Std-Dev.              
003010     move     zero  to  CT-060-Running-Sum  CT-060-Running-Max          
003020                         CT-060-Drawdown     CT-060-Max-Drawdown.       
003030     move     zero  to  CT-060-R-Frac     CT-060-Dd-Frac                
003040                         CT-060-Clamp-Val  CT-060-Norm-Return           
003050                         CT-060-Norm-Sharpe  CT-060-Norm-Winrate        
003060                         CT-060-Norm-Pf    CT-060-Norm-Drawdown         
003070                         CT-060-Composite  CT-060-Rel-Drop.             
003080*                                                                       
003090     perform  BB010-COMPUTE-OVERALL-METRICS  thru  BB010-EXIT.          
003100     perform  BB020-NORMALIZE-METRICS         thru  BB020-EXIT.         
003110     perform  BB030-COMPUTE-COMPOSITE         thru  BB030-EXIT.         
003120     perform  BB040-TEST-DEGRADATION          thru  BB040-EXIT.         
003130*                                                                       
003140     open     output   CT-Print-File.                                   
003150     initiate  CT-Score-Report.                                         
003160     generate  CT-060-Detail.                                           
003170     terminate  CT-Score-Report.                                        
003180     close    CT-Print-File.                                            
003190     goback.                                                            
003200*                                                                       
003210*    Fill CT-Metrics-Blk with the overall figures over every row on     
003220*    BTRESULT.OUT - three separate trips through the file, since the    
003230*    variance pass needs the pass-1 mean first and the drawdown pass    
003240*    needs the rows in their original sequence order.                   
003250*                                                                       
003260 BB010-COMPUTE-OVERALL-METRICS.                                         
003270     open     input    CT-Backtest-File.                                
003280     move     "N"  to  WS-Btr-Eof.                                      
003290     perform  CC010-PASS1-ONE-ROW  thru  CC010-EXIT                     
003300              until  WS-Btr-Eof  =  "Y".                                
003310     close    CT-Backtest-File.                                         
003320*                                                                       
003330     move     CT-060-Count  to  CT-Met-Total-Trades.                    
003340     if       CT-060-Count  =  zero                                     
003350              go to  BB010-EXIT.                                        
003360*                                                                       
003370     move     CT-060-Sum-Return  to  CT-Met-Total-Return.               
003380     compute  CT-Met-Avg-Return  rounded                                
003390              =  CT-060-Sum-Return  /  CT-060-Count.                    
003400     compute  CT-Met-Win-Rate    rounded                                
003410              =  CT-060-Win-Cnt   /  CT-060-Count.                      
003420     move     CT-060-Best         to  CT-Met-Best.                      
003430     move     CT-060-Worst        to  CT-Met-Worst.                     
003440     move     CT-060-Win-Cnt      to  CT-Met-Total-Wins.                
003450     move     CT-060-Loss-Cnt     to  CT-Met-Total-Losses.              
003460*                                                                       
003470     if       CT-060-Win-Cnt  >  zero                                   
003480              compute  CT-Met-Avg-Win  rounded                          
003490                       =  CT-060-Sum-Pos  /  CT-060-Win-Cnt.            
003500     if       CT-060-Loss-Cnt  >  zero                                  
003510              compute  CT-Met-Avg-Loss  rounded                         
003520                       =  CT-060-Sum-Neg  /  CT-060-Loss-Cnt.           
003530*                                                                       
003540     if       CT-060-Sum-Neg  =  zero                                   
003550              move  CT-Met-Pf-Sentinel  to  CT-Met-Profit-Factor        
003560     else                                                               
003570              compute  CT-Met-Profit-Factor  rounded                    
003580                       =  CT-060-Sum-Pos  /  (zero - CT-060-Sum-Neg).   
003590*                                                                       
003600     move     zero  to  CT-Met-Sharpe.                                  
003610     if       CT-060-Count  >  1                                        
003620              move     CT-Met-Avg-Return  to  CT-060-Mean               
003630              open     input  CT-Backtest-File                          
003640              move     "N"  to  WS-Btr-Eof                              
003650              perform  CC020-PASS2-ONE-ROW  thru  CC020-EXIT            
003660                       until  WS-Btr-Eof  =  "Y"                        
003670              close    CT-Backtest-File                                 
003680              compute  CT-060-Variance  rounded                         
003690                       =  CT-060-Sum-Sq-Dev  /  (CT-060-Count - 1)      
003700              move     CT-060-Variance  to  CT-Sqrt-Arg                 
003710              perform  CT-SQRT-PARA  thru  CT-SQRT-PARA-EXIT            
003720              move     CT-Sqrt-Ans  to  CT-060-Std-Dev                  
003730              if       CT-060-Std-Dev  not =  zero                      
003740                       compute  CT-Met-Sharpe  rounded                  
003750                                =  (CT-060-Mean / CT-060-Std-Dev)       
003760                                   *  15.8745.                          
003770*                                                                       
003780     open     input  CT-Backtest-File.                                  
003790     move     "N"  to  WS-Btr-Eof.                                      
003800     perform  CC030-PASS3-ONE-ROW  thru  CC030-EXIT                     
003810              until  WS-Btr-Eof  =  "Y".                                
003820     close    CT-Backtest-File.                                         
003830     move     CT-060-Max-Drawdown  to  CT-Met-Max-Drawdown.             
003840 BB010-EXIT.                                                            
003850     exit.                                                              
003860*                                                                       
003870 CC010-PASS1-ONE-ROW.                                                   
003880     read     CT-Backtest-File                                          
003890              at end                                                    
003900                   move "Y" to WS-Btr-Eof                               
003910                   go to CC010-EXIT.                                    
003920     add      1  to  CT-060-Count.                                      
003930     add      CT-Br-Return-Pct  to  CT-060-Sum-Return.                  
003940     if       CT-Br-Return-Pct  >  zero                                 
003950              add  1  to  CT-060-Win-Cnt                                
003960              add  CT-Br-Return-Pct  to  CT-060-Sum-Pos.                
003970     if       CT-Br-Return-Pct  <  zero                                 
003980              add  1  to  CT-060-Loss-Cnt                               
003990              add  CT-Br-Return-Pct  to  CT-060-Sum-Neg.                
004000     if       CT-060-Count  =  1                                        
004010              move  CT-Br-Return-Pct  to  CT-060-Best                   
004020              move  CT-Br-Return-Pct  to  CT-060-Worst                  
004030     else                                                               
004040     if       CT-Br-Return-Pct  >  CT-060-Best                          
004050              move  CT-Br-Return-Pct  to  CT-060-Best                   
004060     else                                                               
004070     if       CT-Br-Return-Pct  <  CT-060-Worst                         
004080              move  CT-Br-Return-Pct  to  CT-060-Worst.                 
004090 CC010-EXIT.                                                            
004100     exit.                                                              
004110*                                                                       
004120 CC020-PASS2-ONE-ROW.                                                   
004130     read     CT-Backtest-File                                          
004140              at end                                                    
004150                   move "Y" to WS-Btr-Eof                               
004160                   go to CC020-EXIT.                                    
004170     compute  CT-060-Dev     =  CT-Br-Return-Pct  -  CT-060-Mean.       
004180     compute  CT-060-Dev-Sq  =  CT-060-Dev  *  CT-060-Dev.              
004190     add      CT-060-Dev-Sq  to  CT-060-Sum-Sq-Dev.                     
004200 CC020-EXIT.                                                            
004210     exit.                                                              
004220*                                                                       
004230 CC030-PASS3-ONE-ROW.                                                   
004240     read     CT-Backtest-File                                          
004250              at end                                                    
004260                   move "Y" to WS-Btr-Eof                               
004270                   go to CC030-EXIT.                                    
004280     add      CT-Br-Return-Pct  to  CT-060-Running-Sum.                 
004290     if       CT-060-Running-Sum  >  CT-060-Running-Max                 
004300              move  CT-060-Running-Sum  to  CT-060-Running-Max.         
004310     compute  CT-060-Drawdown  =  CT-060-Running-Max - CT-060-Running-Su
004320     if       CT-060-Drawdown  >  CT-060-Max-Drawdown                   
004330              move  CT-060-Drawdown  to  CT-060-Max-Drawdown.           
004340 CC030-EXIT.                                                            
004350     exit.                                                              
004360*                                                                       
004370*    Five normalizations off the overall metrics block - U8's           
004380*    avg-return and max-drawdown are both percent-point units, so       
004390*    each is divided by 100 to get back to "a fraction" before the      
004400*    the composite-score formulas (written in fraction terms) can run   
004405*    on it.                                                             
004410*                                                                       
004420 BB020-NORMALIZE-METRICS.                                               
004430     compute  CT-060-R-Frac     =  CT-Met-Avg-Return  /  100.           
004440     compute  CT-060-Clamp-Val  =  (CT-060-R-Frac + .20)  /  .40.       
004450     perform  BB090-CLAMP-UNIT  thru  BB090-EXIT.                       
004460     move     CT-060-Clamp-Val  to  CT-060-Norm-Return.                 
004470*                                                                       
004480     compute  CT-060-Clamp-Val  =  (CT-Met-Sharpe + 2)  /  5.           
004490     perform  BB090-CLAMP-UNIT  thru  BB090-EXIT.                       
004500     move     CT-060-Clamp-Val  to  CT-060-Norm-Sharpe.                 
004510*                                                                       
004520     move     CT-Met-Win-Rate  to  CT-060-Clamp-Val.                    
004530     perform  BB090-CLAMP-UNIT  thru  BB090-EXIT.                       
004540     move     CT-060-Clamp-Val  to  CT-060-Norm-Winrate.                
004550*                                                                       
004560     compute  CT-060-Dd-Frac  =  CT-Met-Max-Drawdown  /  100.           
004570     if       CT-060-Dd-Frac  >  1                                      
004580              move  1     to  CT-060-Dd-Frac.                           
004590     if       CT-060-Dd-Frac  <  zero                                   
004600              move  zero  to  CT-060-Dd-Frac.                           
004610     compute  CT-060-Clamp-Val  =  1  -  CT-060-Dd-Frac.                
004620     perform  BB090-CLAMP-UNIT  thru  BB090-EXIT.                       
004630     move     CT-060-Clamp-Val  to  CT-060-Norm-Drawdown.               
004640*                                                                       
004650     if       CT-Met-Profit-Factor  =  CT-Met-Pf-Sentinel               
004660              move  1  to  CT-060-Clamp-Val                             
004670     else                                                               
004680              compute  CT-060-Clamp-Val  =  CT-Met-Profit-Factor  /  3. 
004690     perform  BB090-CLAMP-UNIT  thru  BB090-EXIT.                       
004700     move     CT-060-Clamp-Val  to  CT-060-Norm-Pf.                     
004710 BB020-EXIT.                                                            
004720     exit.                                                              
004730*                                                                       
004740*    Shared 0-1 clamp - every normalization above leaves its raw        
004750*    result in CT-060-Clamp-Val and runs it through here before         
004760*    filing it away under its own name.                                 
004770*                                                                       
004780 BB090-CLAMP-UNIT.                                                      
004790     if       CT-060-Clamp-Val  <  zero                                 
004800              move  zero  to  CT-060-Clamp-Val.                         
004810     if       CT-060-Clamp-Val  >  1                                    
004820              move  1     to  CT-060-Clamp-Val.                         
004830 BB090-EXIT.                                                            
004840     exit.                                                              
004850*                                                                       
004860*    Weighted sum off CTPARAM1's own weight fields - they are run-      
004870*    control parameters like everything else in CT-PR1, not private     
004880*    77-levels here, so a weight change never needs a recompile.        
004890*                                                                       
004900 BB030-COMPUTE-COMPOSITE.                                               
004910     compute  CT-060-Composite  rounded                                 
004920              =  (CT-060-Norm-Return    *  CT-PR1-Weight-Return)        
004930              +  (CT-060-Norm-Sharpe    *  CT-PR1-Weight-Sharpe)        
004940              +  (CT-060-Norm-Winrate   *  CT-PR1-Weight-Winrate)       
004950              +  (CT-060-Norm-Drawdown  *  CT-PR1-Weight-Drawdown)      
004960              +  (CT-060-Norm-Pf        *  CT-PR1-Weight-Pf).           
004970     move     CT-060-Composite  to  CT-060-Composite-U.                 
004980 BB030-EXIT.                                                            
004990     exit.                                                              
005000*                                                                       
005010*    Degradation test - no baseline on file yet (first run, or the      
005020*    field was simply never populated) means there is nothing to        
005030*    compare against, so the run is never flagged degraded on that      
005040*    account alone.                                                     
005050*                                                                       
005060 BB040-TEST-DEGRADATION.                                                
005070     move     "N"     to  CT-060-Degraded.                              
005080     move     zero    to  CT-060-Rel-Drop.                              
005090     if       CT-PR1-Baseline-Score  >  zero                            
005100              compute  CT-060-Rel-Drop  rounded                         
005110                       =  (CT-060-Composite - CT-PR1-Baseline-Score)    
005120                          /  CT-PR1-Baseline-Score                      
005130              if       CT-060-Rel-Drop  <=  CT-PR1-Degrade-Threshold    
005140                       move  "Y"  to  CT-060-Degraded.                  
005150     if       CT-060-Degraded  =  "Y"                                   
005160              move  "YES"  to  CT-060-Degrade-Text                      
005170     else                                                               
005180              move  "NO "  to  CT-060-Degrade-Text.                     
005190 BB040-EXIT.                                                            
005200     exit.                                                              
005210*                                                                       
005220     copy "ctsqrt.cpy".                                                 
