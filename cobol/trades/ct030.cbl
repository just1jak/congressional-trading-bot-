000010 identification           division.                                     
000020*===============================                                        
000030*                                                                       
000040     program-id.         ct030.                                         
000050*                                                                       
000060     author.             V Carmody.                                     
000070     installation.       Applewood Computers - Trade Signal Suite.      
000080     date-written.       03/12/1985.                                    
000090     date-compiled.                                                     
000100     security.           Confidential - internal batch use only.        
000110*                                                                       
000120*    remarks.            Risk Pass - Exit Rules & New-Trade Sizing.     
000130*                        Two independent passes over this run's         
000140*                        parameters: (1) every open POSITION is         
000150*                        tested against the profit-target/stop-loss     
000160*                        rules and an exit instruction is printed for   
000170*                        anything that trips; (2) every actionable      
000180*                        SIGNAL (not HOLD, confidence at or above the   
000190*                        floor) is priced off the in-memory price       
000200*                        table, sized, and validated as a proposed      
000210*                        new trade.  Open-position count for the        
000220*                        sizing/validation pass is taken as the         
000230*                        count of rows on POSITION.DAT at the top of    
000240*                        the run - this pass does not simulate new      
000250*                        trades actually opening one after another.     
000260*                                                                       
000270*    Called modules.     None.                                          
000280*                                                                       
000290*    Changes:                                                           
000300*    03/12/85 vc  -      Created for the trade-signal suite.            
000310*    09/12/85 vc  -      Price lookup widened to scan the whole of a    
000320*                         ticker's run on the table, not just the one   
000330*                         row SEARCH ALL happens to land on.            
000340*    12/06/98 vc  -      Y2K review - CCYYMMDD throughout, no change    
000350*                         needed, this program never re-derives a date. 
000360*    14/02/02 klm -      Ticket TS-091: cost compare in bb030 was       
000370*                         truncating before the balance check - now     
000380*                         rounds first like bb020 already did.          
000390*    15/05/09 vc  -      Price table size now shared off wsctprc.cob,   
000400*                         was a private 5,000 row table here before.    
000410*                                                                       
000420 environment              division.                                     
000430*===============================                                        
000440*                                                                       
000450 copy "wsctenv.cob".                                                    
000460*                                                                       
000470 input-output              section.                                     
000480*------------------------------                                         
000490 file-control.                                                          
000500*------------                                                           
000510     copy "selctpos.cob".                                               
000520     copy "selctprc.cob".                                               
000530     copy "selctsig.cob".                                               
000540     copy "selctpm1.cob".                                               
000550     copy "selctprt.cob".                                               
000560*                                                                       
000570 data                      division.                                    
000580*===============================                                        
000590*                                                                       
000600 file                       section.                                    
000610*------------------------                                               
000620     copy "fdctpos.cob".                                                
000630     copy "fdctprc.cob".                                                
000640     copy "fdctsig.cob".                                                
000650     copy "fdctpm1.cob".                                                
000660*                                                                       
000670*    Print-File carries both Report Writer RD's below, same habit       
000680*    as ct020 - no plain FD copybook here.                              
000690*                                                                       
000700 fd  CT-Print-File                                                      
000710     reports are  CT-Exit-Report  CT-Reco-Report.                       
000720*                                                                       
000730 working-storage            section.                                    
000740*-----------------------                                                
000750*                                                                       
000760     copy "wsctfin.cob".                                                
000770     copy "wsctnam.cob".                                                
000780     copy "wsctprc.cob".                                                
000790*                                                                       
000800 01  CT-030-Switches.                                                   
000810     03  WS-Pos-Eof              pic x          value "N".              
000820     03  WS-Sig-Eof              pic x          value "N".              
000830     03  filler                  pic x(06).                             
000840*                                                                       
000850*    Running count of rows on POSITION.DAT - doubles as the "open       
000860*    positions" figure the sizing and validation rules test against.    
000870*                                                                       
000880 01  CT-030-Counters.                                                   
000890     03  CT-Open-Pos-Cnt         pic 9(4)       comp    value zero.     
000900     03  filler                  pic x(06).                             
000910*                                                                       
000920*    Exit-rule working fields for the current position.                 
000930*                                                                       
000940 01  CT-030-Exit-Work.                                                  
000950     03  CT-030-Profit-Frac      pic s9(3)v9999 comp-3  value zero.     
000960     03  CT-030-Exit-Flag        pic x          value "N".              
000970     03  CT-030-Exit-Reason      pic x(30)      value spaces.           
000980     03  filler                  pic x(09).                             
000990*                                                                       
001000*    Price-lookup request/result area - BB040 fills CT-Plk-Price and    
001010*    CT-Plk-Found from the in-memory table for whatever ticker/as-of    
001020*    date CT-Plk-Ticker/CT-Plk-Asof carry in.                           
001030*                                                                       
001040 01  CT-030-Price-Lookup.                                               
001050     03  CT-Plk-Ticker           pic x(6)       value spaces.           
001060     03  CT-Plk-Asof             pic 9(8)       value zero.             
001070     03  filler  redefines  CT-Plk-Asof.                                
001080         05  CT-Plk-As-Yr       pic 9(4).                               
001090         05  filler             pic 9(4).                               
001100     03  CT-Plk-Price            pic 9(7)v99    comp-3  value zero.     
001110     03  CT-Plk-Found            pic x          value "N".              
001120     03  filler                  pic x(06).                             
001130*                                                                       
001140*    Char-array view of a ticker under test - shared by the position    
001150*    and signal intake paragraphs, same belt-and-suspenders habit       
001160*    ct020 uses to reject an all-spaces ticker before it gets as far    
001170*    as a price lookup or a printed line.                               
001180*                                                                       
001190 01  CT-030-Ticker-Scan.                                                
001200     03  CT-Tsc-Value            pic x(6)       value spaces.           
001210     03  filler  redefines  CT-Tsc-Value.                               
001220         05  CT-Tsc-Char        pic x  occurs 6                         
001230                                  indexed by CT-Tsc-Idx.                
001240     03  CT-Tsc-Non-Blank        pic x          value "N".              
001250     03  filler                  pic x(09).                             
001260*                                                                       
001270*    Char-array view of the as-of date, used only by the report         
001280*    heading - same unpack-by-REDEFINES habit as ct020's date work.     
001290*                                                                       
001300 01  CT-030-Date-Work.                                                  
001310     03  CT-030-Asof-Date        pic 9(8)       value zero.             
001320     03  filler  redefines  CT-030-Asof-Date.                           
001330         05  CT-030-As-Yr       pic 9(4).                               
001340         05  CT-030-As-Mo       pic 9(2).                               
001350         05  CT-030-As-Dy       pic 9(2).                               
001360     03  CT-030-Asof-Txt         pic x(10)      value spaces.           
001370     03  filler                  pic x(10).                             
001380*                                                                       
001390*    Table-scan helpers for BB040's widen-the-hit-to-a-run walk.        
001400*                                                                       
001410 01  CT-030-Scan-Vars.                                                  
001420     03  CT-Scn-Hit-Idx          pic 9(5)       comp    value zero.     
001430     03  CT-Scn-Idx              pic 9(5)       comp    value zero.     
001440     03  filler                  pic x(06).                             
001450*                                                                       
001460*    Position-sizing and trade-validation working fields, shared by     
001470*    bb020/bb030 for one proposed new trade at a time.                  
001480*                                                                       
001490 01  CT-030-Size-Work.                                                  
001500     03  CT-030-Max-Dollars      pic 9(9)v99    comp-3  value zero.     
001510     03  CT-030-Shares           pic 9(7)       comp    value zero.     
001520     03  CT-030-Cost             pic 9(9)v99    comp-3  value zero.     
001530     03  CT-030-Valid            pic x          value "Y".              
001540     03  CT-030-Reject-Reason    pic x(30)      value spaces.           
001550     03  filler                  pic x(09).                             
001560*                                                                       
001570*    Flat current-line areas the two reports source from.               
001580*                                                                       
001590 01  CT-030-Exit-Line.                                                  
001600     03  CT-El-Ticker            pic x(6).                              
001610     03  CT-El-Qty               pic 9(7).                              
001620     03  CT-El-Entry-Price       pic 9(7)v99.                           
001630     03  CT-El-Current-Price     pic 9(7)v99.                           
001640     03  CT-El-Profit-Pct        pic s9(3)v9999.                        
001650     03  CT-El-Reason            pic x(30).                             
001660     03  filler                  pic x(08).                             
001670*                                                                       
001680 01  CT-030-Reco-Line.                                                  
001690     03  CT-Rl-Ticker            pic x(6).                              
001700     03  CT-Rl-Signal            pic x(4).                              
001710     03  CT-Rl-Confidence        pic v9999.                             
001720     03  CT-Rl-Price             pic 9(7)v99.                           
001730     03  CT-Rl-Shares            pic 9(7).                              
001740     03  CT-Rl-Cost              pic 9(9)v99.                           
001750     03  CT-Rl-Valid             pic x.                                 
001760     03  CT-Rl-Reason            pic x(30).                             
001770     03  filler                  pic x(07).                             
001780*                                                                       
001790 77  CT-030-Prog-Name            pic x(17)      value "CT030 (1.0.00)". 
001800*                                                                       
001810 report section.                                                        
001820*---------------                                                        
001830*                                                                       
001840 RD  CT-Exit-Report                                                     
001850     control      final                                                 
001860     page  limit  45  lines                                             
001870     heading      1                                                     
001880     first detail 6                                                     
001890     last  detail 45.                                                   
001900*                                                                       
001910 01  CT-Exit-Head   type  page  heading.                                
001920     03  line  1.                                                       
001930         05  col   1    pic x(17)    source CT-030-Prog-Name.           
001940         05  col  45    pic x(30)    value "Applewood Trade Signal Suite
001950         05  col 124    pic x(5)     value "Page ".                     
001960         05  col 129    pic zz9      source page-counter.               
001970     03  line  3.                                                       
001980         05  col  40    pic x(50)    value                              
001990             "Open Position Exit Instructions".                         
002000     03  line  4.                                                       
002010         05  col  40    pic x(11)    value "As Of Date:".               
002020         05  col  52    pic x(10)    source CT-030-Asof-Txt.            
002030     03  line  5.                                                       
002040         05  col   1                 value "Ticker".                    
002050         05  col   9                 value "Qty".                       
002060         05  col  18                 value "Entry $".                   
002070         05  col  32                 value "Current $".                 
002080         05  col  48                 value "Profit %".                  
002090         05  col  62                 value "Reason".                    
002100*                                                                       
002110 01  CT-Exit-Detail type  is  detail.                                   
002120     03  line  + 1.                                                     
002130         05  col   1    pic x(6)       source CT-El-Ticker.             
002140         05  col   9    pic zzzzzz9    source CT-El-Qty.                
002150         05  col  18    pic zzzzz9.99  source CT-El-Entry-Price.        
002160         05  col  32    pic zzzzz9.99  source CT-El-Current-Price.      
002170         05  col  48    pic -999.9999  source CT-El-Profit-Pct.         
002180         05  col  62    pic x(30)      source CT-El-Reason.             
002190*                                                                       
002200 01  CT-Exit-Foot   type  control  footing  final.                      
002210     03  line  + 2.                                                     
002220         05  col   1     pic x(34)       value                          
002230             "Positions Read.................. :".                      
002240         05  col  36     pic zzz,zz9     source CT-Open-Pos-Cnt.        
002250     03  line  + 1.                                                     
002260         05  col   1     pic x(34)       value                          
002270             "Exit Instructions Written....... :".                      
002280         05  col  36     pic zzz,zz9     source CT-Fin-Written-Cnt.     
002290*                                                                       
002300 RD  CT-Reco-Report                                                     
002310     control      final                                                 
002320     page  limit  45  lines                                             
002330     heading      1                                                     
002340     first detail 6                                                     
002350     last  detail 45.                                                   
002360*                                                                       
002370 01  CT-Reco-Head   type  page  heading.                                
002380     03  line  1.                                                       
002390         05  col   1    pic x(17)    source CT-030-Prog-Name.           
002400         05  col  45    pic x(30)    value "Applewood Trade Signal Suite
002410         05  col 124    pic x(5)     value "Page ".                     
002420         05  col 129    pic zz9      source page-counter.               
002430     03  line  3.                                                       
002440         05  col  40    pic x(50)    value                              
002450             "Proposed New-Trade Sizing & Validation".                  
002460     03  line  5.                                                       
002470         05  col   1                 value "Ticker".                    
002480         05  col   9                 value "Signal".                    
002490         05  col  17                 value "Confidence".                
002500         05  col  30                 value "Price $".                   
002510         05  col  42                 value "Shares".                    
002520         05  col  51                 value "Cost $".                    
002530         05  col  65                 value "Valid".                     
002540         05  col  72                 value "Reason".                    
002550*                                                                       
002560 01  CT-Reco-Detail type  is  detail.                                   
002570     03  line  + 1.                                                     
002580         05  col   1    pic x(6)       source CT-Rl-Ticker.             
002590         05  col   9    pic x(4)       source CT-Rl-Signal.             
002600         05  col  17    pic 9.9999     source CT-Rl-Confidence.         
002610         05  col  30    pic zzzzz9.99  source CT-Rl-Price.              
002620         05  col  42    pic zzzzzz9    source CT-Rl-Shares.             
002630         05  col  51    pic zz,zzz,zz9.99  source CT-Rl-Cost.           
002640         05  col  65    pic x          source CT-Rl-Valid.              
002650         05  col  72    pic x(30)      source CT-Rl-Reason.             
002660*                                                                       
002670 01  CT-Reco-Foot   type  control  footing  final.                      
002680     03  line  + 2.                                                     
002690         05  col   1     pic x(34)       value                          
002700             "Signals Considered.............. :".                      
002710         05  col  36     pic zzz,zz9     source CT-Fin-Read-Cnt.        
002720     03  line  + 1.                                                     
002730         05  col   1     pic x(34)       value                          
002740             "Not Actionable / Unpriced........ :".                     
002750         05  col  36     pic zzz,zz9     source CT-Fin-Skipped-Cnt.     
002760     03  line  + 1.                                                     
002770         05  col   1     pic x(34)       value                          
002780             "New-Trade Candidates Sized........:".                     
002790         05  col  36     pic zzz,zz9     source CT-Fin-Simulated-Cnt.   
002800*                                                                       
002810 linkage                   section.                                     
002820*--------------                                                         
002830     copy "wsctcal.cob".                                                
002840*                                                                       
002850 procedure division  using  CT-Calling-Data.                            
002860*===========================================                            
002870*                                                                       
002880 AA010-OPEN-FILES.                                                      
002890     open     input    CT-Position-File.                                
002900     open     input    CT-Price-File.                                   
002910     open     input    CT-Signal-File.                                  
002920     open     input    CT-Param1-File.                                  
002930     open     output   CT-Print-File.                                   
002940     read     CT-Param1-File                                            
002950              at end                                                    
002960                   move  zero  to  CT-Pr1-As-Of-Date.                   
002970     move     CT-PR1-As-Of-Date  to  CT-030-Asof-Date.                  
002980     string   CT-030-As-Mo  "/"  CT-030-As-Dy  "/"  CT-030-As-Yr        
002990              delimited by size  into  CT-030-Asof-Txt.                 
003000     close    CT-Param1-File.                                           
003010*                                                                       
003020     move     zero  to  CT-Fin-Read-Cnt    CT-Fin-Written-Cnt           
003030                         CT-Fin-Dropped-Cnt  CT-Fin-Simulated-Cnt       
003040                         CT-Fin-Skipped-Cnt  CT-Price-Count             
003050                         CT-Open-Pos-Cnt.                               
003060*                                                                       
003070     perform  AA020-LOAD-PRICE-TABLE  thru  AA020-EXIT                  
003080              until  CT-Price-Status  =  "10".                          
003090*                                                                       
003100     move     "N"  to  WS-Pos-Eof.                                      
003110     initiate  CT-Exit-Report.                                          
003120     perform  AA030-PROCESS-ONE-POSITION  thru  AA030-EXIT              
003130              until  WS-Pos-Eof  =  "Y".                                
003140     terminate  CT-Exit-Report.                                         
003150*                                                                       
003160     move     "N"  to  WS-Sig-Eof.                                      
003170     move     zero to  CT-Fin-Read-Cnt  CT-Fin-Skipped-Cnt              
003180                        CT-Fin-Simulated-Cnt.                           
003190     initiate  CT-Reco-Report.                                          
003200     perform  AA040-PROCESS-ONE-SIGNAL  thru  AA040-EXIT                
003210              until  WS-Sig-Eof  =  "Y".                                
003220     terminate  CT-Reco-Report.                                         
003230*                                                                       
003240     close    CT-Position-File  CT-Price-File  CT-Signal-File           
003250              CT-Print-File.                                            
003260     goback.                                                            
003270*                                                                       
003280*    Read one price row straight into the table - PRICES.DAT is         
003290*    already ticker+date ascending on disc, the table's ASCENDING       
003300*    KEY clause just records that fact for SEARCH ALL.                  
003310*                                                                       
003320 AA020-LOAD-PRICE-TABLE.                                                
003330     read     CT-Price-File                                             
003340              at end                                                    
003350                   go to  AA020-EXIT.                                   
003360     add      1  to  CT-Price-Count.                                    
003370     move     CT-Pr-Ticker  to  CT-Pt-Ticker (CT-Price-Count).          
003380     move     CT-Pr-Date    to  CT-Pt-Date   (CT-Price-Count).          
003390     move     CT-Pr-Close   to  CT-Pt-Close  (CT-Price-Count).          
003400 AA020-EXIT.                                                            
003410     exit.                                                              
003420*                                                                       
003430*    One open position - test the exit rules, print an instruction      
003440*    line when one trips, and keep the running open-position count      
003450*    for the new-trade sizing/validation pass below.                    
003460*                                                                       
003470 AA030-PROCESS-ONE-POSITION.                                            
003480     read     CT-Position-File                                          
003490              at end                                                    
003500                   move "Y" to WS-Pos-Eof                               
003510                   go to AA030-EXIT                                     
003520              not at end                                                
003530                   add 1 to CT-Open-Pos-Cnt.                            
003540*                                                                       
003550     move     CT-Ps-Ticker  to  CT-Tsc-Value.                           
003560     perform  BB005-CHECK-TICKER-VALID  thru  BB005-EXIT.               
003570     if       CT-Tsc-Non-Blank  =  "N"                                  
003580              go to  AA030-EXIT.                                        
003590*                                                                       
003600     perform  BB010-TEST-EXIT-RULES  thru  BB010-EXIT.                  
003610     if       CT-030-Exit-Flag  not =  "Y"                              
003620              go to  AA030-EXIT.                                        
003630*                                                                       
003640     move     CT-Ps-Ticker          to  CT-El-Ticker.                   
003650     move     CT-Ps-Quantity        to  CT-El-Qty.                      
003660     move     CT-Ps-Avg-Entry-Price to  CT-El-Entry-Price.              
003670     move     CT-Ps-Current-Price   to  CT-El-Current-Price.            
003680     move     CT-030-Profit-Frac    to  CT-El-Profit-Pct.               
003690     move     CT-030-Exit-Reason    to  CT-El-Reason.                   
003700     generate CT-Exit-Detail.                                           
003710     add      1  to  CT-Fin-Written-Cnt.                                
003720 AA030-EXIT.                                                            
003730     exit.                                                              
003740*                                                                       
003750*    One candidate signal - skip it outright if it is not actionable    
003760*    (HOLD, or confidence below the floor), otherwise price it off      
003770*    the table, size it, validate it, and print one line.               
003780*                                                                       
003790 AA040-PROCESS-ONE-SIGNAL.                                              
003800     read     CT-Signal-File                                            
003810              at end                                                    
003820                   move "Y" to WS-Sig-Eof                               
003830                   go to AA040-EXIT                                     
003840              not at end                                                
003850                   add 1 to CT-Fin-Read-Cnt.                            
003860*                                                                       
003870     if       CT-Sg-Signal  =  "HOLD"  or                               
003880              CT-Sg-Confidence  <  CT-PR1-Min-Confidence                
003890              add  1  to  CT-Fin-Skipped-Cnt                            
003900              go to  AA040-EXIT.                                        
003910*                                                                       
003920     move     CT-Sg-Ticker  to  CT-Tsc-Value.                           
003930     perform  BB005-CHECK-TICKER-VALID  thru  BB005-EXIT.               
003940     if       CT-Tsc-Non-Blank  =  "N"                                  
003950              add  1  to  CT-Fin-Skipped-Cnt                            
003960              go to  AA040-EXIT.                                        
003970*                                                                       
003980     move     CT-Sg-Ticker       to  CT-Plk-Ticker.                     
003990     move     CT-PR1-As-Of-Date  to  CT-Plk-Asof.                       
004000     perform  BB040-LOOKUP-CURRENT-PRICE  thru  BB040-EXIT.             
004010     if       CT-Plk-Found  =  "N"                                      
004020              add  1  to  CT-Fin-Skipped-Cnt                            
004030              go to  AA040-EXIT.                                        
004040*                                                                       
004050     perform  BB020-SIZE-POSITION  thru  BB020-EXIT.                    
004060     perform  BB030-VALIDATE-TRADE  thru  BB030-EXIT.                   
004070*                                                                       
004080     move     CT-Sg-Ticker       to  CT-Rl-Ticker.                      
004090     move     CT-Sg-Signal       to  CT-Rl-Signal.                      
004100     move     CT-Sg-Confidence   to  CT-Rl-Confidence.                  
004110     move     CT-Plk-Price       to  CT-Rl-Price.                       
004120     move     CT-030-Shares      to  CT-Rl-Shares.                      
004130     move     CT-030-Cost        to  CT-Rl-Cost.                        
004140     move     CT-030-Valid       to  CT-Rl-Valid.                       
004150     move     CT-030-Reject-Reason  to  CT-Rl-Reason.                   
004160     generate CT-Reco-Detail.                                           
004170     add      1  to  CT-Fin-Simulated-Cnt.                              
004180 AA040-EXIT.                                                            
004190     exit.                                                              
004200*                                                                       
004210*    Scan the six bytes of CT-Tsc-Value for anything other than a       
004220*    space - CT-Tsc-Non-Blank comes back "Y" the moment one turns       
004230*    up.  Caller moves the ticker under test into CT-Tsc-Value first.   
004240*                                                                       
004250 BB005-CHECK-TICKER-VALID.                                              
004260     move     "N"  to  CT-Tsc-Non-Blank.                                
004270     perform  BB006-SCAN-ONE-CHAR  thru  BB006-EXIT                     
004280              varying CT-Tsc-Idx from 1 by 1                            
004290              until CT-Tsc-Idx > 6.                                     
004300 BB005-EXIT.                                                            
004310     exit.                                                              
004320*                                                                       
004330 BB006-SCAN-ONE-CHAR.                                                   
004340     if       CT-Tsc-Char (CT-Tsc-Idx)  not = space                     
004350              move  "Y"  to  CT-Tsc-Non-Blank.                          
004360 BB006-EXIT.                                                            
004370     exit.                                                              
004380*                                                                       
004390*    Profit fraction = (current - entry) / entry, tested against the    
004400*    configured profit-target and stop-loss thresholds.  A position     
004410*    that clears neither test simply carries no exit instruction.       
004420*                                                                       
004430 BB010-TEST-EXIT-RULES.                                                 
004440     move     "N"      to  CT-030-Exit-Flag.                            
004450     move     spaces   to  CT-030-Exit-Reason.                          
004460     compute  CT-030-Profit-Frac  rounded                               
004470              =  (CT-Ps-Current-Price - CT-Ps-Avg-Entry-Price)          
004480                 /  CT-Ps-Avg-Entry-Price.                              
004490     if       CT-030-Profit-Frac  >=  CT-PR1-Profit-Target              
004500              move  "Y"  to  CT-030-Exit-Flag                           
004510              move  "Profit target reached"   to  CT-030-Exit-Reason    
004520              go to  BB010-EXIT.                                        
004530     if       CT-030-Profit-Frac  <=  CT-PR1-Stop-Loss                  
004540              move  "Y"  to  CT-030-Exit-Flag                           
004550              move  "Stop loss triggered"      to  CT-030-Exit-Reason.  
004560 BB010-EXIT.                                                            
004570     exit.                                                              
004580*                                                                       
004590*    Position size - zero shares if the book is already at the          
004600*    configured max, or the 5% slice of the balance doesn't clear       
004610*    the minimum position value, or the price is too rich for even      
004620*    one share.  DIVIDE into a COMP integer floors the share count      
004630*    the same way the old lot-sizing routine always did.                
004640*                                                                       
004650 BB020-SIZE-POSITION.                                                   
004660     move     zero  to  CT-030-Shares.                                  
004670     if       CT-Open-Pos-Cnt  >=  CT-PR1-Max-Positions                 
004680              go to  BB020-EXIT.                                        
004690     compute  CT-030-Max-Dollars  rounded                               
004700              =  CT-PR1-Balance  *  CT-PR1-Max-Pos-Fraction.            
004710     if       CT-030-Max-Dollars  <  CT-PR1-Min-Pos-Value               
004720              go to  BB020-EXIT.                                        
004730     if       CT-Plk-Price  =  zero                                     
004740              go to  BB020-EXIT.                                        
004750     divide   CT-030-Max-Dollars  by  CT-Plk-Price                      
004760              giving  CT-030-Shares.                                    
004770     if       CT-030-Shares  <  1                                       
004780              move  zero  to  CT-030-Shares.                            
004790 BB020-EXIT.                                                            
004800     exit.                                                              
004810*                                                                       
004820*    Validate the proposed trade against the same four checks in        
004830*    the same order the risk parameters define them - first failure     
004840*    wins, nothing downstream of it is tested.                          
004850*                                                                       
004860 BB030-VALIDATE-TRADE.                                                  
004870     move     "Y"      to  CT-030-Valid.                                
004880     move     spaces   to  CT-030-Reject-Reason.                        
004890     compute  CT-030-Cost  rounded  =  CT-030-Shares  *  CT-Plk-Price.  
004900     if       CT-Open-Pos-Cnt  >=  CT-PR1-Max-Positions                 
004910              move  "N"  to  CT-030-Valid                               
004920              move  "Max positions reached"      to  CT-030-Reject-Reaso
004930              go to  BB030-EXIT.                                        
004940     if       CT-030-Cost  >  CT-PR1-Balance                            
004950              move  "N"  to  CT-030-Valid                               
004960              move  "Insufficient funds"         to  CT-030-Reject-Reaso
004970              go to  BB030-EXIT.                                        
004980     if       CT-030-Cost  <  CT-PR1-Min-Pos-Value                      
004990              move  "N"  to  CT-030-Valid                               
005000              move  "Below minimum position value" to CT-030-Reject-Reas
005010              go to  BB030-EXIT.                                        
005020     compute  CT-030-Max-Dollars  rounded                               
005030              =  CT-PR1-Balance  *  CT-PR1-Max-Pos-Fraction.            
005040     if       CT-030-Cost  >  CT-030-Max-Dollars                        
005050              move  "N"  to  CT-030-Valid                               
005060              move  "Exceeds position size limit" to CT-030-Reject-Reaso
005070 BB030-EXIT.                                                            
005080     exit.                                                              
005090*                                                                       
005100*    Locate the most recent close at or before the as-of date for       
005110*    one ticker.  SEARCH ALL's binary search only promises to land      
005120*    somewhere inside that ticker's run (the table key is ticker        
005130*    AND date together) - so once it lands, walk back to the start      
005140*    of the run and forward again picking up the latest date that       
005150*    still clears the as-of cutoff.                                     
005160*                                                                       
005170 BB040-LOOKUP-CURRENT-PRICE.                                            
005180     move     "N"    to  CT-Plk-Found.                                  
005190     move     zero   to  CT-Plk-Price.                                  
005200     if       CT-Price-Count  =  zero  or  CT-Plk-As-Yr  =  zero        
005210              go to  BB040-EXIT.                                        
005220     search   all  CT-Price-Row                                         
005230              at end                                                    
005240                   go to  BB040-EXIT                                    
005250              when CT-Pt-Ticker (CT-Pt-Idx)  =  CT-Plk-Ticker           
005260                   set  CT-Scn-Hit-Idx  to  CT-Pt-Idx.                  
005270*                                                                       
005280     move     CT-Scn-Hit-Idx  to  CT-Scn-Idx.                           
005290 BB040-BACK.                                                            
005300     if       CT-Scn-Idx  >  1  and                                     
005310              CT-Pt-Ticker (CT-Scn-Idx - 1)  =  CT-Plk-Ticker           
005320              subtract  1  from  CT-Scn-Idx                             
005330              go to  BB040-BACK.                                        
005340 BB040-FORWARD.                                                         
005350     if       CT-Scn-Idx  >  CT-Price-Count                             
005360              go to  BB040-EXIT.                                        
005370     if       CT-Pt-Ticker (CT-Scn-Idx)  not =  CT-Plk-Ticker           
005380              go to  BB040-EXIT.                                        
005390     if       CT-Pt-Date (CT-Scn-Idx)  >  CT-Plk-Asof                   
005400              go to  BB040-EXIT.                                        
005410     move     CT-Pt-Close (CT-Scn-Idx)  to  CT-Plk-Price.               
005420     move     "Y"  to  CT-Plk-Found.                                    
005430     add      1  to  CT-Scn-Idx.                                        
005440     go       to  BB040-FORWARD.                                        
005450 BB040-EXIT.                                                            
005460     exit.                                                              
