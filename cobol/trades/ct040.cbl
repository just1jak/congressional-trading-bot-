000010 identification           division.                                     
000020*===============================                                        
000030*                                                                       
000040     program-id.         ct040.                                         
000050*                                                                       
000060     author.             V Carmody.                                     
000070     installation.       Applewood Computers - Trade Signal Suite.      
000080     date-written.       23/11/1985.                                    
000090     date-compiled.                                                     
000100     security.           Confidential - internal batch use only.        
000110*                                                                       
000120*    remarks.            Backtest Engine.                               
000130*                        Reads the cleaned disclosure file, applies     
000140*                        the configured strategy filter, and for each   
000150*                        surviving trade simulates a 30/60/90-day       
000160*                        holding period off the in-memory price         
000170*                        table.  Entry date is the disclosure date      
000180*                        itself (the 45-day filing lag is baked into    
000190*                        CT-Disc-Date upstream in ct010) - exit date    
000200*                        is entry plus the holding period, by CTD04.    
000210*                        A trade/holding-period pair is skipped, not    
000220*                        failed, when the exit date runs past the       
000230*                        run's as-of date or no price can be found      
000240*                        within 7 days either side of entry or exit.    
000250*                                                                       
000260*    Called modules.     ctd04 (date add & day-difference).             
000270*                                                                       
000280*    Changes:                                                           
000290*    23/11/85 vc  -      Created for the trade-signal suite.            
000300*    30/11/85 vc  -      Position-size schedule (bb015) kept as a       
000310*                         computed-but-unused hook, same as the old     
000320*                         planning spreadsheet never actually wired     
000330*                         the weighting into the trade ledger either.   
000340*    12/06/98 vc  -      Y2K review - CCYYMMDD throughout, dates never  
000350*                         windowed, CTD04 already full-century.         
000360*    21/01/02 klm -      Ticket TS-118: nearest-price scan stopped one  
000370*                         row short of the window on the forward leg -  
000380*                         off-by-one in the exit test.                  
000390*    15/05/09 vc  -      Price table size now shared off wsctprc.cob,   
000400*                         was a private table here before.              
000410*                                                                       
000420 environment              division.                                     
000430*===============================                                        
000440*                                                                       
000450 copy "wsctenv.cob".                                                    
000460*                                                                       
000470 input-output              section.                                     
000480*------------------------------                                         
000490 file-control.                                                          
000500*------------                                                           
000510     copy "selctdcl.cob".                                               
000520     copy "selctprc.cob".                                               
000530     copy "selctpm1.cob".                                               
000540     copy "selctbtr.cob".                                               
000550*                                                                       
000560 data                      division.                                    
000570*===============================                                        
000580*                                                                       
000590 file                       section.                                    
000600*------------------------                                               
000610     copy "fdctdcl.cob".                                                
000620     copy "fdctprc.cob".                                                
000630     copy "fdctpm1.cob".                                                
000640     copy "fdctbtr.cob".                                                
000650*                                                                       
000660 working-storage            section.                                    
000670*-----------------------                                                
000680*                                                                       
000690     copy "wsctfin.cob".                                                
000700     copy "wsctnam.cob".                                                
000710     copy "wsctprc.cob".                                                
000720*                                                                       
000730 01  CT-040-Switches.                                                   
000740     03  WS-Dcl-Eof              pic x          value "N".              
000750     03  CT-040-Keep             pic x          value "Y".              
000760     03  CT-040-Reason           pic x(20)      value spaces.           
000770     03  filler                  pic x(07).                             
000780*                                                                       
000790*    Strategy sizing hook - computed for parity with the strategy       
000800*    objects' own sizing method, not written anywhere downstream;       
000810*    BACKTEST-RESULT carries no size field, the portfolio-level         
000820*    weighting lives outside this run.                                  
000830*                                                                       
000840 01  CT-040-Size-Work.                                                  
000850     03  CT-040-Position-Frac    pic v99        value zero.             
000860     03  filler                  pic x(09).                             
000870*                                                                       
000880*    Char-array view of the ticker under test, and its in-line          
000890*    computed length (position of the last non-blank byte) - the        
000900*    follow-all/large-trades filter drops anything over 5 long.         
000910*                                                                       
000920 01  CT-040-Ticker-Scan.                                                
000930     03  CT-Tsc-Value            pic x(6)       value spaces.           
000940     03  filler  redefines  CT-Tsc-Value.                               
000950         05  CT-Tsc-Char        pic x  occurs 6                         
000960                                  indexed by CT-Tsc-Idx.                
000970     03  CT-Tsc-Len              pic 9          comp    value zero.     
000980     03  filler                  pic x(09).                             
000990*                                                                       
001000*    Holding-period table - drives the 30/60/90 day loop off one        
001010*    PERFORM VARYING instead of three near-identical paragraphs.        
001020*    Loaded by AA010 at start-of-run - an OCCURS item cannot carry      
001030*    a list of VALUEs the way a single elementary item can.             
001040*                                                                       
001050 01  CT-040-Hold-Tab.                                                   
001060     03  CT-Hd-Entry  occurs 3  pic 9(3).                               
001070     03  filler                  pic x(06).                             
001080*                                                                       
001090*    Entry date for the simulation now under way, with a year-only      
001100*    REDEFINES so cc010 can reject a zero/garbage disclosure date       
001110*    before CTD04 ever sees it - the same belt-and-suspenders habit     
001120*    ct030 uses on its own price-lookup date.                           
001130*                                                                       
001140 01  CT-040-Entry-Date-Work.                                            
001150     03  CT-040-Entry-Date       pic 9(8)       value zero.             
001160     03  filler  redefines  CT-040-Entry-Date.                          
001170         05  CT-040-En-Yr       pic 9(4).                               
001180         05  filler             pic 9(4).                               
001190     03  filler                  pic x(08).                             
001200*                                                                       
001210*    Remaining working fields for one trade/holding-period sim.         
001220*                                                                       
001230 01  CT-040-Sim-Work.                                                   
001240     03  CT-040-Exit-Date        pic 9(8)       value zero.             
001250     03  CT-040-Entry-Price      pic 9(7)v99    comp-3  value zero.     
001260     03  CT-040-Exit-Price       pic 9(7)v99    comp-3  value zero.     
001270     03  CT-040-Return-Pct       pic s9(3)v9(4) comp-3  value zero.     
001280     03  CT-040-Hold-Days        pic 9(3)       value zero.             
001290     03  filler                  pic x(10).                             
001300*                                                                       
001310*    Nearest-price lookup request/result - BB050 fills Price/Found      
001320*    for whatever ticker/target date CT-Npl-Ticker/CT-Npl-Target        
001330*    carry in, scanning the in-memory table out to 7 days either        
001340*    side and keeping whichever candidate lands closest.                
001350*                                                                       
001360 01  CT-040-Nearest-Lookup.                                             
001370     03  CT-Npl-Ticker           pic x(6)       value spaces.           
001380     03  CT-Npl-Target           pic 9(8)       value zero.             
001390     03  filler  redefines  CT-Npl-Target.                              
001400         05  CT-Npl-Tgt-Yr      pic 9(4).                               
001410         05  filler             pic 9(4).                               
001420     03  CT-Npl-Price            pic 9(7)v99    comp-3  value zero.     
001430     03  CT-Npl-Found            pic x          value "N".              
001440     03  CT-Npl-Best-Diff        pic s9(5)      comp    value zero.     
001450     03  filler                  pic x(06).                             
001460*                                                                       
001470*    Table-scan helpers shared by BB050's widen-the-hit-to-a-run walk.  
001480*                                                                       
001490 01  CT-040-Scan-Vars.                                                  
001500     03  CT-Scn-Hit-Idx          pic 9(5)       comp    value zero.     
001510     03  CT-Scn-Idx              pic 9(5)       comp    value zero.     
001520     03  CT-Scn-Day-Diff         pic s9(7)      comp-3  value zero.     
001530     03  filler                  pic x(06).                             
001540*                                                                       
001550 77  WS-Hold-Idx                 pic 9          comp    value zero.     
001560*                                                                       
001570 linkage                   section.                                     
001580*--------------                                                         
001590     copy "wsctcal.cob".                                                
001600*                                                                       
001610 procedure division  using  CT-Calling-Data.                            
001620*===========================================                            
001630*                                                                       
001640 AA010-OPEN-FILES.                                                      
001650     open     input    CT-Disclosure-Clean-File.                        
001660     open     input    CT-Price-File.                                   
001670     open     input    CT-Param1-File.                                  
001680     open     output   CT-Backtest-File.                                
001690     read     CT-Param1-File                                            
001700              at end                                                    
001710                   move  zero  to  CT-Pr1-As-Of-Date.                   
001720     close    CT-Param1-File.                                           
001730*                                                                       
001740     move     zero  to  CT-Fin-Read-Cnt    CT-Fin-Written-Cnt           
001750                         CT-Fin-Dropped-Cnt  CT-Fin-Simulated-Cnt       
001760                         CT-Fin-Skipped-Cnt  CT-Price-Count.            
001770*                                                                       
001780     move     030  to  CT-Hd-Entry (1).                                 
001790     move     060  to  CT-Hd-Entry (2).                                 
001800     move     090  to  CT-Hd-Entry (3).                                 
001810*                                                                       
001820     perform  AA020-LOAD-PRICE-TABLE  thru  AA020-EXIT                  
001830              until  CT-Price-Status  =  "10".                          
001840*                                                                       
001850     move     "N"  to  WS-Dcl-Eof.                                      
001860     perform  AA030-PROCESS-ONE-DISCLOSURE  thru  AA030-EXIT            
001870              until  WS-Dcl-Eof  =  "Y".                                
001880*                                                                       
001890     close    CT-Disclosure-Clean-File  CT-Price-File  CT-Backtest-File.
001900     goback.                                                            
001910*                                                                       
001920*    Read one price row straight into the table - PRICES.DAT is         
001930*    already ticker+date ascending on disc, the table's ASCENDING       
001940*    KEY clause just records that fact for SEARCH ALL.                  
001950*                                                                       
001960 AA020-LOAD-PRICE-TABLE.                                                
001970     read     CT-Price-File                                             
001980              at end                                                    
001990                   go to  AA020-EXIT.                                   
002000     add      1  to  CT-Price-Count.                                    
002010     move     CT-Pr-Ticker  to  CT-Pt-Ticker (CT-Price-Count).          
002020     move     CT-Pr-Date    to  CT-Pt-Date   (CT-Price-Count).          
002030     move     CT-Pr-Close   to  CT-Pt-Close  (CT-Price-Count).          
002040 AA020-EXIT.                                                            
002050     exit.                                                              
002060*                                                                       
002070*    One cleaned disclosure - apply the strategy filter, and when it    
002080*    survives, simulate all three holding periods against it.           
002090*                                                                       
002100 AA030-PROCESS-ONE-DISCLOSURE.                                          
002110     read     CT-Disclosure-Clean-File                                  
002120              at end                                                    
002130                   move "Y" to WS-Dcl-Eof                               
002140                   go to AA030-EXIT                                     
002150              not at end                                                
002160                   add 1 to CT-Fin-Read-Cnt.                            
002170*                                                                       
002180     perform  BB010-APPLY-STRATEGY-FILTER  thru  BB010-EXIT.            
002190     if       CT-040-Keep  not =  "Y"                                   
002200              add  1  to  CT-Fin-Dropped-Cnt                            
002210              go to  AA030-EXIT.                                        
002220*                                                                       
002230     perform  BB015-POSITION-SIZE-SCHEDULE  thru  BB015-EXIT.           
002240*                                                                       
002250     perform  CC010-SIMULATE-ONE-PERIOD  thru  CC010-EXIT               
002260              varying  WS-Hold-Idx  from  1  by  1                      
002270              until    WS-Hold-Idx  >  3.                               
002280 AA030-EXIT.                                                            
002290     exit.                                                              
002300*                                                                       
002310*    Strategy filter (U6) - purchases only, ticker non-blank and at     
002320*    most 5 characters (BRK.B and the like are excluded here, before    
002330*    either strategy's own test is even reached), then whichever of     
002340*    the two configured strategies applies.  Any strategy value         
002350*    other than LARGE-TRADES is run as FOLLOW-ALL, the same "fall       
002360*    back to the safe default" habit bb010 in ct020 uses for an         
002370*    unrecognised signal method.                                        
002380*                                                                       
002390 BB010-APPLY-STRATEGY-FILTER.                                           
002400     move     "Y"      to  CT-040-Keep.                                 
002410     move     spaces   to  CT-040-Reason.                               
002420     if       CT-Trans-Type  not =  "B"                                 
002430              move  "N"  to  CT-040-Keep                                
002440              move  "Not a purchase"       to  CT-040-Reason            
002450              go to  BB010-EXIT.                                        
002460*                                                                       
002470     move     CT-Ticker  to  CT-Tsc-Value.                              
002480     perform  BB020-CALC-TICKER-LEN  thru  BB020-EXIT.                  
002490     if       CT-Tsc-Len  =  zero                                       
002500              move  "N"  to  CT-040-Keep                                
002510              move  "Blank ticker"         to  CT-040-Reason            
002520              go to  BB010-EXIT.                                        
002530     if       CT-Tsc-Len  >  5                                          
002540              move  "N"  to  CT-040-Keep                                
002550              move  "Ticker too long"      to  CT-040-Reason            
002560              go to  BB010-EXIT.                                        
002570*                                                                       
002580     if       CT-PR1-Strategy  =  "LARGE-TRADES"                        
002590              if  CT-Est-Amount  <  CT-PR1-Large-Threshold              
002600                  move  "N"  to  CT-040-Keep                            
002610                  move  "Below large-trade floor" to CT-040-Reason      
002620              end-if                                                    
002630     else                                                               
002640              if  CT-PR1-Strat-Min-Value  >  zero  and                  
002650                  CT-Est-Amount  <  CT-PR1-Strat-Min-Value              
002660                  move  "N"  to  CT-040-Keep                            
002670                  move  "Below strategy minimum"  to CT-040-Reason      
002680              end-if.                                                   
002690 BB010-EXIT.                                                            
002700     exit.                                                              
002710*                                                                       
002720*    Scan CT-Tsc-Value from the right for the last non-blank byte -     
002730*    CT-Tsc-Len comes back the position found, zero if all spaces.      
002740*                                                                       
002750 BB020-CALC-TICKER-LEN.                                                 
002760     move     zero  to  CT-Tsc-Len.                                     
002770     perform  BB021-SCAN-ONE-CHAR  thru  BB021-EXIT                     
002780              varying CT-Tsc-Idx from 6 by -1                           
002790              until CT-Tsc-Idx < 1  or  CT-Tsc-Len  not =  zero.        
002800 BB020-EXIT.                                                            
002810     exit.                                                              
002820*                                                                       
002830 BB021-SCAN-ONE-CHAR.                                                   
002840     if       CT-Tsc-Char (CT-Tsc-Idx)  not = space                     
002850              move  CT-Tsc-Idx  to  CT-Tsc-Len.                         
002860 BB021-EXIT.                                                            
002870     exit.                                                              
002880*                                                                       
002890*    Position-size schedule (U6) - large-trades steps by estimated      
002900*    amount, follow-all (and anything run as follow-all) is a flat      
002910*    1%.  Nothing downstream reads CT-040-Position-Frac; kept for       
002920*    the same reason the strategy objects keep the method at all.       
002930*                                                                       
002940 BB015-POSITION-SIZE-SCHEDULE.                                          
002950     move     .01  to  CT-040-Position-Frac.                            
002960     if       CT-PR1-Strategy  =  "LARGE-TRADES"                        
002970              if  CT-Est-Amount  >=  500000                             
002980                  move  .03  to  CT-040-Position-Frac                   
002990              end-if                                                    
003000              if  CT-Est-Amount  >=  100000  and  CT-Est-Amount  <  5000
003010                  move  .02  to  CT-040-Position-Frac                   
003020              end-if.                                                   
003030 BB015-EXIT.                                                            
003040     exit.                                                              
003050*                                                                       
003060*    One holding period (WS-Hold-Idx indexes CT-Hd-Entry) for the       
003070*    disclosure currently in CT-Disc-Clean-Record - entry is the        
003080*    disclosure date itself, exit is entry plus the holding days.       
003090*                                                                       
003100 CC010-SIMULATE-ONE-PERIOD.                                             
003110     move     CT-Hd-Entry (WS-Hold-Idx)  to  CT-040-Hold-Days.          
003120     move     CT-Disc-Date                to  CT-040-Entry-Date.        
003130     if       CT-040-En-Yr  =  zero                                     
003140              add  1  to  CT-Fin-Skipped-Cnt                            
003150              go to  CC010-EXIT.                                        
003160*                                                                       
003170     move     "A"              to  CT-D4-Function.                      
003180     move     CT-040-Entry-Date  to  CT-D4-Date-1.                      
003190     move     CT-040-Hold-Days  to  CT-D4-Add-Days.                     
003200     call     "ctd04"  using  CT-Date04-WS.                             
003210     move     CT-D4-Result-Date  to  CT-040-Exit-Date.                  
003220*                                                                       
003230     if       CT-040-Exit-Date  >  CT-PR1-As-Of-Date                    
003240              add  1  to  CT-Fin-Skipped-Cnt                            
003250              go to  CC010-EXIT.                                        
003260*                                                                       
003270     move     CT-Ticker           to  CT-Npl-Ticker.                    
003280     move     CT-040-Entry-Date   to  CT-Npl-Target.                    
003290     perform  BB050-LOOKUP-NEAREST-PRICE  thru  BB050-EXIT.             
003300     if       CT-Npl-Found  =  "N"                                      
003310              add  1  to  CT-Fin-Skipped-Cnt                            
003320              go to  CC010-EXIT.                                        
003330     move     CT-Npl-Price  to  CT-040-Entry-Price.                     
003340*                                                                       
003350     move     CT-040-Exit-Date    to  CT-Npl-Target.                    
003360     perform  BB050-LOOKUP-NEAREST-PRICE  thru  BB050-EXIT.             
003370     if       CT-Npl-Found  =  "N"                                      
003380              add  1  to  CT-Fin-Skipped-Cnt                            
003390              go to  CC010-EXIT.                                        
003400     move     CT-Npl-Price  to  CT-040-Exit-Price.                      
003410*                                                                       
003420     compute  CT-040-Return-Pct  rounded                                
003430              =  (CT-040-Exit-Price - CT-040-Entry-Price)               
003440                 /  CT-040-Entry-Price  *  100.                         
003450*                                                                       
003460     move     CT-Ticker            to  CT-Br-Ticker.                    
003470     move     CT-Filer-Name        to  CT-Br-Filer-Name.                
003480     move     CT-040-Entry-Date    to  CT-Br-Entry-Date.                
003490     move     CT-040-Exit-Date     to  CT-Br-Exit-Date.                 
003500     move     CT-040-Entry-Price   to  CT-Br-Entry-Price.               
003510     move     CT-040-Exit-Price    to  CT-Br-Exit-Price.                
003520     move     CT-040-Return-Pct    to  CT-Br-Return-Pct.                
003530     move     CT-040-Hold-Days     to  CT-Br-Hold-Days.                 
003540     move     CT-Est-Amount        to  CT-Br-Est-Amount.                
003550     write    CT-Backtest-Record.                                       
003560     add      1  to  CT-Fin-Simulated-Cnt.                              
003570 CC010-EXIT.                                                            
003580     exit.                                                              
003590*                                                                       
003600*    Nearest price within 7 days either side of CT-Npl-Target for       
003610*    one ticker.  SEARCH ALL only promises to land somewhere inside     
003620*    that ticker's run (the key is ticker AND date together), so        
003630*    once it lands, walk back to the start of the run and forward       
003640*    again, scoring every candidate by CTD04's day-difference and       
003650*    keeping the smallest.  Dates climb as the scan goes forward, so    
003660*    once a candidate is more than 7 days past the target nothing       
003670*    further out can beat what has already been kept.                   
003680*                                                                       
003690 BB050-LOOKUP-NEAREST-PRICE.                                            
003700     move     "N"      to  CT-Npl-Found.                                
003710     move     zero     to  CT-Npl-Price.                                
003720     move     99999    to  CT-Npl-Best-Diff.                            
003730     if       CT-Price-Count  =  zero  or  CT-Npl-Tgt-Yr  =  zero       
003740              go to  BB050-EXIT.                                        
003750     search   all  CT-Price-Row                                         
003760              at end                                                    
003770                   go to  BB050-EXIT                                    
003780              when CT-Pt-Ticker (CT-Pt-Idx)  =  CT-Npl-Ticker           
003790                   set  CT-Scn-Hit-Idx  to  CT-Pt-Idx.                  
003800*                                                                       
003810     move     CT-Scn-Hit-Idx  to  CT-Scn-Idx.                           
003820 BB050-BACK.                                                            
003830     if       CT-Scn-Idx  >  1  and                                     
003840              CT-Pt-Ticker (CT-Scn-Idx - 1)  =  CT-Npl-Ticker           
003850              subtract  1  from  CT-Scn-Idx                             
003860              go to  BB050-BACK.                                        
003870 BB050-FORWARD.                                                         
003880     if       CT-Scn-Idx  >  CT-Price-Count                             
003890              go to  BB050-EXIT.                                        
003900     if       CT-Pt-Ticker (CT-Scn-Idx)  not =  CT-Npl-Ticker           
003910              go to  BB050-EXIT.                                        
003920*                                                                       
003930     move     "D"                   to  CT-D4-Function.                 
003940     move     CT-Npl-Target         to  CT-D4-Date-1.                   
003950     move     CT-Pt-Date (CT-Scn-Idx)  to  CT-D4-Date-2.                
003960     call     "ctd04"  using  CT-Date04-WS.                             
003970     move     CT-D4-Diff-Days       to  CT-Scn-Day-Diff.                
003980     if       CT-Scn-Day-Diff  <  zero                                  
003990              compute  CT-Scn-Day-Diff  =  zero  -  CT-Scn-Day-Diff.    
004000*                                                                       
004010     if       CT-Scn-Day-Diff  >  7  and  CT-Pt-Date (CT-Scn-Idx)  >    
004020              CT-Npl-Target                                             
004030              go to  BB050-EXIT.                                        
004040     if       CT-Scn-Day-Diff  <=  7  and  CT-Scn-Day-Diff  <  CT-Npl-Be
004050              move  CT-Scn-Day-Diff          to  CT-Npl-Best-Diff       
004060              move  CT-Pt-Close (CT-Scn-Idx)  to  CT-Npl-Price          
004070              move  "Y"                       to  CT-Npl-Found.         
004080     add      1  to  CT-Scn-Idx.                                        
004090     go       to  BB050-FORWARD.                                        
004100 BB050-EXIT.                                                            
004110     exit.                                                              
