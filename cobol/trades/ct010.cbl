000010identification           division.                                      
000020*===============================                                        
000030*                                                                       
000040     program-id.         ct010.                                         
000050*                                                                       
000060     author.             V Carmody.                                     
000070     installation.       Applewood Computers - Trade Signal Suite.      
000080     date-written.       24/11/1985.                                    
000090     date-compiled.                                                     
000100     security.           Confidential - internal batch use only.        
000110*                                                                       
000120*    remarks.            Disclosure Intake - Normalize & Dedup.         
000130*                        Start of the nightly run.  Reads the raw       
000140*                        disclosure file as filed, strips titles off    
000150*                        the legislator's name, settles a ticker        
000160*                        symbol for every line (direct if given,        
000170*                        else resolved off the asset description via    
000180*                        CTD09), works the disclosed dollar range       
000190*                        down to a single estimated amount, drops       
000200*                        repeat filings, and writes the cleaned file    
000210*                        ct020/ct040 run from.                          
000220*                                                                       
000230*    Called modules.     ctd09.  (ticker resolver)                      
000240*                                                                       
000250*    Changes:                                                           
000260*    24/11/85 vc  -      Created for the trade-signal suite, built      
000265*                         off this shop's usual start-of-day            
000270*                         read/process/write skeleton.                  
000280*    08/12/85 vc  -      Added amount-range parser (bb020).             
000290*    19/01/86 klm -      Dedup table bb030 - linear SEARCH, capped at   
000300*                         5000 keys for one run, same as the old        
000310*                         journal duplicate check used to be capped.    
000320*    11/06/98 vc  -      Y2K review - all dates carried CCYYMMDD from   
000330*                         day one here, no windowing to fix.            
000340*    14/09/02 rjp -      Ticket TS-205: "OVER" range with no trailing   
000350*                         digits now falls through to the default       
000360*                         estimate instead of abending on the numeric   
000370*                         move.                                         
000380*    27/04/11 vc  -      Title-strip table widened to cover "Ms." -     
000390*                         was dropping the period and missing it.       
000400*                                                                       
000410 environment              division.                                     
000420*===============================                                        
000430*                                                                       
000440 copy "wsctenv.cob".                                                    
000450*                                                                       
000460 input-output              section.                                     
000470*------------------------------                                         
000480 file-control.                                                          
000490*------------                                                           
000500     copy "selctdrw.cob".                                               
000510     copy "selctdcl.cob".                                               
000520     copy "selctprt.cob".                                               
000530*                                                                       
000540 data                      division.                                    
000550*===============================                                        
000560*                                                                       
000570 file                       section.                                    
000580*------------------------                                               
000590     copy "fdctdrw.cob".                                                
000600     copy "fdctdcl.cob".                                                
000610     copy "fdctprt.cob".                                                
000620*                                                                       
000630 working-storage            section.                                    
000640*-----------------------                                                
000650*                                                                       
000660     copy "wsctfin.cob".                                                
000670     copy "wsctnam.cob".                                                
000680     copy "wsctd09.cob".                                                
000690*                                                                       
000700 01  CT-010-Switches.                                                   
000710     03  WS-Eof                 pic x          value "N".               
000720     03  CT-Dup-Found            pic x          value "N".              
000730     03  filler                 pic x(06).                              
000740*                                                                       
000750*    Title table for bb010 - each slot is 6 bytes, trailing period      
000760*    and a trailing space included so the match is on a whole word.     
000770*                                                                       
000780 01  CT-Title-Group.                                                    
000790     03  CT-Title-Lit           pic x(42)     value                     
000800         "HON.  REP.  SEN.  MR.   MRS.  MS.   DR.   ".                  
000810     03  filler  redefines  CT-Title-Lit.                               
000820         05  CT-Title-Tab       pic x(06)  occurs 7                     
000830                                  indexed by CT-Title-Idx.              
000840*                                                                       
000850*    Dedup key table - filer(30) + ticker(6) + trans-date(8) +          
000860*    trans-type(1) = 45 bytes per key, up to 5000 keys a run.           
000870*                                                                       
000880 01  CT-Dup-Area.                                                       
000890     03  CT-Dup-Count            pic 9(5)      comp.                    
000900     03  filler                  pic x(02).                             
000910     03  CT-Dup-Entry  occurs 1 to 5000 times                           
000920                        depending on CT-Dup-Count                       
000930                        indexed by CT-Dup-Idx.                          
000940         05  CT-Dup-Key          pic x(45).                             
000950*                                                                       
000960 01  CT-010-Work-Name.                                                  
000970     03  CT-Wk-Name              pic x(30).                             
000980     03  filler  redefines  CT-Wk-Name.                                 
000990         05  CT-Wk-Name-Char    pic x  occurs 30                        
001000                                  indexed by CT-Wk-Idx.                 
001010     03  CT-Wk-Len               pic s9(3)     comp.                    
001020     03  CT-Dup-New-Key          pic x(45).                             
001030*                                                                       
001040*    Amount-range parse work area.                                      
001050*                                                                       
001060 01  CT-010-Amt-Area.                                                   
001070     03  CT-Amt-Work             pic x(25).                             
001080     03  filler  redefines  CT-Amt-Work.                                
001090         05  CT-Amt-Char        pic x  occurs 25                        
001100                                  indexed by CT-Amt-Idx.                
001110     03  CT-Amt-Start            pic s9(3)     comp.                    
001120     03  CT-Amt-End              pic s9(3)     comp.                    
001130     03  CT-Amt-Len               pic s9(3)     comp.                   
001140     03  CT-Amt-Dash              pic s9(3)     comp.                   
001150     03  CT-Amt-Valid             pic x.                                
001160     03  CT-Parse-Tok             pic x(9).                             
001170     03  CT-Parse-Tok-Len         pic s9(2)     comp.                   
001180     03  CT-Parse-Num             pic 9(9).                             
001190     03  CT-Parse-Start           pic s9(3)     comp.                   
001200     03  CT-Parse-End             pic s9(3)     comp.                   
001210     03  CT-Low-Amt               pic s9(9)v99  comp-3.                 
001220     03  CT-High-Amt              pic s9(9)v99  comp-3.                 
001230     03  CT-Est-Work              pic s9(9)v99  comp-3.                 
001240*                                                                       
001250 01  CT-010-Report-Line.                                                
001260     03  CT-010-Date-Lbl         pic x(20)      value                   
001270         "CT010 RUN TOTALS -  ".                                        
001280     03  CT-010-Read-Lbl         pic x(16)      value "  READ........ ".
001290     03  CT-010-Read-Ed          pic zzz,zz9.                           
001300     03  CT-010-Wrtn-Lbl         pic x(16)      value "  WRITTEN..... ".
001310     03  CT-010-Wrtn-Ed          pic zzz,zz9.                           
001320     03  CT-010-Drop-Lbl         pic x(16)      value "  DROPPED..... ".
001330     03  CT-010-Drop-Ed          pic zzz,zz9.                           
001340     03  filler                  pic x(13).                             
001350*                                                                       
001360 linkage                   section.                                     
001370*--------------                                                         
001380     copy "wsctcal.cob".                                                
001390*                                                                       
001400 procedure division  using  CT-Calling-Data.                            
001410*===========================================                            
001420*                                                                       
001430 AA010-OPEN-FILES.                                                      
001440     open     input    CT-Disclosure-Raw-File.                          
001450     open     output   CT-Disclosure-Clean-File.                        
001460     open     output   CT-Print-File.                                   
001470     move     zero  to  CT-Fin-Read-Cnt  CT-Fin-Written-Cnt             
001480                         CT-Fin-Dropped-Cnt.                            
001490     move     zero  to  CT-Dup-Count.                                   
001500     move     "N"   to  WS-Eof.                                         
001510*                                                                       
001520     perform  AA050-PROCESS-DISCLOSURES  thru  AA050-EXIT               
001530              until  WS-Eof = "Y".                                      
001540*                                                                       
001550     perform  AA090-WRITE-TOTALS  thru  AA090-EXIT.                     
001560     close    CT-Disclosure-Raw-File  CT-Disclosure-Clean-File          
001570              CT-Print-File.                                            
001580     goback.                                                            
001590*                                                                       
001600*    One raw line in, one clean line out (or dropped).                  
001610*                                                                       
001620 AA050-PROCESS-DISCLOSURES.                                             
001630     read     CT-Disclosure-Raw-File                                    
001640              at end                                                    
001650                   move "Y" to WS-Eof                                   
001660                   go to AA050-EXIT                                     
001670              not at end                                                
001680                   add 1 to CT-Fin-Read-Cnt.                            
001690*                                                                       
001700     move     spaces  to  CT-Disc-Clean-Record.                         
001710     perform  BB010-NORMALIZE-FILER   thru  BB010-EXIT.                 
001720     perform  BB015-NORMALIZE-TICKER  thru  BB015-EXIT.                 
001730     perform  BB020-PARSE-AMOUNT-RANGE  thru  BB020-EXIT.               
001740*                                                                       
001750     move     CTR-Party       to  CT-Party.                             
001760     move     CTR-Trans-Date  to  CT-Trans-Date.                        
001770     move     CTR-Disc-Date   to  CT-Disc-Date.                         
001780     move     CTR-Asset-Desc  to  CT-Asset-Desc.                        
001790*                                                                       
001800*    Light classification of the transaction type - anything not        
001810*    already a B/S/X code falls to X (other/exchange).                  
001820*                                                                       
001830     move     CTR-Trans-Type  to  CT-Trans-Type.                        
001840     if       CT-Trans-Type not = "B" and not = "S" and not = "X"       
001850              move  "X"  to  CT-Trans-Type.                             
001860*                                                                       
001870     if       CT-D9-Resolved = "N" and CT-Ticker = spaces               
001880              add  1  to  CT-Fin-Dropped-Cnt                            
001890              go to  AA050-EXIT.                                        
001900*                                                                       
001910     perform  BB030-CHECK-DUPLICATE  thru  BB030-EXIT.                  
001920     if       CT-Dup-Found = "Y"                                        
001930              add  1  to  CT-Fin-Dropped-Cnt                            
001940              go to  AA050-EXIT.                                        
001950*                                                                       
001960     write    CT-Disc-Clean-Record.                                     
001970     add      1  to  CT-Fin-Written-Cnt.                                
001980 AA050-EXIT.                                                            
001990     exit.                                                              
002000*                                                                       
002010*    EOJ run-totals line, one shot to the print file.                   
002020*                                                                       
002030 AA090-WRITE-TOTALS.                                                    
002040     move     spaces              to  CT-Print-Line.                    
002050     move     CT-Fin-Read-Cnt     to  CT-010-Read-Ed.                   
002060     move     CT-Fin-Written-Cnt  to  CT-010-Wrtn-Ed.                   
002070     move     CT-Fin-Dropped-Cnt  to  CT-010-Drop-Ed.                   
002080     move     CT-010-Report-Line  to  CT-Print-Line.                    
002090     write    CT-Print-Line.                                            
002100 AA090-EXIT.                                                            
002110     exit.                                                              
002120*                                                                       
002130*    Strip a leading courtesy title (at most two, e.g. "Hon. Dr.")      
002140*    off the raw filer name, collapse runs of spaces, left-justify.     
002150*                                                                       
002160 BB010-NORMALIZE-FILER.                                                 
002170     move     CTR-Filer-Name  to  CT-Wk-Name.                           
002180     inspect  CT-Wk-Name converting                                     
002190              "abcdefghijklmnopqrstuvwxyz"                              
002200           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
002210     perform  BB011-STRIP-TITLE  thru  BB011-EXIT.                      
002220     perform  BB011-STRIP-TITLE  thru  BB011-EXIT.                      
002230     move     CT-Wk-Name  to  CT-Filer-Name.                            
002240 BB010-EXIT.                                                            
002250     exit.                                                              
002260*                                                                       
002270 BB011-STRIP-TITLE.                                                     
002280     perform  BB012-TITLE-ONE  thru  BB012-EXIT                         
002290              varying CT-Title-Idx from 1 by 1                          
002300              until CT-Title-Idx > 7.                                   
002310 BB011-EXIT.                                                            
002320     exit.                                                              
002330*                                                                       
002340 BB012-TITLE-ONE.                                                       
002350     if       CT-Wk-Name (1:6) = CT-Title-Tab (CT-Title-Idx)            
002360              move  CT-Wk-Name (7:24)  to  CT-Wk-Name (1:24)            
002370              move  spaces             to  CT-Wk-Name (25:6).           
002380 BB012-EXIT.                                                            
002390     exit.                                                              
002400*                                                                       
002410*    If the raw ticker is blank, hand the asset description to          
002420*    CTD09 (U2) to try and settle one; otherwise just upper-case        
002430*    and carry through what was filed.                                  
002440*                                                                       
002450 BB015-NORMALIZE-TICKER.                                                
002460     move     "N"  to  CT-D9-Resolved.                                  
002470     if       CTR-Ticker = spaces                                       
002480              move  CTR-Asset-Desc  to  CT-D9-Raw-Desc                  
002490              call  "ctd09"  using  CT-Ticker09-WS                      
002500              if  CT-D9-Resolved = "Y"                                  
002510                  move  CT-D9-Ticker-Out  to  CT-Ticker                 
002520              else                                                      
002530                  move  spaces  to  CT-Ticker                           
002540              end-if                                                    
002550     else                                                               
002560              move  CTR-Ticker  to  CT-Ticker                           
002570              inspect  CT-Ticker converting                             
002580                       "abcdefghijklmnopqrstuvwxyz"                     
002590                    to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                     
002600              move  "Y"  to  CT-D9-Resolved.                            
002610 BB015-EXIT.                                                            
002620     exit.                                                              
002630*                                                                       
002640*    U1 amount-range parsing - "OVER n", "low - high", a bare           
002650*    number, or default to the median disclosure value.                 
002660*                                                                       
002670 BB020-PARSE-AMOUNT-RANGE.                                              
002680     move     CTR-Amount-Range  to  CT-Amt-Work.                        
002690     inspect  CT-Amt-Work replacing all "$" by space.                   
002700     inspect  CT-Amt-Work replacing all "," by space.                   
002710     move     1    to  CT-Amt-Start.                                    
002720     move     25   to  CT-Amt-End.                                      
002730     perform  BB021-LTRIM  thru  BB021-EXIT.                            
002740     perform  BB022-RTRIM  thru  BB022-EXIT.                            
002750     if       CT-Amt-Start > CT-Amt-End                                 
002760              move  35000.00  to  CT-Est-Work                           
002770              go to  BB020-STORE.                                       
002780     compute  CT-Amt-Len = CT-Amt-End - CT-Amt-Start + 1.               
002790*                                                                       
002800     if       CT-Amt-Len > 4                                            
002810          and CT-Amt-Work (CT-Amt-Start:4) = "OVER"                     
002820              compute CT-Parse-Start = CT-Amt-Start + 4                 
002830              move    CT-Amt-End  to  CT-Parse-End                      
002840              perform BB023-TOKEN-TO-NUM thru BB023-EXIT                
002850              if  CT-Amt-Valid = "Y"                                    
002860                  compute CT-Est-Work rounded = CT-Parse-Num * 1.5      
002870              else                                                      
002880                  move 35000.00 to CT-Est-Work                          
002890              end-if                                                    
002900              go to BB020-STORE.                                        
002910*                                                                       
002920     move     zero  to  CT-Amt-Dash.                                    
002930     perform  BB024-FIND-DASH  thru  BB024-EXIT                         
002940              varying CT-Amt-Idx from CT-Amt-Start by 1                 
002950              until CT-Amt-Idx > CT-Amt-End.                            
002960     if       CT-Amt-Dash not = zero                                    
002970              move    CT-Amt-Start   to  CT-Parse-Start                 
002980              compute CT-Parse-End   =  CT-Amt-Dash - 1                 
002990              perform BB023-TOKEN-TO-NUM thru BB023-EXIT                
003000              if  CT-Amt-Valid = "Y"                                    
003010                  move CT-Parse-Num to CT-Low-Amt                       
003020              else                                                      
003030                  move zero to CT-Low-Amt                               
003040              end-if                                                    
003050              compute CT-Parse-Start = CT-Amt-Dash + 1                  
003060              move    25  to CT-Parse-End                               
003070              perform BB023-TOKEN-TO-NUM thru BB023-EXIT                
003080              if  CT-Amt-Valid = "Y"                                    
003090                  move CT-Parse-Num to CT-High-Amt                      
003100                  compute CT-Est-Work rounded =                         
003110                          (CT-Low-Amt + CT-High-Amt) / 2                
003120              else                                                      
003130                  move 35000.00 to CT-Est-Work                          
003140              end-if                                                    
003150              go to BB020-STORE.                                        
003160*                                                                       
003170     move     CT-Amt-Start  to  CT-Parse-Start.                         
003180     move     CT-Amt-End    to  CT-Parse-End.                           
003190     perform  BB023-TOKEN-TO-NUM thru BB023-EXIT.                       
003200     if       CT-Amt-Valid = "Y"                                        
003210              move  CT-Parse-Num  to  CT-Est-Work                       
003220     else                                                               
003230              move  35000.00      to  CT-Est-Work.                      
003240 BB020-STORE.                                                           
003250     move     CT-Est-Work  to  CT-Est-Amount.                           
003260 BB020-EXIT.                                                            
003270     exit.                                                              
003280*                                                                       
003290 BB021-LTRIM.                                                           
003300     if       CT-Amt-Start > CT-Amt-End                                 
003310              go to  BB021-EXIT.                                        
003320     if       CT-Amt-Work (CT-Amt-Start:1) = space                      
003330              add  1  to  CT-Amt-Start                                  
003340              go to  BB021-LTRIM.                                       
003350 BB021-EXIT.                                                            
003360     exit.                                                              
003370*                                                                       
003380 BB022-RTRIM.                                                           
003390     if       CT-Amt-End < CT-Amt-Start                                 
003400              go to  BB022-EXIT.                                        
003410     if       CT-Amt-Work (CT-Amt-End:1) = space                        
003420              subtract 1  from  CT-Amt-End                              
003430              go to  BB022-RTRIM.                                       
003440 BB022-EXIT.                                                            
003450     exit.                                                              
003460*                                                                       
003470*    Is CT-Amt-Idx sitting on a dash?  Used by the out-of-line          
003480*    PERFORM that scans for the "low - high" separator.                 
003490*                                                                       
003500 BB024-FIND-DASH.                                                       
003510     if       CT-Amt-Dash = zero                                        
003520          and CT-Amt-Work (CT-Amt-Idx:1) = "-"                          
003530              set  CT-Amt-Dash  to  CT-Amt-Idx.                         
003540 BB024-EXIT.                                                            
003550     exit.                                                              
003560*                                                                       
003570*    Convert CT-Amt-Work (CT-Parse-Start:CT-Parse-End) to               
003580*    CT-Parse-Num, right justified into a 9-byte numeric field the      
003590*    old rate-table way - CT-Amt-Valid comes back "N" the moment a      
003600*    non-digit shows up, or the token is empty or too long.             
003610*                                                                       
003620 BB023-TOKEN-TO-NUM.                                                    
003630     move     "Y"  to  CT-Amt-Valid.                                    
003640     move     zero to  CT-Parse-Num.                                    
003650     if       CT-Parse-Start > CT-Parse-End                             
003660              move  "N"  to  CT-Amt-Valid                               
003670              go to  BB023-EXIT.                                        
003680     compute  CT-Parse-Tok-Len = CT-Parse-End - CT-Parse-Start + 1.     
003690     if       CT-Parse-Tok-Len > 9                                      
003700              move  "N"  to  CT-Amt-Valid                               
003710              go to  BB023-EXIT.                                        
003720     perform  BB023-CHECK-DIGIT  thru  BB023-CHECK-DIGIT-EXIT           
003730              varying CT-Amt-Idx from CT-Parse-Start by 1               
003740              until CT-Amt-Idx > CT-Parse-End.                          
003750     if       CT-Amt-Valid = "N"                                        
003760              go to  BB023-EXIT.                                        
003770     move     CT-Amt-Work (CT-Parse-Start:CT-Parse-Tok-Len)             
003780              to  CT-Parse-Num (10 - CT-Parse-Tok-Len : CT-Parse-Tok-Len
003790 BB023-EXIT.                                                            
003800     exit.                                                              
003810*                                                                       
003820 BB023-CHECK-DIGIT.                                                     
003830     if       CT-Amt-Work (CT-Amt-Idx:1) not numeric                    
003840              move  "N"  to  CT-Amt-Valid.                              
003850 BB023-CHECK-DIGIT-EXIT.                                                
003860     exit.                                                              
003870*                                                                       
003880*    U3 dedup - key is filer+ticker+trans-date+trans-type, first        
003890*    occurrence wins, table capped at 5000 keys for one run.            
003900*                                                                       
003910 BB030-CHECK-DUPLICATE.                                                 
003920     move     spaces          to  CT-Dup-New-Key.                       
003930     move     CT-Filer-Name   to  CT-Dup-New-Key (1:30).                
003940     move     CT-Ticker       to  CT-Dup-New-Key (31:6).                
003950     move     CTR-Trans-Date  to  CT-Dup-New-Key (37:8).                
003960     move     CT-Trans-Type   to  CT-Dup-New-Key (45:1).                
003970     move     "N"  to  CT-Dup-Found.                                    
003980     if       CT-Dup-Count = zero                                       
003990              go to  BB030-ADD.                                         
004000     set      CT-Dup-Idx  to  1.                                        
004010     search   CT-Dup-Entry                                              
004020              at end                                                    
004030                   continue                                             
004040              when CT-Dup-Key (CT-Dup-Idx) = CT-Dup-New-Key             
004050                   move  "Y"  to  CT-Dup-Found.                         
004060     if       CT-Dup-Found = "Y"                                        
004070              go to  BB030-EXIT.                                        
004080 BB030-ADD.                                                             
004090     if       CT-Dup-Count < 5000                                       
004100              add  1  to  CT-Dup-Count                                  
004110              move CT-Dup-New-Key  to  CT-Dup-Key (CT-Dup-Count).       
004120 BB030-EXIT.                                                            
004130     exit.                                                              
