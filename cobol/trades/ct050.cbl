000010 identification           division.                                     
000020*===============================                                        
000030*                                                                       
000040     program-id.         ct050.                                         
000050*                                                                       
000060     author.             V Carmody.                                     
000070     installation.       Applewood Computers - Trade Signal Suite.      
000080     date-written.       10/12/1985.                                    
000090     date-compiled.                                                     
000100     security.           Confidential - internal batch use only.        
000110*                                                                       
000120*    remarks.            Backtest Metrics Report.                       
000130*                        Reads the whole of BTRESULT.OUT into memory    
000140*                        once (the file carries each disclosure's       
000150*                        30/60/90-day trades interleaved in the order   
000160*                        ct040 simulated them, not grouped by holding   
000170*                        period) and then walks the in-memory table     
000180*                        once per holding period, printing every        
000190*                        matching detail line followed by that          
000200*                        period's metrics block, and finally a grand-   
000210*                        total metrics block over every row on the      
000220*                        file.  No SORT step anywhere in this suite -   
000230*                        the regrouping is done the same way the old    
000240*                        commission reruns always did it, by holding    
000250*                        the whole batch in a table and re-walking it   
000260*                        once per break instead of re-ordering it on    
000270*                        disc.                                          
000280*                                                                       
000290*    Called modules.     None - CT-SQRT-PARA below is a copied-in       
000300*                         paragraph, not a CALLed subprogram.           
000310*                                                                       
000320*    Changes:                                                           
000330*    10/12/85 vc  -      Created for the trade-signal suite.            
000340*    11/12/85 vc  -      Sample variance now a genuine two-pass         
000350*                         calculation (mean first, then sum of          
000360*                         squared deviations) - the one-pass sum/       
000370*                         sum-of-squares shortcut the old COBINT04      
000375*                         interest-calc routines used is too rough      
000380*                         once the return swings run into three         
000390*                         figures either way.                           
000400*    12/06/98 vc  -      Y2K review - CCYYMMDD throughout, nothing      
000410*                         in here re-derives a date past the display    
000420*                         unpack below.                                 
000430*    21/01/02 klm -      Ticket TS-119: profit factor divide-by-zero    
000440*                         on an all-winners period now takes the        
000450*                         sentinel the way U8 always meant it to,       
000460*                         was blowing up on ZERO DIVIDE before.         
000470*    15/05/09 vc  -      Backtest table size now shared off             
000480*                         wsctbrw.cob, was a private 5,000 row table    
000490*                         here before.                                  
000500*                                                                       
000510 environment              division.                                     
000520*===============================                                        
000530*                                                                       
000540 copy "wsctenv.cob".                                                    
000550*                                                                       
000560 input-output              section.                                     
000570*------------------------------                                         
000580 file-control.                                                          
000590*------------                                                           
000600     copy "selctbtr.cob".                                               
000610     copy "selctpm1.cob".                                               
000620     copy "selctprt.cob".                                               
000630*                                                                       
000640 data                      division.                                    
000650*===============================                                        
000660*                                                                       
000670 file                       section.                                    
000680*------------------------                                               
000690     copy "fdctbtr.cob".                                                
000700     copy "fdctpm1.cob".                                                
000710*                                                                       
000720*    Print-File carries the Report Writer RD below, same habit as       
000730*    ct020 and ct030 - no plain FD copybook here.                       
000740*                                                                       
000750 fd  CT-Print-File                                                      
000760     reports are  CT-Backtest-Report.                                   
000770*                                                                       
000780 working-storage            section.                                    
000790*-----------------------                                                
000800*                                                                       
000810     copy "wsctfin.cob".                                                
000820     copy "wsctnam.cob".                                                
000830     copy "wsctbrw.cob".                                                
000840     copy "wsctmet.cob".                                                
000850     copy "wsctsqt.cob".                                                
000860*                                                                       
000870 01  CT-050-Switches.                                                   
000880     03  WS-Btr-Eof              pic x          value "N".              
000890     03  filler                  pic x(07).                             
000900*                                                                       
000910*    The three holding-period breaks this report prints, in order -     
000920*    loaded by MOVE in AA010 the same way ct040's CT-Hd-Entry table     
000930*    is, an OCCURS item cannot carry a list of VALUEs the way a         
000940*    single elementary item can.                                        
000950*                                                                       
000960 01  CT-050-Period-Tab.                                                 
000970     03  CT-Pd-Entry  occurs 3  pic 9(3).                               
000980     03  filler                  pic x(06).                             
000990*                                                                       
001000 77  WS-Period-Idx               pic 9          comp    value zero.     
001010*                                                                       
001020*    CT-050-Filter-Days drives every metrics/detail paragraph below -   
001030*    zero means "match every row" (the grand total), any other value    
001040*    means "match only this holding period".                            
001050*                                                                       
001060 01  CT-050-Filter-Work.                                                
001070     03  CT-050-Filter-Days       pic 9(3)       value zero.            
001080     03  filler                  pic x(09).                             
001090*                                                                       
001100*    Pass-1 accumulators - one trip around the table fills every one    
001110*    of these for whichever CT-050-Filter-Days is asking for right      
001120*    now.                                                               
001130*                                                                       
001140 01  CT-050-Pass-Work.                                                  
001150     03  CT-050-Count            pic 9(5)       comp    value zero.     
001160     03  CT-050-Sum-Return       pic s9(7)v9(4) comp-3  value zero.     
001170     03  CT-050-Sum-Pos          pic s9(7)v9(4) comp-3  value zero.     
001180     03  CT-050-Sum-Neg          pic s9(7)v9(4) comp-3  value zero.     
001190     03  CT-050-Win-Cnt          pic 9(5)       comp    value zero.     
001200     03  CT-050-Loss-Cnt         pic 9(5)       comp    value zero.     
001210     03  CT-050-Best             pic s9(3)v9(4) comp-3  value zero.     
001220     03  CT-050-Worst            pic s9(3)v9(4) comp-3  value zero.     
001230     03  filler                  pic x(08).                             
001240*                                                                       
001250*    Pass-2 (variance) and pass-3 (drawdown) working fields - kept in   
001260*    their own group since they only matter while BB010 is running,     
001270*    unlike the pass-1 totals which feed the metrics block direct.      
001280*                                                                       
001290 01  CT-050-Variance-Work.                                              
001300     03  CT-050-Mean             pic s9(3)v9(4) comp-3  value zero.     
001310     03  CT-050-Dev              pic s9(3)v9(4) comp-3  value zero.     
001320     03  CT-050-Dev-Sq           pic s9(5)v9(4) comp-3  value zero.     
001330     03  CT-050-Sum-Sq-Dev       pic s9(9)v9(4) comp-3  value zero.     
001340     03  CT-050-Variance         pic s9(7)v9(4) comp-3  value zero.     
001350     03  CT-050-Std-Dev          pic s9(3)v9(4) comp-3  value zero.     
001360     03  filler                  pic x(09).                             
001370*                                                                       
001380 01  CT-050-Drawdown-Work.                                              
001390     03  CT-050-Running-Sum      pic s9(7)v9(4) comp-3  value zero.     
001400     03  CT-050-Running-Max      pic s9(7)v9(4) comp-3  value zero.     
001410     03  CT-050-Drawdown         pic s9(7)v9(4) comp-3  value zero.     
001420     03  CT-050-Max-Drawdown     pic s9(7)v9(4) comp-3  value zero.     
001430     03  filler                  pic x(09).                             
001440*                                                                       
001450*    As-of date and a working copy of one backtest row's entry/exit     
001460*    dates, all unpacked the same way ct020/ct030 unpack a date for     
001470*    display - three REDEFINES, one per date this report ever shows     
001480*    on paper.                                                          
001490*                                                                       
001500 01  CT-050-Asof-Date-Work.                                             
001510     03  CT-050-Asof-Date        pic 9(8)       value zero.             
001520     03  filler  redefines  CT-050-Asof-Date.                           
001530         05  CT-050-As-Yr       pic 9(4).                               
001540         05  CT-050-As-Mo       pic 9(2).                               
001550         05  CT-050-As-Dy       pic 9(2).                               
001560     03  CT-050-Asof-Txt          pic x(10)      value spaces.          
001570     03  filler                  pic x(10).                             
001580*                                                                       
001590 01  CT-050-Entry-Date-Work.                                            
001600     03  CT-050-Entry-Date        pic 9(8)       value zero.            
001610     03  filler  redefines  CT-050-Entry-Date.                          
001620         05  CT-050-En-Yr       pic 9(4).                               
001630         05  CT-050-En-Mo       pic 9(2).                               
001640         05  CT-050-En-Dy       pic 9(2).                               
001650     03  filler                  pic x(08).                             
001660*                                                                       
001670 01  CT-050-Exit-Date-Work.                                             
001680     03  CT-050-Exit-Date         pic 9(8)       value zero.            
001690     03  filler  redefines  CT-050-Exit-Date.                           
001700         05  CT-050-Ex-Yr       pic 9(4).                               
001710         05  CT-050-Ex-Mo       pic 9(2).                               
001720         05  CT-050-Ex-Dy       pic 9(2).                               
001730     03  filler                  pic x(08).                             
001740*                                                                       
001750*    Flat current-line area the detail line sources from - same         
001760*    habit as ct020/ct030's Cur-Line/Exit-Line areas.                   
001770*                                                                       
001780 01  CT-050-Detail-Line.                                                
001790     03  CT-Dl-Ticker             pic x(6).                             
001800     03  CT-Dl-Filer              pic x(30).                            
001810     03  CT-Dl-Entry-Txt          pic x(10).                            
001820     03  CT-Dl-Exit-Txt           pic x(10).                            
001830     03  CT-Dl-Entry-Price        pic 9(7)v99.                          
001840     03  CT-Dl-Exit-Price         pic 9(7)v99.                          
001850     03  CT-Dl-Return-Pct         pic s9(3)v9(4).                       
001860     03  filler                  pic x(08).                             
001870*                                                                       
001880 77  CT-050-Prog-Name             pic x(17)      value "CT050 (1.0.00)".
001890*                                                                       
001900 report section.                                                        
001910*---------------                                                        
001920*                                                                       
001930 RD  CT-Backtest-Report                                                 
001940     control      final                                                 
001950     page  limit  45  lines                                             
001960     heading      1                                                     
001970     first detail 6                                                     
001980     last  detail 45.                                                   
001990*                                                                       
002000 01  CT-050-Head    type  page  heading.                                
002010     03  line  1.                                                       
002020         05  col   1    pic x(17)    source CT-050-Prog-Name.           
002030         05  col  45    pic x(30)    value "Applewood Trade Signal Suite
002040         05  col 124    pic x(5)     value "Page ".                     
002050         05  col 129    pic zz9      source page-counter.               
002060     03  line  3.                                                       
002070         05  col  40    pic x(50)    value                              
002080             "Backtest Holding-Period Performance".                     
002090     03  line  4.                                                       
002100         05  col  40    pic x(11)    value "As Of Date:".               
002110         05  col  52    pic x(10)    source CT-050-Asof-Txt.            
002120*                                                                       
002130*    Period sub-heading - one GENERATE per holding period, ahead of     
002140*    that period's detail lines, same role as a genuine control         
002150*    heading but driven by CC010 instead of a CONTROL clause, since     
002160*    BTRESULT.OUT is not physically grouped by holding period.          
002170*                                                                       
002180 01  CT-050-Period-Head  type  is  detail.                              
002190     03  line  + 2.                                                     
002200         05  col   1     pic x(16)       value "Holding Period: ".      
002210         05  col  17     pic zz9         source CT-050-Filter-Days.     
002220         05  col  20     pic x(5)        value " Days".                 
002230     03  line  + 1.                                                     
002240         05  col   1                     value "Ticker".                
002250         05  col   9                     value "Filer".                 
002260         05  col  41                     value "Entry Date".            
002270         05  col  53                     value "Exit Date".             
002280         05  col  65                     value "Entry $".               
002290         05  col  78                     value "Exit $".                
002300         05  col  90                     value "Return %".              
002310*                                                                       
002320 01  CT-Bt-Detail  type  is  detail.                                    
002330     03  line  + 1.                                                     
002340         05  col   1    pic x(6)       source CT-Dl-Ticker.             
002350         05  col   9    pic x(30)      source CT-Dl-Filer.              
002360         05  col  41    pic x(10)      source CT-Dl-Entry-Txt.          
002370         05  col  53    pic x(10)      source CT-Dl-Exit-Txt.           
002380         05  col  65    pic zzzzz9.99  source CT-Dl-Entry-Price.        
002390         05  col  78    pic zzzzz9.99  source CT-Dl-Exit-Price.         
002400         05  col  90    pic -999.9999  source CT-Dl-Return-Pct.         
002410*                                                                       
002420*    Period footing - the metrics block for the holding period just     
002430*    finished, sourced straight off CT-Metrics-Blk (BB010 leaves it     
002440*    there).  Same field layout as the grand-total footing below,       
002450*    repeated per period instead of once at TERMINATE.                  
002460*                                                                       
002470 01  CT-050-Period-Foot  type  is  detail.                              
002480     03  line  + 2.                                                     
002490         05  col   1     pic x(34)       value                          
002500             "Trades This Period.............. :".                      
002510         05  col  36     pic zzz,zz9     source CT-Met-Total-Trades.    
002520     03  line  + 1.                                                     
002530         05  col   1     pic x(34)       value                          
002540             "Average Return %................ :".                      
002550         05  col  36     pic -999.9999   source CT-Met-Avg-Return.      
002560     03  line  + 1.                                                     
002570         05  col   1     pic x(34)       value                          
002580             "Win Rate......................... :".                     
002590         05  col  36     pic  9.9999     source CT-Met-Win-Rate.        
002600     03  line  + 1.                                                     
002610         05  col   1     pic x(34)       value                          
002620             "Sharpe Ratio..................... :".                     
002630         05  col  36     pic -999.9999   source CT-Met-Sharpe.          
002640     03  line  + 1.                                                     
002650         05  col   1     pic x(34)       value                          
002660             "Max Drawdown..................... :".                     
002670         05  col  36     pic -zzzzz9.9999 source CT-Met-Max-Drawdown.   
002680     03  line  + 1.                                                     
002690         05  col   1     pic x(34)       value                          
002700             "Best / Worst Trade %............. :".                     
002710         05  col  36     pic -999.9999   source CT-Met-Best.            
002720         05  col  48     pic -999.9999   source CT-Met-Worst.           
002730     03  line  + 1.                                                     
002740         05  col   1     pic x(34)       value                          
002750             "Profit Factor..................... :".                    
002760         05  col  36     pic zzzz9.9999  source CT-Met-Profit-Factor.   
002770*                                                                       
002780*    Grand total metrics - same shape as the period footing above,      
002790*    sourced off CT-Metrics-Blk one last time after BB010 has run       
002800*    with CT-050-Filter-Days at zero.  This is the report's one true    
002810*    Report-Writer control break, fired automatically off TERMINATE.    
002820*                                                                       
002830 01  CT-050-Grand-Foot  type  control  footing  final.                  
002840     03  line  + 3.                                                     
002850         05  col   1     pic x(40)       value                          
002860             "=== Grand Total - All Holding Periods ===".               
002870     03  line  + 2.                                                     
002880         05  col   1     pic x(34)       value                          
002890             "Total Trades Simulated........... :".                     
002900         05  col  36     pic zzz,zz9     source CT-Met-Total-Trades.    
002910     03  line  + 1.                                                     
002920         05  col   1     pic x(34)       value                          
002930             "Average Return %................ :".                      
002940         05  col  36     pic -999.9999   source CT-Met-Avg-Return.      
002950     03  line  + 1.                                                     
002960         05  col   1     pic x(34)       value                          
002970             "Win Rate......................... :".                     
002980         05  col  36     pic  9.9999     source CT-Met-Win-Rate.        
002990     03  line  + 1.                                                     
003000         05  col   1     pic x(34)       value                          
003010             "Sharpe Ratio..................... :".                     
003020         05  col  36     pic -999.9999   source CT-Met-Sharpe.          
003030     03  line  + 1.                                                     
003040         05  col   1     pic x(34)       value                          
003050             "Max Drawdown..................... :".                     
003060         05  col  36     pic -zzzzz9.9999 source CT-Met-Max-Drawdown.   
003070     03  line  + 1.                                                     
003080         05  col   1     pic x(34)       value                          
003090             "Best / Worst Trade %............. :".                     
003100         05  col  36     pic -999.9999   source CT-Met-Best.            
003110         05  col  48     pic -999.9999   source CT-Met-Worst.           
003120     03  line  + 1.                                                     
003130         05  col   1     pic x(34)       value                          
003140             "Profit Factor..................... :".                    
003150         05  col  36     pic zzzz9.9999  source CT-Met-Profit-Factor.   
003160     03  line  + 1.                                                     
003170         05  col   1     pic x(34)       value                          
003180             "Average Win % / Average Loss %... :".                     
003190         05  col  36     pic -999.9999   source CT-Met-Avg-Win.         
003200         05  col  48     pic -999.9999   source CT-Met-Avg-Loss.        
003210*                                                                       
003220 linkage                   section.                                     
003230*--------------                                                         
003240     copy "wsctcal.cob".                                                
003250*                                                                       
003260 procedure division  using  CT-Calling-Data.                            
003270*===========================================                            
003280*                                                                       
003290 AA010-OPEN-FILES.                                                      
003300     open     input    CT-Backtest-File.                                
003310     open     input    CT-Param1-File.                                  
003320     open     output   CT-Print-File.                                   
003330     read     CT-Param1-File                                            
003340              at end                                                    
003350                   move  zero  to  CT-Pr1-As-Of-Date.                   
003360     move     CT-PR1-As-Of-Date  to  CT-050-Asof-Date.                  
003370     string   CT-050-As-Mo  "/"  CT-050-As-Dy  "/"  CT-050-As-Yr        
003380              delimited by size  into  CT-050-Asof-Txt.                 
003390     close    CT-Param1-File.                                           
003400*                                                                       
003410     move     030  to  CT-Pd-Entry (1).                                 
003420     move     060  to  CT-Pd-Entry (2).                                 
003430     move     090  to  CT-Pd-Entry (3).                                 
003440*                                                                       
003450     move     zero  to  CT-Fin-Read-Cnt    CT-Fin-Written-Cnt           
003460                         CT-Fin-Dropped-Cnt  CT-Fin-Simulated-Cnt       
003470                         CT-Fin-Skipped-Cnt  CT-Bt-Count.               
003480*                                                                       
003490     move     "N"   to  WS-Btr-Eof.                                     
003500     perform  AA020-LOAD-BACKTEST-TABLE  thru  AA020-EXIT               
003510              until  WS-Btr-Eof  =  "Y".                                
003520*                                                                       
003530     initiate  CT-Backtest-Report.                                      
003540     perform  CC010-PRINT-ONE-PERIOD  thru  CC010-EXIT                  
003550              varying WS-Period-Idx from 1 by 1                         
003560              until WS-Period-Idx > 3.                                  
003570*                                                                       
003580     move     zero  to  CT-050-Filter-Days.                             
003590     perform  BB010-COMPUTE-METRICS-BLOCK  thru  BB010-EXIT.            
003600     terminate  CT-Backtest-Report.                                     
003610*                                                                       
003620     close    CT-Backtest-File  CT-Print-File.                          
003630     goback.                                                            
003640*                                                                       
003650*    Read the whole of BTRESULT.OUT straight into the table - one       
003660*    row per 30/60/90-day trade ct040 simulated, whatever order         
003670*    ct040 happened to write them in.                                   
003680*                                                                       
003690 AA020-LOAD-BACKTEST-TABLE.                                             
003700     read     CT-Backtest-File                                          
003710              at end                                                    
003720                   move "Y" to WS-Btr-Eof                               
003730                   go to AA020-EXIT                                     
003740              not at end                                                
003750                   add 1 to CT-Fin-Read-Cnt.                            
003760     add      1  to  CT-Bt-Count.                                       
003770     move     CT-Br-Ticker       to  CT-Btw-Ticker      (CT-Bt-Count).  
003780     move     CT-Br-Filer-Name   to  CT-Btw-Filer-Name  (CT-Bt-Count).  
003790     move     CT-Br-Entry-Date   to  CT-Btw-Entry-Date  (CT-Bt-Count).  
003800     move     CT-Br-Exit-Date    to  CT-Btw-Exit-Date   (CT-Bt-Count).  
003810     move     CT-Br-Entry-Price  to  CT-Btw-Entry-Price (CT-Bt-Count).  
003820     move     CT-Br-Exit-Price   to  CT-Btw-Exit-Price  (CT-Bt-Count).  
003830     move     CT-Br-Return-Pct   to  CT-Btw-Return-Pct  (CT-Bt-Count).  
003840     move     CT-Br-Hold-Days    to  CT-Btw-Hold-Days   (CT-Bt-Count).  
003850     move     CT-Br-Est-Amount   to  CT-Btw-Est-Amount  (CT-Bt-Count).  
003860 AA020-EXIT.                                                            
003870     exit.                                                              
003880*                                                                       
003890*    One holding period's worth of the report - sub-heading, every      
003900*    matching detail line off the table in its original order, and      
003910*    the period's own metrics block to close it out.                    
003920*                                                                       
003930 CC010-PRINT-ONE-PERIOD.                                                
003940     move     CT-Pd-Entry (WS-Period-Idx)  to  CT-050-Filter-Days.      
003950     generate CT-050-Period-Head.                                       
003960     perform  CC020-PRINT-ONE-DETAIL  thru  CC020-EXIT                  
003970              varying CT-Bt-Idx from 1 by 1                             
003980              until CT-Bt-Idx > CT-Bt-Count.                            
003990     perform  BB010-COMPUTE-METRICS-BLOCK  thru  BB010-EXIT.            
004000     generate CT-050-Period-Foot.                                       
004010 CC010-EXIT.                                                            
004020     exit.                                                              
004030*                                                                       
004040*    One table row, printed only if its holding period matches the      
004050*    one CC010 is currently walking.                                    
004060*                                                                       
004070 CC020-PRINT-ONE-DETAIL.                                                
004080     if       CT-Btw-Hold-Days (CT-Bt-Idx)  not =  CT-050-Filter-Days   
004090              go to  CC020-EXIT.                                        
004100     move     CT-Btw-Entry-Date (CT-Bt-Idx)  to  CT-050-Entry-Date.     
004110     string   CT-050-En-Mo  "/"  CT-050-En-Dy  "/"  CT-050-En-Yr        
004120              delimited by size  into  CT-Dl-Entry-Txt.                 
004130     move     CT-Btw-Exit-Date (CT-Bt-Idx)   to  CT-050-Exit-Date.      
004140     string   CT-050-Ex-Mo  "/"  CT-050-Ex-Dy  "/"  CT-050-Ex-Yr        
004150              delimited by size  into  CT-Dl-Exit-Txt.                  
004160     move     CT-Btw-Ticker      (CT-Bt-Idx)  to  CT-Dl-Ticker.         
004170     move     CT-Btw-Filer-Name  (CT-Bt-Idx)  to  CT-Dl-Filer.          
004180     move     CT-Btw-Entry-Price (CT-Bt-Idx)  to  CT-Dl-Entry-Price.    
004190     move     CT-Btw-Exit-Price  (CT-Bt-Idx)  to  CT-Dl-Exit-Price.     
004200     move     CT-Btw-Return-Pct  (CT-Bt-Idx)  to  CT-Dl-Return-Pct.     
004210     generate CT-Bt-Detail.                                             
004220     add      1  to  CT-Fin-Written-Cnt.                                
004230 CC020-EXIT.                                                            
004240     exit.                                                              
004250*                                                                       
004260*    Fill CT-Metrics-Blk for whatever CT-050-Filter-Days is asking      
004270*    for right now - zero matches every row on the table (the grand     
004280*    total), anything else matches just that one holding period.        
004290*    Three trips around the table: pass 1 for the count/sum/best/       
004300*    worst/win-loss figures, pass 2 for the sample variance (needs      
004310*    the pass-1 mean first), pass 3 for the running-peak drawdown       
004320*    (needs the rows in their original sequence order, not sorted).     
004330*                                                                       
004340 BB010-COMPUTE-METRICS-BLOCK.                                           
004350*                                                                       
004360*    MOVE ZERO straight to a group moves character "0"s, not binary     
004370*    zero, into COMP/COMP-3 subordinates underneath it - same trap      
004380*    the old payroll accumulator reset always had to dodge, so every    
004390*    field here is zeroed by name instead of by its enclosing group.    
004400*                                                                       
004410     move     zero  to  CT-Met-Total-Trades  CT-Met-Total-Return        
004420                         CT-Met-Avg-Return    CT-Met-Win-Rate           
004430                         CT-Met-Sharpe        CT-Met-Max-Drawdown       
004440                         CT-Met-Best          CT-Met-Worst              
004450                         CT-Met-Profit-Factor CT-Met-Avg-Win            
004460                         CT-Met-Avg-Loss      CT-Met-Total-Wins         
004470                         CT-Met-Total-Losses.                           
004480     move     zero  to  CT-050-Count      CT-050-Sum-Return             
004490                         CT-050-Sum-Pos    CT-050-Sum-Neg               
004500                         CT-050-Win-Cnt    CT-050-Loss-Cnt              
004510                         CT-050-Best       CT-050-Worst.                
004520     move     zero  to  CT-050-Mean       CT-050-Dev                    
004530                         CT-050-Dev-Sq     CT-050-Sum-Sq-Dev            
004540                         CT-050-Variance   CT-050-Std-Dev.              
004550     move     zero  to  CT-050-Running-Sum  CT-050-Running-Max          
004560                         CT-050-Drawdown     CT-050-Max-Drawdown.       
004570*                                                                       
004580     perform  CC030-METRICS-PASS1  thru  CC030-EXIT                     
004590              varying CT-Bt-Idx from 1 by 1                             
004600              until CT-Bt-Idx > CT-Bt-Count.                            
004610*                                                                       
004620     move     CT-050-Count  to  CT-Met-Total-Trades.                    
004630     if       CT-050-Count  =  zero                                     
004640              go to  BB010-EXIT.                                        
004650*                                                                       
004660     move     CT-050-Sum-Return  to  CT-Met-Total-Return.               
004670     compute  CT-Met-Avg-Return  rounded                                
004680              =  CT-050-Sum-Return  /  CT-050-Count.                    
004690     compute  CT-Met-Win-Rate    rounded                                
004700              =  CT-050-Win-Cnt   /  CT-050-Count.                      
004710     move     CT-050-Best         to  CT-Met-Best.                      
004720     move     CT-050-Worst        to  CT-Met-Worst.                     
004730     move     CT-050-Win-Cnt      to  CT-Met-Total-Wins.                
004740     move     CT-050-Loss-Cnt     to  CT-Met-Total-Losses.              
004750*                                                                       
004760     if       CT-050-Win-Cnt  >  zero                                   
004770              compute  CT-Met-Avg-Win  rounded                          
004780                       =  CT-050-Sum-Pos  /  CT-050-Win-Cnt.            
004790     if       CT-050-Loss-Cnt  >  zero                                  
004800              compute  CT-Met-Avg-Loss  rounded                         
004810                       =  CT-050-Sum-Neg  /  CT-050-Loss-Cnt.           
004820*                                                                       
004830     if       CT-050-Sum-Neg  =  zero                                   
004840              move  CT-Met-Pf-Sentinel  to  CT-Met-Profit-Factor        
004850     else                                                               
004860              compute  CT-Met-Profit-Factor  rounded                    
004870                       =  CT-050-Sum-Pos  /  (zero - CT-050-Sum-Neg).   
004880*                                                                       
004890     move     zero  to  CT-Met-Sharpe.                                  
004900     if       CT-050-Count  >  1                                        
004910              move     CT-Met-Avg-Return  to  CT-050-Mean               
004920              perform  CC040-METRICS-PASS2  thru  CC040-EXIT            
004930                       varying CT-Bt-Idx from 1 by 1                    
004940                       until CT-Bt-Idx > CT-Bt-Count                    
004950              compute  CT-050-Variance  rounded                         
004960                       =  CT-050-Sum-Sq-Dev  /  (CT-050-Count - 1)      
004970              move     CT-050-Variance  to  CT-Sqrt-Arg                 
004980              perform  CT-SQRT-PARA  thru  CT-SQRT-PARA-EXIT            
004990              move     CT-Sqrt-Ans  to  CT-050-Std-Dev                  
005000              if       CT-050-Std-Dev  not =  zero                      
005010                       compute  CT-Met-Sharpe  rounded                  
005020                                =  (CT-050-Mean / CT-050-Std-Dev)       
005030                                   *  15.8745.                          
005040*                                                                       
005050     perform  CC050-METRICS-DRAWDOWN  thru  CC050-EXIT                  
005060              varying CT-Bt-Idx from 1 by 1                             
005070              until CT-Bt-Idx > CT-Bt-Count.                            
005080     move     CT-050-Max-Drawdown  to  CT-Met-Max-Drawdown.             
005090 BB010-EXIT.                                                            
005100     exit.                                                              
005110*                                                                       
005120 CC030-METRICS-PASS1.                                                   
005130     if       CT-050-Filter-Days  not =  zero  and                      
005140              CT-Btw-Hold-Days (CT-Bt-Idx)  not =  CT-050-Filter-Days   
005150              go to  CC030-EXIT.                                        
005160     add      1  to  CT-050-Count.                                      
005170     add      CT-Btw-Return-Pct (CT-Bt-Idx)  to  CT-050-Sum-Return.     
005180     if       CT-Btw-Return-Pct (CT-Bt-Idx)  >  zero                    
005190              add  1  to  CT-050-Win-Cnt                                
005200              add  CT-Btw-Return-Pct (CT-Bt-Idx)  to  CT-050-Sum-Pos.   
005210     if       CT-Btw-Return-Pct (CT-Bt-Idx)  <  zero                    
005220              add  1  to  CT-050-Loss-Cnt                               
005230              add  CT-Btw-Return-Pct (CT-Bt-Idx)  to  CT-050-Sum-Neg.   
005240     if       CT-050-Count  =  1                                        
005250              move  CT-Btw-Return-Pct (CT-Bt-Idx)  to  CT-050-Best      
005260              move  CT-Btw-Return-Pct (CT-Bt-Idx)  to  CT-050-Worst     
005270     else                                                               
005280     if       CT-Btw-Return-Pct (CT-Bt-Idx)  >  CT-050-Best             
005290              move  CT-Btw-Return-Pct (CT-Bt-Idx)  to  CT-050-Best      
005300     else                                                               
005310     if       CT-Btw-Return-Pct (CT-Bt-Idx)  <  CT-050-Worst            
005320              move  CT-Btw-Return-Pct (CT-Bt-Idx)  to  CT-050-Worst.    
005330 CC030-EXIT.                                                            
005340     exit.                                                              
005350*                                                                       
005360*    Sample variance, pass 2 - needs CT-050-Mean already set by the     
005370*    caller before this runs.                                           
005380*                                                                       
005390 CC040-METRICS-PASS2.                                                   
005400     if       CT-050-Filter-Days  not =  zero  and                      
005410              CT-Btw-Hold-Days (CT-Bt-Idx)  not =  CT-050-Filter-Days   
005420              go to  CC040-EXIT.                                        
005430     compute  CT-050-Dev     =  CT-Btw-Return-Pct (CT-Bt-Idx) - CT-050-M
005440     compute  CT-050-Dev-Sq  =  CT-050-Dev  *  CT-050-Dev.              
005450     add      CT-050-Dev-Sq  to  CT-050-Sum-Sq-Dev.                     
005460 CC040-EXIT.                                                            
005470     exit.                                                              
005480*                                                                       
005490*    Running-peak max drawdown, pass 3 - rows taken in their            
005500*    original table order (the order ct040 wrote them in), not re-      
005510*    sorted, same as the U8 rule reads.                                 
005520*                                                                       
005530 CC050-METRICS-DRAWDOWN.                                                
005540     if       CT-050-Filter-Days  not =  zero  and                      
005550              CT-Btw-Hold-Days (CT-Bt-Idx)  not =  CT-050-Filter-Days   
005560              go to  CC050-EXIT.                                        
005570     add      CT-Btw-Return-Pct (CT-Bt-Idx)  to  CT-050-Running-Sum.    
005580     if       CT-050-Running-Sum  >  CT-050-Running-Max                 
005590              move  CT-050-Running-Sum  to  CT-050-Running-Max.         
005600     compute  CT-050-Drawdown  =  CT-050-Running-Max - CT-050-Running-Su
005610     if       CT-050-Drawdown  >  CT-050-Max-Drawdown                   
005620              move  CT-050-Drawdown  to  CT-050-Max-Drawdown.           
005630 CC050-EXIT.                                                            
005640     exit.                                                              
005650*                                                                       
005660     copy "ctsqrt.cpy".                                                 
