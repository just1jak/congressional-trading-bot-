000010 identification           division.                                     
000020*===============================                                        
000030*                                                                       
000040     program-id.         ct070.                                         
000050*                                                                       
000060     author.             V Carmody.                                     
000070     installation.       Applewood Computers - Trade Signal Suite.      
000080     date-written.       18/12/1985.                                    
000090     date-compiled.                                                     
000100     security.           Confidential - internal batch use only.        
000110*                                                                       
000120*    remarks.            Closed-Trade Metrics & Signal Accuracy.        
000130*                        First half recomputes the same metrics block   
000140*                        as ct050/ct060, but over EXECTRD.DAT's closed  
000150*                        ('C' status) rows and their P&L fractions      
000160*                        rather than BTRESULT.OUT's simulated returns   
000170*                        - these are the trades that actually got       
000180*                        placed, not the backtest's what-if window.     
000190*                        Second half walks SIGNALS.OUT and scores each  
000200*                        actionable signal against whatever EXECTRD.DAT 
000210*                        shows that ticker eventually closed out at -   
000220*                        a signal is "correct" when the matching trade  
000230*                        made money.  There is only one conflict-       
000240*                        resolution method active on any one run        
000250*                        (CTPARAM1's CT-PR1-Method), so the "per        
000260*                        method" breakdown requested by compliance is   
000270*                        this run's single method, named on the         
000280*                        heading.                                       
000290*                                                                       
000300*    Called modules.     None - CT-SQRT-PARA below is a copied-in       
000310*                         paragraph, not a CALLed subprogram.           
000320*                                                                       
000330*    Changes:                                                           
000340*    18/12/85 vc  -      Created for the trade-signal suite.            
000350*    19/12/85 vc  -      Profit factor on an all-winners closed window  
000360*                         comes back zero here, not the 99999.9999      
000370*                         sentinel ct050/ct060 use - U10 wants it that  
000380*                         way, so wsctmet.cob keeps the sentinel as a   
000390*                         standalone 77 instead of baked into the block.
000400*    12/06/98 vc  -      Y2K review - CCYYMMDD throughout.              
000410*    21/01/02 klm -      Ticket TS-119: same profit-factor fix applied  
000420*                         to ct050/ct060 carried over here.             
000430*    15/05/09 vc  -      HOLD signals never had an executed trade to    
000440*                         score against - skip them outright instead    
000450*                         of counting a lookup miss against the total.  
000460*                                                                       
000470 environment              division.                                     
000480*===============================                                        
000490*                                                                       
000500 copy "wsctenv.cob".                                                    
000510*                                                                       
000520 input-output              section.                                     
000530*------------------------------                                         
000540 file-control.                                                          
000550*------------                                                           
000560     copy "selctetr.cob".                                               
000570     copy "selctsig.cob".                                               
000580     copy "selctpm1.cob".                                               
000590     copy "selctprt.cob".                                               
000600*                                                                       
000610 data                      division.                                    
000620*===============================                                        
000630*                                                                       
000640 file                       section.                                    
000650*------------------------                                               
000660     copy "fdctetr.cob".                                                
000670     copy "fdctsig.cob".                                                
000680     copy "fdctpm1.cob".                                                
000690*                                                                       
000700*    Print-File carries the Report Writer RD below, same habit as       
000710*    ct020/ct030/ct050/ct060 - no plain print FD copybook here.         
000720*                                                                       
000730 fd  CT-Print-File                                                      
000740     reports are  CT-Closed-Report.                                     
000750*                                                                       
000760 working-storage            section.                                    
000770*-----------------------                                                
000780*                                                                       
000790     copy "wsctnam.cob".                                                
000800     copy "wsctmet.cob".                                                
000810     copy "wsctsqt.cob".                                                
000820     copy "wsctetw.cob".                                                
000830*                                                                       
000840 01  CT-070-Switches.                                                   
000850     03  WS-Etr-Eof              pic x          value "N".              
000860     03  WS-Sig-Eof              pic x          value "N".              
000870     03  filler                  pic x(06).                             
000880*                                                                       
000890*    Pass-1 accumulators over EXECTRD.DAT's closed rows - same shape    
000900*    as ct050/ct060's pass-1 work, kept private here.                   
000910*                                                                       
000920 01  CT-070-Pass-Work.                                                  
000930     03  CT-070-Count            pic 9(5)       comp    value zero.     
000940     03  CT-070-Sum-Return       pic s9(7)v9(4) comp-3  value zero.     
000950     03  CT-070-Sum-Pos          pic s9(7)v9(4) comp-3  value zero.     
000960     03  CT-070-Sum-Neg          pic s9(7)v9(4) comp-3  value zero.     
000970     03  CT-070-Win-Cnt          pic 9(5)       comp    value zero.     
000980     03  CT-070-Loss-Cnt         pic 9(5)       comp    value zero.     
000990     03  CT-070-Best             pic s9(3)v9(4) comp-3  value zero.     
001000     03  CT-070-Worst            pic s9(3)v9(4) comp-3  value zero.     
001010     03  filler                  pic x(08).                             
001020*                                                                       
001030 01  CT-070-Variance-Work.                                              
001040     03  CT-070-Mean             pic s9(3)v9(4) comp-3  value zero.     
001050     03  CT-070-Dev              pic s9(3)v9(4) comp-3  value zero.     
001060     03  CT-070-Dev-Sq           pic s9(5)v9(4) comp-3  value zero.     
001070     03  CT-070-Sum-Sq-Dev       pic s9(9)v9(4) comp-3  value zero.     
001080     03  CT-070-Variance         pic s9(7)v9(4) comp-3  value zero.     
001090     03  CT-070-Std-Dev          pic s9(3)v9(4) comp-3  value zero.     
001100     03  filler                  pic x(09).                             
001110*                                                                       
001120 01  CT-070-Drawdown-Work.                                              
001130     03  CT-070-Running-Sum      pic s9(7)v9(4) comp-3  value zero.     
001140     03  CT-070-Running-Max      pic s9(7)v9(4) comp-3  value zero.     
001150     03  CT-070-Drawdown         pic s9(7)v9(4) comp-3  value zero.     
001160     03  CT-070-Max-Drawdown     pic s9(7)v9(4) comp-3  value zero.     
001170     03  filler                  pic x(09).                             
001180*                                                                       
001190*    As-of date, unpacked the same way every other ctNNN report         
001200*    heading unpacks one.                                               
001210*                                                                       
001220 01  CT-070-Asof-Date-Work.                                             
001230     03  CT-070-Asof-Date        pic 9(8)       value zero.             
001240     03  filler  redefines  CT-070-Asof-Date.                           
001250         05  CT-070-As-Yr       pic 9(4).                               
001260         05  CT-070-As-Mo       pic 9(2).                               
001270         05  CT-070-As-Dy       pic 9(2).                               
001280     03  CT-070-Asof-Txt          pic x(10)      value spaces.          
001290     03  filler                  pic x(10).                             
001300*                                                                       
001310*    Blank-ticker guard - same char-array scan ct020/ct030/ct040 use    
001320*    before trusting a ticker field enough to search a table with it.   
001330*                                                                       
001340 01  CT-070-Ticker-Scan.                                                
001350     03  CT-Tsc-Value            pic x(6)       value spaces.           
001360     03  filler  redefines  CT-Tsc-Value.                               
001370         05  CT-Tsc-Char        pic x  occurs 6                         
001380                                  indexed by CT-Tsc-Idx.                
001390     03  CT-Tsc-Non-Blank        pic x          value "N".              
001400     03  filler                  pic x(07).                             
001410*                                                                       
001420*                                                                       
001430*    Sum-Confidence and Sum-Pl-Frac carry wide integer parts on         
001440*    purpose - each signal's own confidence/P&L fraction is small,      
001450*    but the running total across up to 20,000 scored signals is        
001460*    not, and the averages below only come out small again after        
001470*    the final divide.                                                  
001480*                                                                       
001490 01  CT-070-Sig-Work.                                                   
001500     03  CT-070-Sig-Total        pic 9(5)       comp    value zero.     
001510     03  CT-070-Sig-Correct      pic 9(5)       comp    value zero.     
001520     03  CT-070-Sum-Confidence   pic   9(5)v9999 comp-3  value zero.    
001530     03  CT-070-Sum-Pl-Frac      pic s9(8)v9999 comp-3  value zero.     
001540     03  CT-070-Avg-Confidence   pic   v9999    comp-3  value zero.     
001550     03  CT-070-Avg-Pl-Frac      pic s9(3)v9999 comp-3  value zero.     
001560     03  filler                  pic x(08).                             
001570*                                                                       
001580*    Accuracy is always correct/total so it can never come back         
001590*    negative - declared signed defensively anyway, same as the         
001600*    composite score in ct060, and the report sources off the           
001610*    unsigned view underneath.                                          
001620*                                                                       
001630 01  CT-070-Accuracy-Work.                                              
001640     03  CT-070-Accuracy         pic s9v9999    comp-3  value zero.     
001650     03  filler  redefines  CT-070-Accuracy.                            
001660         05  CT-070-Accuracy-U  pic 9v9999      comp-3.                 
001670     03  filler                  pic x(08).                             
001680*                                                                       
001690 01  CT-070-Match-Work.                                                 
001700     03  CT-070-Match-Found       pic x          value "N".             
001710     03  CT-070-Match-Pl-Dollars  pic s9(9)v99   comp-3  value zero.    
001720     03  CT-070-Match-Pl-Pct      pic s9(3)v9(4) comp-3  value zero.    
001730     03  filler                  pic x(07).                             
001740*                                                                       
001750 77  CT-070-Prog-Name             pic x(17)      value "CT070 (1.0.00)".
001760*                                                                       
001770 report section.                                                        
001780*---------------                                                        
001790*                                                                       
001800 RD  CT-Closed-Report                                                   
001810     control      final                                                 
001820     page  limit  45  lines                                             
001830     heading      1                                                     
001840     first detail 6                                                     
001850     last  detail 45.                                                   
001860*                                                                       
001870 01  CT-070-Head    type  page  heading.                                
001880     03  line  1.                                                       
001890         05  col   1    pic x(17)    source CT-070-Prog-Name.           
001900         05  col  45    pic x(30)    value "Applewood Trade Signal Suite
001910         05  col 124    pic x(5)     value "Page ".                     
001920         05  col 129    pic zz9      source page-counter.               
001930     03  line  3.                                                       
001940         05  col  40    pic x(50)    value                              
001950             "Closed-Trade Metrics & Signal Accuracy".                  
001960     03  line  4.                                                       
001970         05  col  40    pic x(11)    value "As Of Date:".               
001980         05  col  52    pic x(10)    source CT-070-Asof-Txt.            
001990         05  col  65    pic x(8)     value "Method: ".                  
002000         05  col  73    pic x(15)    source CT-PR1-Method.              
002010*                                                                       
002020 01  CT-070-Detail  type  is  detail.                                   
002030     03  line  + 2.                                                     
002040         05  col   1     pic x(34)       value                          
002050             "Closed Trades Scored............. :".                     
002060         05  col  36     pic zzz,zz9     source CT-Met-Total-Trades.    
002070     03  line  + 1.                                                     
002080         05  col   1     pic x(34)       value                          
002090             "Win Rate.......................... :".                    
002100         05  col  36     pic  9.9999     source CT-Met-Win-Rate.        
002110     03  line  + 1.                                                     
002120         05  col   1     pic x(34)       value                          
002130             "Average Return (Fraction)......... :".                    
002140         05  col  36     pic -zzzzz9.9999 source CT-Met-Avg-Return.     
002150     03  line  + 1.                                                     
002160         05  col   1     pic x(34)       value                          
002170             "Sharpe Ratio....................... :".                   
002180         05  col  36     pic -999.9999   source CT-Met-Sharpe.          
002190     03  line  + 1.                                                     
002200         05  col   1     pic x(34)       value                          
002210             "Max Drawdown (Fraction)........... :".                    
002220         05  col  36     pic -zzzzz9.9999 source CT-Met-Max-Drawdown.   
002230     03  line  + 1.                                                     
002240         05  col   1     pic x(34)       value                          
002250             "Best Trade (Fraction)............. :".                    
002260         05  col  36     pic -999.9999   source CT-Met-Best.            
002270     03  line  + 1.                                                     
002280         05  col   1     pic x(34)       value                          
002290             "Worst Trade (Fraction)............ :".                    
002300         05  col  36     pic -999.9999   source CT-Met-Worst.           
002310     03  line  + 1.                                                     
002320         05  col   1     pic x(34)       value                          
002330             "Profit Factor...................... :".                   
002340         05  col  36     pic zzzz9.9999  source CT-Met-Profit-Factor.   
002350*                                                                       
002360 01  CT-070-Foot  type  control  footing  final.                        
002370     03  line  + 2.                                                     
002380         05  col   1     pic x(34)       value                          
002390             "Signals Scored..................... :".                   
002400         05  col  36     pic zzz,zz9     source CT-070-Sig-Total.       
002410     03  line  + 1.                                                     
002420         05  col   1     pic x(34)       value                          
002430             "Signals Correct..................... :".                  
002440         05  col  36     pic zzz,zz9     source CT-070-Sig-Correct.     
002450     03  line  + 1.                                                     
002460         05  col   1     pic x(34)       value                          
002470             "Signal Accuracy..................... :".                  
002480         05  col  36     pic  9.9999     source CT-070-Accuracy-U.      
002490     03  line  + 1.                                                     
002500         05  col   1     pic x(34)       value                          
002510             "Average Confidence (Scored)........ :".                   
002520         05  col  36     pic  9.9999     source CT-070-Avg-Confidence.  
002530     03  line  + 1.                                                     
002540         05  col   1     pic x(34)       value                          
002550             "Average P&L Fraction (Scored)...... :".                   
002560         05  col  36     pic -999.9999   source CT-070-Avg-Pl-Frac.     
002570*                                                                       
002580 linkage                   section.                                     
002590*--------------                                                         
002600     copy "wsctcal.cob".                                                
002610*                                                                       
002620 procedure division  using  CT-Calling-Data.                            
002630*===========================================                            
002640*                                                                       
002650 AA010-OPEN-FILES.                                                      
002660     open     input    CT-Param1-File.                                  
002670     read     CT-Param1-File                                            
002680              at end                                                    
002690                   move  zero  to  CT-Pr1-As-Of-Date.                   
002700     move     CT-PR1-As-Of-Date  to  CT-070-Asof-Date.                  
002710     string   CT-070-As-Mo  "/"  CT-070-As-Dy  "/"  CT-070-As-Yr        
002720              delimited by size  into  CT-070-Asof-Txt.                 
002730     close    CT-Param1-File.                                           
002740*                                                                       
002750     move     zero  to  CT-Met-Total-Trades  CT-Met-Total-Return        
002760                         CT-Met-Avg-Return    CT-Met-Win-Rate           
002770                         CT-Met-Sharpe        CT-Met-Max-Drawdown       
002780                         CT-Met-Best          CT-Met-Worst              
002790                         CT-Met-Profit-Factor CT-Met-Avg-Win            
002800                         CT-Met-Avg-Loss      CT-Met-Total-Wins         
002810                         CT-Met-Total-Losses.                           
002820     move     zero  to  CT-070-Count      CT-070-Sum-Return             
002830                         CT-070-Sum-Pos    CT-070-Sum-Neg               
002840                         CT-070-Win-Cnt    CT-070-Loss-Cnt              
002850                         CT-070-Best       CT-070-Worst.                
002860     move     zero  to  CT-070-Mean       CT-070-Dev                    
002870                         CT-070-Dev-Sq     CT-070-Sum-Sq-Dev            
002880                         CT-070-Variance   CT-070-Std-Dev.              
002890     move     zero  to  CT-070-Running-Sum  CT-070-Running-Max          
002900                         CT-070-Drawdown     CT-070-Max-Drawdown.       
002910     move     zero  to  CT-070-Sig-Total   CT-070-Sig-Correct           
002920                         CT-070-Sum-Confidence  CT-070-Sum-Pl-Frac      
002930                         CT-070-Avg-Confidence  CT-070-Avg-Pl-Frac      
002940                         CT-070-Accuracy.                               
002950     move     zero  to  CT-Etw-Count.                                   
002960*                                                                       
002970     perform  BB010-COMPUTE-CLOSED-METRICS   thru  BB010-EXIT.          
002980     perform  BB050-LOAD-CLOSED-TRADE-TABLE  thru  BB050-EXIT.          
002990     perform  BB060-SCORE-SIGNALS            thru  BB060-EXIT.          
003000*                                                                       
003010     open     output   CT-Print-File.                                   
003020     initiate  CT-Closed-Report.                                        
003030     generate  CT-070-Detail.                                           
003040     terminate  CT-Closed-Report.                                       
003050     close    CT-Print-File.                                            
003060     goback.                                                            
003070*                                                                       
003080*    Fill CT-Metrics-Blk off EXECTRD.DAT's closed ('C') rows only -     
003090*    open rows are still live positions, no realized outcome yet.       
003100*    Three trips through the file exactly the way ct060 does it.        
003110*                                                                       
003120 BB010-COMPUTE-CLOSED-METRICS.                                          
003130     open     input    CT-Exec-Trade-File.                              
003140     move     "N"  to  WS-Etr-Eof.                                      
003150     perform  CC010-PASS1-ONE-ROW  thru  CC010-EXIT                     
003160              until  WS-Etr-Eof  =  "Y".                                
003170     close    CT-Exec-Trade-File.                                       
003180*                                                                       
003190     move     CT-070-Count  to  CT-Met-Total-Trades.                    
003200     if       CT-070-Count  =  zero                                     
003210              go to  BB010-EXIT.                                        
003220*                                                                       
003230     move     CT-070-Sum-Return  to  CT-Met-Total-Return.               
003240     compute  CT-Met-Avg-Return  rounded                                
003250              =  CT-070-Sum-Return  /  CT-070-Count.                    
003260     compute  CT-Met-Win-Rate    rounded                                
003270              =  CT-070-Win-Cnt   /  CT-070-Count.                      
003280     move     CT-070-Best         to  CT-Met-Best.                      
003290     move     CT-070-Worst        to  CT-Met-Worst.                     
003300     move     CT-070-Win-Cnt      to  CT-Met-Total-Wins.                
003310     move     CT-070-Loss-Cnt     to  CT-Met-Total-Losses.              
003320*                                                                       
003330     if       CT-070-Win-Cnt  >  zero                                   
003340              compute  CT-Met-Avg-Win  rounded                          
003350                       =  CT-070-Sum-Pos  /  CT-070-Win-Cnt.            
003360     if       CT-070-Loss-Cnt  >  zero                                  
003370              compute  CT-Met-Avg-Loss  rounded                         
003380                       =  CT-070-Sum-Neg  /  CT-070-Loss-Cnt.           
003390*                                                                       
003400*    U10's no-losses case comes back zero, not ct050/ct060's            
003410*    99999.9999 sentinel - see the 19/12/85 change-log note above.      
003420*                                                                       
003430     if       CT-070-Sum-Neg  =  zero                                   
003440              move  zero  to  CT-Met-Profit-Factor                      
003450     else                                                               
003460              compute  CT-Met-Profit-Factor  rounded                    
003470                       =  CT-070-Sum-Pos  /  (zero - CT-070-Sum-Neg).   
003480*                                                                       
003490     move     zero  to  CT-Met-Sharpe.                                  
003500     if       CT-070-Count  >  1                                        
003510              move     CT-Met-Avg-Return  to  CT-070-Mean               
003520              open     input  CT-Exec-Trade-File                        
003530              move     "N"  to  WS-Etr-Eof                              
003540              perform  CC020-PASS2-ONE-ROW  thru  CC020-EXIT            
003550                       until  WS-Etr-Eof  =  "Y"                        
003560              close    CT-Exec-Trade-File                               
003570              compute  CT-070-Variance  rounded                         
003580                       =  CT-070-Sum-Sq-Dev  /  (CT-070-Count - 1)      
003590              move     CT-070-Variance  to  CT-Sqrt-Arg                 
003600              perform  CT-SQRT-PARA  thru  CT-SQRT-PARA-EXIT            
003610              move     CT-Sqrt-Ans  to  CT-070-Std-Dev                  
003620              if       CT-070-Std-Dev  not =  zero                      
003630                       compute  CT-Met-Sharpe  rounded                  
003640                                =  (CT-070-Mean / CT-070-Std-Dev)       
003650                                   *  15.8745.                          
003660*                                                                       
003670     open     input  CT-Exec-Trade-File.                                
003680     move     "N"  to  WS-Etr-Eof.                                      
003690     perform  CC030-PASS3-ONE-ROW  thru  CC030-EXIT                     
003700              until  WS-Etr-Eof  =  "Y".                                
003710     close    CT-Exec-Trade-File.                                       
003720     move     CT-070-Max-Drawdown  to  CT-Met-Max-Drawdown.             
003730 BB010-EXIT.                                                            
003740     exit.                                                              
003750*                                                                       
003760 CC010-PASS1-ONE-ROW.                                                   
003770     read     CT-Exec-Trade-File                                        
003780              at end                                                    
003790                   move "Y" to WS-Etr-Eof                               
003800                   go to CC010-EXIT.                                    
003810     if       CT-Et-Status  not =  "C"                                  
003820              go to  CC010-EXIT.                                        
003830     add      1  to  CT-070-Count.                                      
003840     add      CT-Et-Pl-Pct  to  CT-070-Sum-Return.                      
003850     if       CT-Et-Pl-Pct  >  zero                                     
003860              add  1  to  CT-070-Win-Cnt                                
003870              add  CT-Et-Pl-Pct  to  CT-070-Sum-Pos.                    
003880     if       CT-Et-Pl-Pct  <  zero                                     
003890              add  1  to  CT-070-Loss-Cnt                               
003900              add  CT-Et-Pl-Pct  to  CT-070-Sum-Neg.                    
003910     if       CT-070-Count  =  1                                        
003920              move  CT-Et-Pl-Pct  to  CT-070-Best                       
003930              move  CT-Et-Pl-Pct  to  CT-070-Worst                      
003940     else                                                               
003950     if       CT-Et-Pl-Pct  >  CT-070-Best                              
003960              move  CT-Et-Pl-Pct  to  CT-070-Best                       
003970     else                                                               
003980     if       CT-Et-Pl-Pct  <  CT-070-Worst                             
003990              move  CT-Et-Pl-Pct  to  CT-070-Worst.                     
004000 CC010-EXIT.                                                            
004010     exit.                                                              
004020*                                                                       
004030 CC020-PASS2-ONE-ROW.                                                   
004040     read     CT-Exec-Trade-File                                        
004050              at end                                                    
004060                   move "Y" to WS-Etr-Eof                               
004070                   go to CC020-EXIT.                                    
004080     if       CT-Et-Status  not =  "C"                                  
004090              go to  CC020-EXIT.                                        
004100     compute  CT-070-Dev     =  CT-Et-Pl-Pct  -  CT-070-Mean.           
004110     compute  CT-070-Dev-Sq  =  CT-070-Dev  *  CT-070-Dev.              
004120     add      CT-070-Dev-Sq  to  CT-070-Sum-Sq-Dev.                     
004130 CC020-EXIT.                                                            
004140     exit.                                                              
004150*                                                                       
004160 CC030-PASS3-ONE-ROW.                                                   
004170     read     CT-Exec-Trade-File                                        
004180              at end                                                    
004190                   move "Y" to WS-Etr-Eof                               
004200                   go to CC030-EXIT.                                    
004210     if       CT-Et-Status  not =  "C"                                  
004220              go to  CC030-EXIT.                                        
004230     add      CT-Et-Pl-Pct  to  CT-070-Running-Sum.                     
004240     if       CT-070-Running-Sum  >  CT-070-Running-Max                 
004250              move  CT-070-Running-Sum  to  CT-070-Running-Max.         
004260     compute  CT-070-Drawdown                                           
004270              =  CT-070-Running-Max - CT-070-Running-Sum.               
004280     if       CT-070-Drawdown  >  CT-070-Max-Drawdown                   
004290              move  CT-070-Drawdown  to  CT-070-Max-Drawdown.           
004300 CC030-EXIT.                                                            
004310     exit.                                                              
004320*                                                                       
004330*    One more trip through EXECTRD.DAT, closed rows only, loaded into   
004340*    a plain linear-scan table - SIGNALS.OUT is read once against it    
004350*    rather than re-reading the trade file once per signal.             
004360*                                                                       
004370 BB050-LOAD-CLOSED-TRADE-TABLE.                                         
004380     open     input  CT-Exec-Trade-File.                                
004390     move     "N"  to  WS-Etr-Eof.                                      
004400     perform  CC040-LOAD-ONE-ROW  thru  CC040-EXIT                      
004410              until  WS-Etr-Eof  =  "Y".                                
004420     close    CT-Exec-Trade-File.                                       
004430 BB050-EXIT.                                                            
004440     exit.                                                              
004450*                                                                       
004460 CC040-LOAD-ONE-ROW.                                                    
004470     read     CT-Exec-Trade-File                                        
004480              at end                                                    
004490                   move "Y" to WS-Etr-Eof                               
004500                   go to CC040-EXIT.                                    
004510     if       CT-Et-Status  not =  "C"                                  
004520              go to  CC040-EXIT.                                        
004530     add      1  to  CT-Etw-Count.                                      
004540     move     CT-Et-Ticker      to  CT-Etw-Ticker (CT-Etw-Count).       
004550     move     CT-Et-Status      to  CT-Etw-Status (CT-Etw-Count).       
004560     move     CT-Et-Pl-Dollars  to  CT-Etw-Pl-Dollars (CT-Etw-Count).   
004570     move     CT-Et-Pl-Pct      to  CT-Etw-Pl-Pct (CT-Etw-Count).       
004580 CC040-EXIT.                                                            
004590     exit.                                                              
004600*                                                                       
004610*    Score every actionable signal against the closed-trade table -     
004620*    HOLD never got a trade placed against it, so there is nothing to   
004630*    score; BUY/SELL are scored the same way since either one is        
004640*    "correct" exactly when the position it led to made money.          
004650*                                                                       
004660 BB060-SCORE-SIGNALS.                                                   
004670     open     input  CT-Signal-File.                                    
004680     move     "N"  to  WS-Sig-Eof.                                      
004690     perform  CC050-SCORE-ONE-SIGNAL  thru  CC050-EXIT                  
004700              until  WS-Sig-Eof  =  "Y".                                
004710     close    CT-Signal-File.                                           
004720*                                                                       
004730     if       CT-070-Sig-Total  =  zero                                 
004740              go to  BB060-EXIT.                                        
004750     compute  CT-070-Accuracy  rounded                                  
004760              =  CT-070-Sig-Correct  /  CT-070-Sig-Total.               
004770     compute  CT-070-Avg-Confidence  rounded                            
004780              =  CT-070-Sum-Confidence  /  CT-070-Sig-Total.            
004790     compute  CT-070-Avg-Pl-Frac  rounded                               
004800              =  CT-070-Sum-Pl-Frac  /  CT-070-Sig-Total.               
004810     move     CT-070-Accuracy  to  CT-070-Accuracy-U.                   
004820 BB060-EXIT.                                                            
004830     exit.                                                              
004840*                                                                       
004850 CC050-SCORE-ONE-SIGNAL.                                                
004860     read     CT-Signal-File                                            
004870              at end                                                    
004880                   move "Y" to WS-Sig-Eof                               
004890                   go to CC050-EXIT.                                    
004900     if       CT-Sg-Signal  =  "HOLD"                                   
004910              go to  CC050-EXIT.                                        
004920     move     CT-Sg-Ticker  to  CT-Tsc-Value.                           
004930     perform  BB005-CHECK-TICKER-VALID  thru  BB005-EXIT.               
004940     if       CT-Tsc-Non-Blank  =  "N"                                  
004950              go to  CC050-EXIT.                                        
004960*                                                                       
004970     move     "N"  to  CT-070-Match-Found.                              
004980     perform  CC060-SEARCH-ONE-ROW  thru  CC060-EXIT                    
004990              varying CT-Etw-Idx from 1 by 1                            
005000              until  CT-Etw-Idx > CT-Etw-Count                          
005010                     or CT-070-Match-Found = "Y".                       
005020     if       CT-070-Match-Found  not =  "Y"                            
005030              go to  CC050-EXIT.                                        
005040*                                                                       
005050     add      1  to  CT-070-Sig-Total.                                  
005060     add      CT-Sg-Confidence        to  CT-070-Sum-Confidence.        
005070     add      CT-070-Match-Pl-Pct     to  CT-070-Sum-Pl-Frac.           
005080     if       CT-070-Match-Pl-Dollars  >  zero                          
005090              add  1  to  CT-070-Sig-Correct.                           
005100 CC050-EXIT.                                                            
005110     exit.                                                              
005120*                                                                       
005130 BB005-CHECK-TICKER-VALID.                                              
005140     move     "N"  to  CT-Tsc-Non-Blank.                                
005150     perform  BB006-SCAN-ONE-CHAR  thru  BB006-EXIT                     
005160              varying CT-Tsc-Idx from 1 by 1                            
005170              until CT-Tsc-Idx > 6.                                     
005180 BB005-EXIT.                                                            
005190     exit.                                                              
005200*                                                                       
005210 BB006-SCAN-ONE-CHAR.                                                   
005220     if       CT-Tsc-Char (CT-Tsc-Idx)  not = space                     
005230              move  "Y"  to  CT-Tsc-Non-Blank.                          
005240 BB006-EXIT.                                                            
005250     exit.                                                              
005260*                                                                       
005270 CC060-SEARCH-ONE-ROW.                                                  
005280     if       CT-Etw-Ticker (CT-Etw-Idx)  =  CT-Tsc-Value               
005290              move  "Y"  to  CT-070-Match-Found                         
005300              move  CT-Etw-Pl-Dollars (CT-Etw-Idx)                      
005310                    to  CT-070-Match-Pl-Dollars                         
005320              move  CT-Etw-Pl-Pct (CT-Etw-Idx)                          
005330                    to  CT-070-Match-Pl-Pct.                            
005340 CC060-EXIT.                                                            
005350     exit.                                                              
005360*                                                                       
005370     copy "ctsqrt.cpy".                                                 
